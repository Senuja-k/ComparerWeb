000100******************************************************************
000200*    SLSTKADJ.CBL
000300*    SELECT CLAUSE - STOCK-ADJUSTMENT EXTRACT FILE
000400*
000500*    WS-STKADJ-DDNAME IS MOVED FROM CTL-DDNAME (SLCTLCRD.CBL)
000600*    BEFORE EACH OPEN.
000700******************************************************************
000800     SELECT STOCK-ADJUSTMENT-FILE ASSIGN TO WS-STKADJ-DDNAME
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-STKADJ-FILE-STATUS.
