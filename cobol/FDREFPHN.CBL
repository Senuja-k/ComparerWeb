000100******************************************************************
000200*    FDREFPHN.CBL
000300*    FD / RECORD LAYOUT - LOYALTY REFERENCE PHONE FILE
000400*    (RECORD LAYOUTS: CUS-PHONE ONLY - NO TAGS ON THE MASTER LIST)
000500******************************************************************
000600     FD  REFERENCE-PHONE-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  REFERENCE-PHONE-RECORD.
000900         05  REF-PHONE                PIC X(20).
001000         05  FILLER                   PIC X(20).
