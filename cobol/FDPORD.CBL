000100******************************************************************
000200*    FDPORD.CBL
000300*    FD / RECORD LAYOUT - PURCHASE-ORDER EXTRACT FILE
000400*    (RECORD LAYOUTS: PO-RECORD)
000500******************************************************************
000600     FD  PURCHASE-ORDER-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  PO-RECORD.
000900         05  PO-NUMBER                PIC X(15).
001000         05  PO-SUPPLIER              PIC X(20).
001100         05  PO-PRODUCT               PIC X(40).
001200         05  PO-SKU                   PIC X(20).
001300         05  PO-BARCODE               PIC X(20).
001400         05  PO-DATE                  PIC X(10).
001500         05  PO-QUANTITY              PIC S9(7).
001600         05  FILLER                   PIC X(08).
