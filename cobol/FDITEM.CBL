000100******************************************************************
000200*    FDITEM.CBL
000300*    FD / RECORD LAYOUT - ITEM EXTRACT FILE
000400*    (RECORD LAYOUTS: ITEM-RECORD)
000500******************************************************************
000600     FD  ITEM-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  ITEM-RECORD.
000900         05  ITEM-SKU                 PIC X(20).
001000         05  ITEM-BARCODE             PIC X(20).
001100         05  ITEM-PRODUCT-NAME        PIC X(40).
001200         05  ITEM-OGF-REMARK          PIC X(40).
001300         05  FILLER                   PIC X(10).
