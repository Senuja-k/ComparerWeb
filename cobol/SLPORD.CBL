000100******************************************************************
000200*    SLPORD.CBL
000300*    SELECT CLAUSE - PURCHASE-ORDER EXTRACT FILE
000400*
000500*    WS-PORD-DDNAME IS MOVED FROM CTL-DDNAME (SLCTLCRD.CBL)
000600*    BEFORE EACH OPEN.
000700******************************************************************
000800     SELECT PURCHASE-ORDER-FILE ASSIGN TO WS-PORD-DDNAME
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-PORD-FILE-STATUS.
