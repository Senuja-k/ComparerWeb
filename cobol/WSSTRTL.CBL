000100******************************************************************
000200*    WSSTRTL.CBL
000300*    WORKING-STORAGE - GENERIC STRING WORK AREA
000400*
000500*    SHARED SCRATCH FIELDS FOR PL-STRTOOL.CBL.  EVERY PROGRAM
000600*    THAT COPIES PL-STRTOOL.CBL MUST ALSO COPY THIS BLOCK.
000700******************************************************************
000800     01  WK-STR-TARGET                PIC X(200).
000900     01  WK-STR-TARGET-LEN            PIC S9(4) COMP.
001000     01  WK-STR-NEW-TEXT              PIC X(200).
001100     01  WK-STR-NEW-TEXT-LEN          PIC S9(4) COMP.
001200     01  WK-STR-SEPARATOR             PIC X(03).
001300
001400     01  WK-STR-HAYSTACK              PIC X(200).
001500     01  WK-STR-NEEDLE                PIC X(40).
001600     01  WK-STR-NEEDLE-LEN            PIC S9(4) COMP.
001700     01  WK-STR-OCCURS-CT             PIC S9(4) COMP.
001800     01  WK-STR-FOUND-SW              PIC X(01) VALUE "N".
001900         88  WK-STR-FOUND             VALUE "Y".
