000100******************************************************************
000200*    PL-DAYS-BETWEEN.CBL
000300*    PARAGRAPH LIBRARY - ABSOLUTE-DAY-NUMBER DATE ARITHMETIC
000400*    (WORKING-STORAGE COMES FROM WSJULIAN.CBL)
000500******************************************************************
000600     WSJ-DATE-TO-ABS-DAYS.
000700
000800         DIVIDE WSJ-TEXT-CCYY BY 4   GIVING WSJ-DUMMY-QUOTIENT
000900             REMAINDER WSJ-YEAR-REMAINDER-4.
001000         DIVIDE WSJ-TEXT-CCYY BY 100 GIVING WSJ-DUMMY-QUOTIENT
001100             REMAINDER WSJ-YEAR-REMAINDER-100.
001200         DIVIDE WSJ-TEXT-CCYY BY 400 GIVING WSJ-DUMMY-QUOTIENT
001300             REMAINDER WSJ-YEAR-REMAINDER-400.
001400
001500         MOVE "N" TO WSJ-LEAP-SWITCH.
001600         IF WSJ-YEAR-REMAINDER-4 = 0
001700            IF WSJ-YEAR-REMAINDER-100 NOT = 0
001800               OR WSJ-YEAR-REMAINDER-400 = 0
001900                  MOVE "Y" TO WSJ-LEAP-SWITCH.
002000
002100         COMPUTE WSJ-ABS-DAYS-RESULT =
002200                   (WSJ-TEXT-CCYY * 365)
002300                 + (WSJ-TEXT-CCYY / 4)
002400                 - (WSJ-TEXT-CCYY / 100)
002500                 + (WSJ-TEXT-CCYY / 400)
002600                 + WSJ-CUM-DAYS (WSJ-TEXT-MM)
002700                 + WSJ-TEXT-DD.
002800
002900         IF WSJ-IS-LEAP-YEAR AND WSJ-TEXT-MM > 2
003000            ADD 1 TO WSJ-ABS-DAYS-RESULT.
003100*    ------------------------------------------------------------
003200     WSJ-COMPUTE-DIFFERENCE.
003300
003400         COMPUTE WSJ-DAY-DIFFERENCE = WSJ-ABS-DAYS-1 - WSJ-ABS-DAYS-2.
003500         IF WSJ-DAY-DIFFERENCE < 0
003600            MULTIPLY WSJ-DAY-DIFFERENCE BY -1
003700                                     GIVING WSJ-DAY-DIFFERENCE.
