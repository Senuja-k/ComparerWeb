000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  PO-STOCK-TALLY.
000600 AUTHOR.      S WEERASINGHE.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 03/18/93.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    03/18/93  SW   0093-051  ORIGINAL PROGRAM. TALLIES EACH      PSTKTALY
001600*                              OUTLET'S PURCHASE ORDERS AGAINST   PSTKTALY
001700*                              ITS STOCK-ADJUSTMENT DOCUMENTS AND PSTKTALY
001800*                              WRITES THE PO/STOCK TALLY REPORT.  PSTKTALY
001900*    09/07/93  SW   0093-140  ADDED THE SECOND (7-DAY WINDOW)     PSTKTALY
002000*                              MATCHING PASS - GOODS RECEIVED     PSTKTALY
002100*                              WERE OFTEN ADJUSTED INTO STOCK A   PSTKTALY
002200*                              FEW DAYS AFTER THE PO DATE.        PSTKTALY
002300*    01/11/94  KF   0094-009  ADDED THE THIRD PASS PAIRING TWO    PSTKTALY
002400*                              STOCK LINES FROM THE SAME OUTLET   PSTKTALY
002500*                              FILE WHEN A GOODS-IN AND A         PSTKTALY
002600*                              GOODS-OUT LINE OFFSET EXACTLY -    PSTKTALY
002700*                              THESE HAD NO PO ON EITHER SIDE.    PSTKTALY
002800*    06/02/95  NR   0095-077  ADDED THE "X" CONTROL-CARD ROLE SO  PSTKTALY
002900*                              THE AUDIT TEAM CAN VOID A STOCK-   PSTKTALY
003000*                              ADJUSTMENT DOCUMENT NUMBER WITHOUT PSTKTALY
003100*                              WAITING FOR A CORRECTED EXTRACT.   PSTKTALY
003200*    09/02/98  KF   0098-142  YEAR 2000 REVIEW - DATES ARE HELD   PSTKTALY
003300*                              AS "YYYY-MM-DD" TEXT AND THE       PSTKTALY
003400*                              JULIAN ARITHMETIC IN WSJULIAN.CBL  PSTKTALY
003500*                              CARRIES A FULL 4-DIGIT YEAR. NO    PSTKTALY
003600*                              CHANGE REQUIRED. SIGNED OFF.       PSTKTALY
003700*    03/11/99  SW   0099-061  ID-CONFLICT AND MISMATCH REMARK     PSTKTALY
003800*                              TEXT STANDARDISED TO MATCH THE     PSTKTALY
003900*                              OTHER THREE COMPARER PROGRAMS'     PSTKTALY
004000*                              WORDING.                           PSTKTALY
004100*    05/14/04  AG   0104-021  NO FUNCTIONAL CHANGE - RECOMPILED   PSTKTALY
004200*                              UNDER THE NEW SYSTEM LIBRARY AFTER PSTKTALY
004300*                              THE MIGRATION OFF THE OLD DASD POOL. PSTKTALY
004400*    06/22/05  RSK  0105-064  920-WRITE-ONE-TALLY-ROW'S SKIP-THE- PSTKTALY
004500*                              PO-ROWS-ALREADY-PRINTED GUARD WAS  PSTKTALY
004600*                              A BARE CONTINUE WITH NO ELSE, SO   PSTKTALY
004700*                              THE SECOND PASS OVER THE TABLE     PSTKTALY
004800*                              REPRINTED EVERY PO LINE. ADDED     PSTKTALY
004900*                              WK-PO-COUNT SO THE SECOND PASS     PSTKTALY
005000*                              STARTS RIGHT AFTER THE PO BLOCK    PSTKTALY
005100*                              INSTEAD OF RESCANNING FROM ROW 1.  PSTKTALY
005200*    11/17/05  RSK  0105-158  AUDIT PASS: SEVERAL OF THE MATCH-   PSTKTALY
005300*                              PASS AND GROUPING PARAGRAPHS FALL  PSTKTALY
005400*                              THROUGH A "GO TO nnn-EXIT" INTO A  PSTKTALY
005500*                              SEPARATE EXIT PARAGRAPH, BUT WERE  PSTKTALY
005600*                              BEING PERFORMED AS A SINGLE        PSTKTALY
005700*                              PARAGRAPH - THE GO TO WAS LEAVING  PSTKTALY
005800*                              THE PERFORM'S RANGE.  ADDED "THRU  PSTKTALY
005900*                              nnn-EXIT" TO EVERY SUCH PERFORM SO PSTKTALY
006000*                              THE RANGE ACTUALLY COVERS WHERE    PSTKTALY
006100*                              THE GO TO LANDS.  ALSO MOVED THE   PSTKTALY
006200*                              MATCH-PASS LOOP SUBSCRIPTS         PSTKTALY
006300*                              WK-CMP-NDX AND WK-INNER-NDX TO THE PSTKTALY
006400*                              77 LEVEL.                          PSTKTALY
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
007100             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     COPY "SLCTLCRD.CBL".
007600     COPY "SLPORD.CBL".
007700     COPY "SLSTKADJ.CBL".
007800
007900     SELECT TALLY-REPORT-FILE ASSIGN TO TALREPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WK-REPORT-STATUS.
008200*
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700     COPY "FDCTLCRD.CBL".
008800     COPY "FDPORD.CBL".
008900     COPY "FDSTKADJ.CBL".
009000
009100     FD  TALLY-REPORT-FILE
009200         LABEL RECORDS ARE OMITTED.
009300     01  TALLY-REPORT-RECORD          PIC X(00300).
009400*
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700
009800     COPY "WSCASE01.CBL".
009900     COPY "WSSTRTL.CBL".
010000     COPY "WSJULIAN.CBL".
010100
010200     01  WS-CTLCRD-FILE-STATUS        PIC X(02).
010300     01  WS-PORD-DDNAME               PIC X(08).
010400     01  WS-STKADJ-DDNAME             PIC X(08).
010500     01  WS-PORD-FILE-STATUS          PIC X(02).
010600     01  WS-STKADJ-FILE-STATUS        PIC X(02).
010700     01  WK-REPORT-STATUS             PIC X(02).
010800
010900     01  WK-CTL-EOF                   PIC X(01) VALUE "N".
011000         88  CTL-END-OF-FILE          VALUE "Y".
011100     01  WK-PORD-EOF                  PIC X(01) VALUE "N".
011200         88  PORD-END-OF-FILE         VALUE "Y".
011300     01  WK-STKADJ-EOF                PIC X(01) VALUE "N".
011400         88  STKADJ-END-OF-FILE       VALUE "Y".
011500
011600*    -------------------------------------------------------
011700*    LIMITS - THIS SHOP RUNS ONE CHAIN WITH AT MOST 8 PO
011800*    EXTRACTS AND 8 STOCK-ADJUSTMENT EXTRACTS PER TALLY RUN, AND
011900*    HAS NEVER EXCEEDED 500 KEPT ROWS OF EITHER KIND IN A SINGLE
012000*    RUN.  RAISE THESE IF THE CHAIN GROWS.
012100*    -------------------------------------------------------
012200     01  WK-MAX-PO-FILES              PIC S9(4) COMP VALUE 8.
012300     01  WK-MAX-STKADJ-FILES          PIC S9(4) COMP VALUE 8.
012400     01  WK-MAX-EXCLUDES              PIC S9(4) COMP VALUE 50.
012500     01  WK-MAX-TALLY-ROWS            PIC S9(4) COMP VALUE 1000.
012600     01  WK-MAX-DISTINCT              PIC S9(4) COMP VALUE 20.
012700
012800     01  WK-PO-FILE-COUNT             PIC S9(4) COMP VALUE 0.
012900     01  WK-STKADJ-FILE-COUNT         PIC S9(4) COMP VALUE 0.
013000     01  WK-EXCLUDE-COUNT             PIC S9(4) COMP VALUE 0.
013100*    06/22/05 RSK 0105-064 - TRACKS HOW MANY OF THE ROWS IN THE
013200*    TALLY TABLE ARE PO ROWS, SO 900-WRITE-TALLY-REPORT KNOWS
013300*    WHERE THE PO BLOCK ENDS AND THE STOCK BLOCK BEGINS.
013400     01  WK-PO-COUNT                  PIC S9(4) COMP VALUE 0.
013500     01  WK-TALLY-COUNT               PIC S9(4) COMP VALUE 0.
013600     01  WK-FILE-NDX                  PIC S9(4) COMP VALUE 0.
013700*    STANDALONE MATCH-PASS LOOP SUBSCRIPTS - NOT PART OF ANY
013800*    RECORD, SO THEY SIT AT THE 77 LEVEL.
013900     77  WK-CMP-NDX                   PIC S9(4) COMP VALUE 0.
014000     77  WK-INNER-NDX                 PIC S9(4) COMP VALUE 0.
014100     01  WK-DISTINCT-CT               PIC S9(4) COMP VALUE 0.
014200     01  WK-DISTINCT-NDX              PIC S9(4) COMP VALUE 0.
014300
014400*    -------------------------------------------------------
014500*    ONE TABLE ENTRY PER PO EXTRACT / STOCK-ADJUSTMENT EXTRACT
014600*    NAMED ON THE CONTROL CARD.  WK-STKADJ-DDNAME DOUBLES AS THE
014700*    "SOURCE FILE" TEST FOR THE THIRD MATCHING PASS.
014800*    -------------------------------------------------------
014900     01  WK-PO-FILE-TABLE.
015000         05  WK-PO-FILE-ENTRY OCCURS 8 TIMES INDEXED BY WK-PO-FILE-IX.
015100             10  WK-PO-DDNAME         PIC X(08).
015200             10  WK-PO-DISPNAME       PIC X(40).
015300
015400     01  WK-STKADJ-FILE-TABLE.
015500         05  WK-STKADJ-FILE-ENTRY OCCURS 8 TIMES
015600                                  INDEXED BY WK-STKADJ-FILE-IX.
015700             10  WK-STKADJ-DDNAME     PIC X(08).
015800             10  WK-STKADJ-DISPNAME   PIC X(40).
015900
016000     01  WK-EXCLUDE-TABLE.
016100         05  WK-EXCLUDE-ENTRY OCCURS 50 TIMES INDEXED BY WK-EXCL-IX.
016200             10  WK-EXCLUDE-SAID      PIC X(15).
016300
016400*    -------------------------------------------------------
016500*    OUTLET-CODE TABLE - FIRST ALIAS FOUND INSIDE THE TEXT WINS.
016600*    THE NINE "OUTnnn" ROWS AT THE FOOT LET A SUPPLIER OR FILE
016700*    NAME THAT ALREADY CARRIES ITS OWN CODE MATCH ITSELF.
016800*    -------------------------------------------------------
016900     01  WK-OUTLET-CODE-TABLE.
017000         05  FILLER               PIC X(21) VALUE "AJS            OUT200".
017100         05  FILLER               PIC X(21) VALUE "KRIBATHGODA    OUT200".
017200         05  FILLER               PIC X(21) VALUE "KIRI           OUT200".
017300         05  FILLER               PIC X(21) VALUE "MNK            OUT100".
017400         05  FILLER               PIC X(21) VALUE "COOLPLANET     OUT100".
017500         05  FILLER               PIC X(21) VALUE "CP             OUT100".
017600         05  FILLER               PIC X(21) VALUE "LMJ            OUT400".
017700         05  FILLER               PIC X(21) VALUE "PEPILIYANA     OUT400".
017800         05  FILLER               PIC X(21) VALUE "PEP            OUT400".
017900         05  FILLER               PIC X(21) VALUE "LWK            OUT300".
018000         05  FILLER               PIC X(21) VALUE "OGF            OUT300".
018100         05  FILLER               PIC X(21) VALUE "DRO            OUT700".
018200         05  FILLER               PIC X(21) VALUE "MAH            OUT700".
018300         05  FILLER               PIC X(21) VALUE "MAHARAGAMA     OUT700".
018400         05  FILLER               PIC X(21) VALUE "CHAMI          OUT500".
018500         05  FILLER               PIC X(21) VALUE "SPK            OUT800".
018600         05  FILLER               PIC X(21) VALUE "COSMETICS      OUT600".
018700         05  FILLER               PIC X(21) VALUE "COS            OUT600".
018800         05  FILLER               PIC X(21) VALUE "OUT010         OUT010".
018900         05  FILLER               PIC X(21) VALUE "OUT100         OUT100".
019000         05  FILLER               PIC X(21) VALUE "OUT200         OUT200".
019100         05  FILLER               PIC X(21) VALUE "OUT300         OUT300".
019200         05  FILLER               PIC X(21) VALUE "OUT400         OUT400".
019300         05  FILLER               PIC X(21) VALUE "OUT500         OUT500".
019400         05  FILLER               PIC X(21) VALUE "OUT600         OUT600".
019500         05  FILLER               PIC X(21) VALUE "OUT700         OUT700".
019600         05  FILLER               PIC X(21) VALUE "OUT800         OUT800".
019700     01  WK-OUTLET-CODE-TABLE-R REDEFINES WK-OUTLET-CODE-TABLE.
019800         05  WK-OUTLET-ENTRY OCCURS 27 TIMES INDEXED BY WK-OUTLET-IX.
019900             10  WK-OUTLET-ALIAS      PIC X(15).
020000             10  WK-OUTLET-CODE       PIC X(06).
020100
020200     01  WK-DERIVED-CODE              PIC X(06).
020300     01  WK-CODE-FOUND-SW             PIC X(01).
020400         88  CODE-WAS-FOUND           VALUE "Y".
020500
020600*    -------------------------------------------------------
020700*    THE COMBINED TALLY LIST - ONE ENTRY PER KEPT PO LINE AND ONE
020800*    PER KEPT STOCK-ADJUSTMENT LINE, IN THAT ORDER.  THIS IS THE
020900*    SAME SHAPE THE OLD SPREADSHEET MACRO USED - ONE SHEET, TWO
021000*    KINDS OF ROW, TOLD APART BY TAL-KIND.
021100*    -------------------------------------------------------
021200     01  WK-TALLY-TABLE.
021300         05  WK-TALLY-ENTRY OCCURS 1000 TIMES INDEXED BY WK-TAL-IX.
021400             10  TAL-KIND             PIC X(01).
021500                 88  TAL-IS-PO        VALUE "P".
021600                 88  TAL-IS-SA        VALUE "S".
021700             10  TAL-PO-NO            PIC X(15).
021800             10  TAL-COMPANY          PIC X(20).
021900             10  TAL-COMPANY-CODE     PIC X(06).
022000             10  TAL-SUPPLIER         PIC X(20).
022100             10  TAL-SHOP             PIC X(20).
022200             10  TAL-PRODUCT          PIC X(40).
022300             10  TAL-SKU              PIC X(20).
022400             10  TAL-BARCODE          PIC X(20).
022500             10  TAL-DATE             PIC X(10).
022600             10  TAL-QUANTITY         PIC S9(7).
022700             10  TAL-REASON           PIC X(30).
022800             10  TAL-SA-ID            PIC X(15).
022900             10  TAL-SOURCE-FILE-IX   PIC S9(4) COMP.
023000             10  TAL-MATCHED-SW       PIC X(01).
023100                 88  TAL-IS-MATCHED   VALUE "Y".
023200             10  TAL-ID-CONFLICT      PIC X(80).
023300             10  TAL-REMARKS          PIC X(40).
023400             10  FILLER               PIC X(10).
023500
023600     01  WK-TALLY-TABLE-R REDEFINES WK-TALLY-TABLE.
023700         05  WK-TALLY-KEY-ENTRY OCCURS 1000 TIMES INDEXED BY WK-KEY-IX.
023800             10  FILLER               PIC X(276).
023900
024000*    -------------------------------------------------------
024100*    SCRATCH FOR THE ID-CONFLICT DISTINCT-VALUE LISTS.
024200*    -------------------------------------------------------
024300     01  WK-DISTINCT-TABLE.
024400         05  WK-DISTINCT-ENTRY OCCURS 20 TIMES INDEXED BY WK-DIST-IX.
024500             10  WK-DISTINCT-VALUE    PIC X(20).
024600     01  WK-DISTINCT-TABLE-R REDEFINES WK-DISTINCT-TABLE.
024700         05  FILLER                   PIC X(400).
024800
024900     01  WK-CUR-DATE                  PIC X(10).
025000     01  WK-CUR-SKU                   PIC X(20).
025100     01  WK-CUR-BARCODE               PIC X(20).
025200
025300*    -------------------------------------------------------
025400*    PO/STOCK MATCHING SCRATCH.
025500*    -------------------------------------------------------
025600     01  WK-PO-CODE                   PIC X(06).
025700     01  WK-STOCK-CODE                PIC X(06).
025800     01  WK-ABS-STOCK-QTY             PIC S9(7).
025900     01  WK-CODES-PAIR-SW             PIC X(01).
026000         88  CODES-ARE-A-PAIR         VALUE "Y".
026100
026200*    -------------------------------------------------------
026300*    PRINT LINE - ONE ROW PER TALLY ENTRY, PO ROWS THEN STOCK
026400*    ROWS, EACH GROUP IN INPUT ORDER.
026500*    -------------------------------------------------------
026600     01  WK-HEADING-LINE.
026700         05  FILLER PIC X(00300) VALUE
026800             "PO No / Company / Supplier / Shop / In-Out / Product / SKU / Barcode / Date / Quantity / Reason / ID Conflict / Remarks / SA ID".
026900
027000     01  WK-DETAIL-LINE.
027100         05  D-PO-NO                  PIC X(15).
027200         05  FILLER                   PIC X(01) VALUE SPACES.
027300         05  D-COMPANY                PIC X(20).
027400         05  FILLER                   PIC X(01) VALUE SPACES.
027500         05  D-SUPPLIER               PIC X(20).
027600         05  FILLER                   PIC X(01) VALUE SPACES.
027700         05  D-SHOP                   PIC X(20).
027800         05  FILLER                   PIC X(01) VALUE SPACES.
027900         05  D-IN-OUT                 PIC X(03).
028000         05  FILLER                   PIC X(01) VALUE SPACES.
028100         05  D-PRODUCT                PIC X(40).
028200         05  FILLER                   PIC X(01) VALUE SPACES.
028300         05  D-SKU                    PIC X(20).
028400         05  FILLER                   PIC X(01) VALUE SPACES.
028500         05  D-BARCODE                PIC X(20).
028600         05  FILLER                   PIC X(01) VALUE SPACES.
028700         05  D-DATE                   PIC X(10).
028800         05  FILLER                   PIC X(01) VALUE SPACES.
028900         05  D-QUANTITY               PIC ----,--9.
029000         05  FILLER                   PIC X(01) VALUE SPACES.
029100         05  D-REASON                 PIC X(30).
029200         05  FILLER                   PIC X(01) VALUE SPACES.
029300         05  D-ID-CONFLICT            PIC X(80).
029400         05  FILLER                   PIC X(01) VALUE SPACES.
029500         05  D-REMARKS                PIC X(40).
029600         05  FILLER                   PIC X(01) VALUE SPACES.
029700         05  D-SA-ID                  PIC X(15).
029800         05  FILLER                   PIC X(006).
029900*
030000******************************************************************
030100 PROCEDURE DIVISION.
030200******************************************************************
030300 000-MAINLINE.
030400
030500     PERFORM 100-LOAD-CONTROL-CARD.
030600     PERFORM 200-LOAD-PO-FILES.
030700     PERFORM 300-LOAD-STOCK-ADJUSTMENT-FILES.
030800     PERFORM 400-DETECT-ID-CONFLICTS.
030900     PERFORM 500-MATCH-PASS-1-EXACT.
031000     PERFORM 600-MATCH-PASS-2-WEEK-WINDOW.
031100     PERFORM 700-MATCH-PASS-3-INTRA-FILE.
031200     PERFORM 800-MARK-UNMATCHED THRU 800-EXIT
031300        VARYING WK-TAL-IX FROM 1 BY 1
031400        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
031500     PERFORM 900-WRITE-TALLY-REPORT.
031600     STOP RUN.
031700*    -------------------------------------------------------
031800*    THE CONTROL CARD CARRIES PO ROWS ("P"), STOCK-ADJUSTMENT
031900*    ROWS ("S") AND EXCLUDED DOCUMENT-NUMBER ROWS ("X") FOR THIS
032000*    JOB.  LOCATION/UNLISTED ROWS BUILT FOR THE OTHER THREE
032100*    COMPARER PROGRAMS ARE SIMPLY IGNORED IF PRESENT ON THE SAME
032200*    DECK.
032300*    -------------------------------------------------------
032400 100-LOAD-CONTROL-CARD.
032500
032600     OPEN INPUT CONTROL-CARD-FILE.
032700     PERFORM 910-READ-CTLCRD-NEXT.
032800     PERFORM 110-STORE-ONE-CTL-ENTRY
032900        UNTIL CTL-END-OF-FILE.
033000     CLOSE CONTROL-CARD-FILE.
033100*    -------------------------------------------------------
033200 110-STORE-ONE-CTL-ENTRY.
033300
033400     IF CTL-ROLE-PO AND WK-PO-FILE-COUNT < WK-MAX-PO-FILES
033500        ADD 1 TO WK-PO-FILE-COUNT
033600        MOVE CTL-DDNAME   TO WK-PO-DDNAME (WK-PO-FILE-COUNT)
033700        MOVE CTL-DISPNAME TO WK-PO-DISPNAME (WK-PO-FILE-COUNT)
033800     ELSE
033900     IF CTL-ROLE-STOCK-ADJ AND WK-STKADJ-FILE-COUNT < WK-MAX-STKADJ-FILES
034000        ADD 1 TO WK-STKADJ-FILE-COUNT
034100        MOVE CTL-DDNAME   TO WK-STKADJ-DDNAME (WK-STKADJ-FILE-COUNT)
034200        MOVE CTL-DISPNAME TO WK-STKADJ-DISPNAME (WK-STKADJ-FILE-COUNT)
034300     ELSE
034400     IF CTL-ROLE-EXCL-SAID AND WK-EXCLUDE-COUNT < WK-MAX-EXCLUDES
034500        ADD 1 TO WK-EXCLUDE-COUNT
034600        MOVE CTL-DISPNAME (1:15) TO WK-EXCLUDE-SAID (WK-EXCLUDE-COUNT).
034700     PERFORM 910-READ-CTLCRD-NEXT.
034800*    -------------------------------------------------------
034900*    BATCH FLOW 1 - LOAD THE PURCHASE-ORDER EXTRACTS.  A ROW IS
035000*    KEPT ONLY WHEN IT CARRIES A PO NUMBER, A RECOGNISED SUPPLIER
035100*    CODE (OR THE "OUT010" CATCH-ALL), AND A QUANTITY GREATER
035200*    THAN ZERO.
035300*    -------------------------------------------------------
035400 200-LOAD-PO-FILES.
035500
035600     PERFORM 210-LOAD-ONE-PO-FILE
035700        VARYING WK-FILE-NDX FROM 1 BY 1
035800        UNTIL WK-FILE-NDX > WK-PO-FILE-COUNT.
035900*    -------------------------------------------------------
036000 210-LOAD-ONE-PO-FILE.
036100
036200     MOVE WK-PO-DDNAME (WK-FILE-NDX) TO WS-PORD-DDNAME.
036300     MOVE "N" TO WK-PORD-EOF.
036400     OPEN INPUT PURCHASE-ORDER-FILE.
036500     PERFORM 920-READ-PORD-NEXT.
036600     PERFORM 220-STORE-ONE-PO-ROW THRU 220-EXIT
036700        UNTIL PORD-END-OF-FILE.
036800     CLOSE PURCHASE-ORDER-FILE.
036900*    -------------------------------------------------------
037000 220-STORE-ONE-PO-ROW.
037100
037200     IF PO-NUMBER = SPACES OR PO-QUANTITY NOT > 0
037300        GO TO 220-EXIT.
037400
037500     MOVE PO-SUPPLIER TO WK-STR-HAYSTACK.
037600     PERFORM 750-DERIVE-OUTLET-CODE.
037700     IF NOT CODE-WAS-FOUND
037800        MOVE PO-SUPPLIER TO WK-DERIVED-CODE
037900        INSPECT WK-DERIVED-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
038000     IF WK-DERIVED-CODE NOT = "OUT010"
038100        AND NOT CODE-WAS-FOUND
038200        GO TO 220-EXIT.
038300
038400     IF WK-TALLY-COUNT >= WK-MAX-TALLY-ROWS
038500        GO TO 220-EXIT.
038600     ADD 1 TO WK-TALLY-COUNT.
038700     ADD 1 TO WK-PO-COUNT.
038800     MOVE SPACES        TO WK-TALLY-ENTRY (WK-TALLY-COUNT).
038900     MOVE "P"            TO TAL-KIND (WK-TALLY-COUNT).
039000     MOVE PO-NUMBER      TO TAL-PO-NO (WK-TALLY-COUNT).
039100     MOVE WK-DERIVED-CODE TO TAL-SUPPLIER (WK-TALLY-COUNT).
039200     MOVE WK-PO-DISPNAME (WK-FILE-NDX) TO TAL-SHOP (WK-TALLY-COUNT).
039300     MOVE PO-PRODUCT     TO TAL-PRODUCT (WK-TALLY-COUNT).
039400     MOVE PO-SKU         TO TAL-SKU (WK-TALLY-COUNT).
039500     MOVE PO-BARCODE     TO TAL-BARCODE (WK-TALLY-COUNT).
039600     MOVE PO-DATE        TO TAL-DATE (WK-TALLY-COUNT).
039700     MOVE PO-QUANTITY    TO TAL-QUANTITY (WK-TALLY-COUNT).
039800     MOVE "Pending"      TO TAL-REMARKS (WK-TALLY-COUNT).
039900     MOVE WK-FILE-NDX    TO TAL-SOURCE-FILE-IX (WK-TALLY-COUNT).
040000 220-EXIT. EXIT.
040100*    -------------------------------------------------------
040200*    BATCH FLOW 2 - LOAD THE STOCK-ADJUSTMENT EXTRACTS.  A ROW
040300*    IS KEPT ONLY WHEN IT CARRIES A SKU, A NUMERIC ADJUSTMENT,
040400*    AND ITS DOCUMENT NUMBER IS NOT ON THE EXCLUDE LIST.
040500*    -------------------------------------------------------
040600 300-LOAD-STOCK-ADJUSTMENT-FILES.
040700
040800     PERFORM 310-LOAD-ONE-STKADJ-FILE
040900        VARYING WK-FILE-NDX FROM 1 BY 1
041000        UNTIL WK-FILE-NDX > WK-STKADJ-FILE-COUNT.
041100*    -------------------------------------------------------
041200 310-LOAD-ONE-STKADJ-FILE.
041300
041400     MOVE WK-STKADJ-DDNAME (WK-FILE-NDX) TO WS-STKADJ-DDNAME.
041500     MOVE "N" TO WK-STKADJ-EOF.
041600     OPEN INPUT STOCK-ADJUSTMENT-FILE.
041700     PERFORM 920-READ-STKADJ-NEXT.
041800     PERFORM 320-STORE-ONE-STKADJ-ROW THRU 320-EXIT
041900        UNTIL STKADJ-END-OF-FILE.
042000     CLOSE STOCK-ADJUSTMENT-FILE.
042100*    -------------------------------------------------------
042200 320-STORE-ONE-STKADJ-ROW.
042300
042400     IF SA-SKU = SPACES
042500        GO TO 320-EXIT.
042600
042700     PERFORM 330-CHECK-SAID-EXCLUDED.
042800     IF WK-STR-FOUND-SW = "Y"
042900        GO TO 320-EXIT.
043000
043100     IF WK-TALLY-COUNT >= WK-MAX-TALLY-ROWS
043200        GO TO 320-EXIT.
043300     ADD 1 TO WK-TALLY-COUNT.
043400
043500     MOVE WK-STKADJ-DISPNAME (WK-FILE-NDX) TO WK-STR-HAYSTACK.
043600     PERFORM 750-DERIVE-OUTLET-CODE.
043700     IF NOT CODE-WAS-FOUND
043800        MOVE WK-STKADJ-DISPNAME (WK-FILE-NDX) TO WK-DERIVED-CODE
043900        INSPECT WK-DERIVED-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
044000
044100     MOVE SPACES         TO WK-TALLY-ENTRY (WK-TALLY-COUNT).
044200     MOVE "S"             TO TAL-KIND (WK-TALLY-COUNT).
044300     MOVE WK-STKADJ-DISPNAME (WK-FILE-NDX) TO TAL-COMPANY (WK-TALLY-COUNT).
044400     MOVE WK-DERIVED-CODE TO TAL-COMPANY-CODE (WK-TALLY-COUNT).
044500     MOVE SA-SKU          TO TAL-SKU (WK-TALLY-COUNT).
044600     MOVE SA-BARCODE      TO TAL-BARCODE (WK-TALLY-COUNT).
044700     MOVE SA-DATE         TO TAL-DATE (WK-TALLY-COUNT).
044800     MOVE SA-ADJUSTMENT   TO TAL-QUANTITY (WK-TALLY-COUNT).
044900     MOVE SA-REASON       TO TAL-REASON (WK-TALLY-COUNT).
045000     MOVE SA-ID           TO TAL-SA-ID (WK-TALLY-COUNT).
045100     MOVE "Pending"       TO TAL-REMARKS (WK-TALLY-COUNT).
045200     MOVE WK-FILE-NDX     TO TAL-SOURCE-FILE-IX (WK-TALLY-COUNT).
045300 320-EXIT. EXIT.
045400*    -------------------------------------------------------
045500 330-CHECK-SAID-EXCLUDED.
045600
045700     MOVE "N" TO WK-STR-FOUND-SW.
045800     PERFORM 331-CHECK-ONE-EXCLUDE
045900        VARYING WK-EXCL-IX FROM 1 BY 1
046000        UNTIL WK-EXCL-IX > WK-EXCLUDE-COUNT
046100           OR WK-STR-FOUND-SW = "Y".
046200*    -------------------------------------------------------
046300 331-CHECK-ONE-EXCLUDE.
046400
046500     IF WK-EXCLUDE-SAID (WK-EXCL-IX) = SA-ID
046600        MOVE "Y" TO WK-STR-FOUND-SW.
046700*    -------------------------------------------------------
046800*    BUSINESS RULES - ID-CONFLICT DETECTION.  RUN OVER EVERY
046900*    DATED TALLY ROW, PO AND STOCK ALIKE.  THE SKU-GROUP PASS
047000*    SETS TAL-ID-CONFLICT OUTRIGHT; THE BARCODE-GROUP PASS APPENDS
047100*    TO WHATEVER THE SKU-GROUP PASS LEFT BEHIND.
047200*    -------------------------------------------------------
047300 400-DETECT-ID-CONFLICTS.
047400
047500     PERFORM 410-CHECK-ONE-SKU-GROUP THRU 410-EXIT
047600        VARYING WK-TAL-IX FROM 1 BY 1
047700        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
047800     PERFORM 440-CHECK-ONE-BARCODE-GROUP THRU 440-EXIT
047900        VARYING WK-TAL-IX FROM 1 BY 1
048000        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
048100*    -------------------------------------------------------
048200 410-CHECK-ONE-SKU-GROUP.
048300
048400     IF TAL-DATE (WK-TAL-IX) = SPACES
048500        GO TO 410-EXIT.
048600
048700     MOVE TAL-DATE (WK-TAL-IX) TO WK-CUR-DATE.
048800     MOVE TAL-SKU (WK-TAL-IX)  TO WK-CUR-SKU.
048900     MOVE SPACES TO WK-DISTINCT-TABLE.
049000     MOVE 0      TO WK-DISTINCT-CT.
049100     PERFORM 420-COLLECT-ONE-BARCODE THRU 420-EXIT
049200        VARYING WK-CMP-NDX FROM 1 BY 1
049300        UNTIL WK-CMP-NDX > WK-TALLY-COUNT.
049400     IF WK-DISTINCT-CT > 1
049500        PERFORM 430-BUILD-DISTINCT-LIST
049600        STRING "Same SKU different barcodes: "
049700                   DELIMITED BY SIZE
049800               WK-STR-TARGET DELIMITED BY SIZE
049900          INTO WK-STR-NEW-TEXT
050000        MOVE SPACES TO WK-STR-TARGET
050100        MOVE " "    TO WK-STR-SEPARATOR
050200        PERFORM APPEND-NEW-TEXT-TO-TARGET
050300        MOVE WK-STR-TARGET TO TAL-ID-CONFLICT (WK-TAL-IX).
050400 410-EXIT. EXIT.
050500*    -------------------------------------------------------
050600 420-COLLECT-ONE-BARCODE.
050700
050800     IF TAL-DATE (WK-CMP-NDX) NOT = WK-CUR-DATE
050900        OR TAL-SKU (WK-CMP-NDX) NOT = WK-CUR-SKU
051000        GO TO 420-EXIT.
051100     IF TAL-BARCODE (WK-CMP-NDX) = SPACES
051200        OR TAL-BARCODE (WK-CMP-NDX) = "No Barcode"
051300        GO TO 420-EXIT.
051400
051500     MOVE 0 TO WK-DISTINCT-NDX.
051600     PERFORM 421-MATCH-ONE-DISTINCT
051700        VARYING WK-DIST-IX FROM 1 BY 1
051800        UNTIL WK-DIST-IX > WK-DISTINCT-CT
051900           OR WK-DISTINCT-NDX NOT = 0.
052000     IF WK-DISTINCT-NDX = 0
052100        AND WK-DISTINCT-CT < WK-MAX-DISTINCT
052200        ADD 1 TO WK-DISTINCT-CT
052300        MOVE TAL-BARCODE (WK-CMP-NDX)
052400                       TO WK-DISTINCT-VALUE (WK-DISTINCT-CT).
052500 420-EXIT. EXIT.
052600*    -------------------------------------------------------
052700 421-MATCH-ONE-DISTINCT.
052800
052900     IF WK-DISTINCT-VALUE (WK-DIST-IX) = TAL-BARCODE (WK-CMP-NDX)
053000        MOVE WK-DIST-IX TO WK-DISTINCT-NDX.
053100*    -------------------------------------------------------
053200 430-BUILD-DISTINCT-LIST.
053300
053400     MOVE SPACES TO WK-STR-TARGET.
053500     PERFORM 431-APPEND-ONE-DISTINCT
053600        VARYING WK-DIST-IX FROM 1 BY 1
053700        UNTIL WK-DIST-IX > WK-DISTINCT-CT.
053800*    -------------------------------------------------------
053900 431-APPEND-ONE-DISTINCT.
054000
054100     MOVE WK-DISTINCT-VALUE (WK-DIST-IX) TO WK-STR-NEEDLE.
054200     PERFORM FIND-NEEDLE-TRIMMED-LEN.
054300     MOVE WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) TO WK-STR-NEW-TEXT.
054400     MOVE ", " TO WK-STR-SEPARATOR.
054500     PERFORM APPEND-NEW-TEXT-TO-TARGET.
054600*    -------------------------------------------------------
054700 440-CHECK-ONE-BARCODE-GROUP.
054800
054900     IF TAL-DATE (WK-TAL-IX) = SPACES
055000        OR TAL-BARCODE (WK-TAL-IX) = SPACES
055100        OR TAL-BARCODE (WK-TAL-IX) = "No Barcode"
055200        GO TO 440-EXIT.
055300
055400     MOVE TAL-DATE (WK-TAL-IX)    TO WK-CUR-DATE.
055500     MOVE TAL-BARCODE (WK-TAL-IX) TO WK-CUR-BARCODE.
055600     MOVE SPACES TO WK-DISTINCT-TABLE.
055700     MOVE 0      TO WK-DISTINCT-CT.
055800     PERFORM 450-COLLECT-ONE-SKU THRU 450-EXIT
055900        VARYING WK-CMP-NDX FROM 1 BY 1
056000        UNTIL WK-CMP-NDX > WK-TALLY-COUNT.
056100     IF WK-DISTINCT-CT > 1
056200        PERFORM 430-BUILD-DISTINCT-LIST
056300        STRING "Same barcode different SKUs: "
056400                   DELIMITED BY SIZE
056500               WK-STR-TARGET DELIMITED BY SIZE
056600          INTO WK-STR-NEW-TEXT
056700        IF TAL-ID-CONFLICT (WK-TAL-IX) = SPACES
056800           MOVE SPACES TO WK-STR-TARGET
056900        ELSE
057000           MOVE TAL-ID-CONFLICT (WK-TAL-IX) TO WK-STR-TARGET
057100        END-IF
057200        MOVE "; " TO WK-STR-SEPARATOR
057300        PERFORM APPEND-NEW-TEXT-TO-TARGET
057400        MOVE WK-STR-TARGET TO TAL-ID-CONFLICT (WK-TAL-IX).
057500 440-EXIT. EXIT.
057600*    -------------------------------------------------------
057700 450-COLLECT-ONE-SKU.
057800
057900     IF TAL-DATE (WK-CMP-NDX) NOT = WK-CUR-DATE
058000        OR TAL-BARCODE (WK-CMP-NDX) NOT = WK-CUR-BARCODE
058100        GO TO 450-EXIT.
058200     IF TAL-SKU (WK-CMP-NDX) = SPACES
058300        GO TO 450-EXIT.
058400
058500     MOVE 0 TO WK-DISTINCT-NDX.
058600     PERFORM 451-MATCH-ONE-DISTINCT
058700        VARYING WK-DIST-IX FROM 1 BY 1
058800        UNTIL WK-DIST-IX > WK-DISTINCT-CT
058900           OR WK-DISTINCT-NDX NOT = 0.
059000     IF WK-DISTINCT-NDX = 0
059100        AND WK-DISTINCT-CT < WK-MAX-DISTINCT
059200        ADD 1 TO WK-DISTINCT-CT
059300        MOVE TAL-SKU (WK-CMP-NDX) TO WK-DISTINCT-VALUE (WK-DISTINCT-CT).
059400 450-EXIT. EXIT.
059500*    -------------------------------------------------------
059600 451-MATCH-ONE-DISTINCT.
059700
059800     IF WK-DISTINCT-VALUE (WK-DIST-IX) = TAL-SKU (WK-CMP-NDX)
059900        MOVE WK-DIST-IX TO WK-DISTINCT-NDX.
060000*    -------------------------------------------------------
060100*    BUSINESS RULES - SUPPLIER/COMPANY-CODE PAIRING.  CODES
060200*    MATCH WHEN EQUAL, OR WHEN THE PO CARRIES THE "OUT010"
060300*    CATCH-ALL SUPPLIER AND THE STOCK ROW IS CODED "OUT600".
060400*    -------------------------------------------------------
060500 460-CHECK-CODES-PAIR.
060600
060700     MOVE "N" TO WK-CODES-PAIR-SW.
060800     IF WK-PO-CODE = SPACES OR WK-STOCK-CODE = SPACES
060900        GO TO 460-EXIT.
061000     IF WK-PO-CODE = WK-STOCK-CODE
061100        MOVE "Y" TO WK-CODES-PAIR-SW
061200     ELSE
061300     IF WK-PO-CODE = "OUT010" AND WK-STOCK-CODE = "OUT600"
061400        MOVE "Y" TO WK-CODES-PAIR-SW.
061500 460-EXIT. EXIT.
061600*    -------------------------------------------------------
061700*    BUSINESS RULES - PASS 1 (EXACT).  FOR EACH PO ROW, THE
061800*    FIRST UNMATCHED STOCK ROW IN LIST ORDER THAT PAIRS ON
061900*    SUPPLIER/COMPANY CODE AND MATCHES DATE, SKU, BARCODE (BOTH
062000*    BLANK COUNTS AS A MATCH) AND ABSOLUTE QUANTITY WINS.
062100*    -------------------------------------------------------
062200 500-MATCH-PASS-1-EXACT.
062300
062400     PERFORM 510-MATCH-ONE-PO-EXACT THRU 510-EXIT
062500        VARYING WK-TAL-IX FROM 1 BY 1
062600        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
062700*    -------------------------------------------------------
062800 510-MATCH-ONE-PO-EXACT.
062900
063000     IF NOT TAL-IS-PO (WK-TAL-IX)
063100        GO TO 510-EXIT.
063200
063300     MOVE 0 TO WK-CMP-NDX.
063400     PERFORM 520-SCAN-ONE-STOCK-EXACT THRU 520-EXIT
063500        VARYING WK-INNER-NDX FROM 1 BY 1
063600        UNTIL WK-INNER-NDX > WK-TALLY-COUNT
063700           OR WK-CMP-NDX NOT = 0.
063800     IF WK-CMP-NDX = 0
063900        GO TO 510-EXIT.
064000
064100     IF TAL-COMPANY (WK-TAL-IX) = SPACES
064200        MOVE TAL-COMPANY (WK-CMP-NDX) TO TAL-COMPANY (WK-TAL-IX).
064300     IF TAL-SA-ID (WK-TAL-IX) = SPACES
064400        MOVE TAL-SA-ID (WK-CMP-NDX) TO TAL-SA-ID (WK-TAL-IX).
064500     MOVE "Tally" TO TAL-REMARKS (WK-TAL-IX).
064600     MOVE TAL-PO-NO (WK-TAL-IX) TO TAL-PO-NO (WK-CMP-NDX).
064700     IF TAL-SUPPLIER (WK-CMP-NDX) = SPACES
064800        MOVE TAL-SUPPLIER (WK-TAL-IX) TO TAL-SUPPLIER (WK-CMP-NDX).
064900     IF TAL-SHOP (WK-CMP-NDX) = SPACES
065000        MOVE TAL-SHOP (WK-TAL-IX) TO TAL-SHOP (WK-CMP-NDX).
065100     MOVE "Tally"        TO TAL-REMARKS (WK-CMP-NDX).
065200     MOVE "Y"            TO TAL-MATCHED-SW (WK-CMP-NDX).
065300 510-EXIT. EXIT.
065400*    -------------------------------------------------------
065500 520-SCAN-ONE-STOCK-EXACT.
065600
065700     IF NOT TAL-IS-SA (WK-INNER-NDX)
065800        OR TAL-IS-MATCHED (WK-INNER-NDX)
065900        OR TAL-QUANTITY (WK-INNER-NDX) NOT < 0
066000        GO TO 520-EXIT.
066100
066200     MOVE TAL-SUPPLIER (WK-TAL-IX)      TO WK-PO-CODE.
066300     MOVE TAL-COMPANY-CODE (WK-INNER-NDX) TO WK-STOCK-CODE.
066400     PERFORM 460-CHECK-CODES-PAIR THRU 460-EXIT.
066500     IF NOT CODES-ARE-A-PAIR
066600        GO TO 520-EXIT.
066700
066800     IF TAL-DATE (WK-INNER-NDX) NOT = TAL-DATE (WK-TAL-IX)
066900        GO TO 520-EXIT.
067000     IF TAL-SKU (WK-INNER-NDX) NOT = TAL-SKU (WK-TAL-IX)
067100        GO TO 520-EXIT.
067200     IF TAL-BARCODE (WK-INNER-NDX) NOT = TAL-BARCODE (WK-TAL-IX)
067300        AND NOT (TAL-BARCODE (WK-INNER-NDX) = SPACES
067400             AND TAL-BARCODE (WK-TAL-IX) = SPACES)
067500        GO TO 520-EXIT.
067600
067700     COMPUTE WK-ABS-STOCK-QTY = TAL-QUANTITY (WK-INNER-NDX) * -1.
067800     IF WK-ABS-STOCK-QTY = TAL-QUANTITY (WK-TAL-IX)
067900        MOVE WK-INNER-NDX TO WK-CMP-NDX.
068000 520-EXIT. EXIT.
068100*    -------------------------------------------------------
068200*    BUSINESS RULES - PASS 2 (+/- 1 WEEK).  SAME CODE-PAIRING
068300*    RULE; MATCHES ON SKU AND ABSOLUTE QUANTITY WITH THE DATES
068400*    NO MORE THAN 7 CALENDAR DAYS APART.
068500*    -------------------------------------------------------
068600 600-MATCH-PASS-2-WEEK-WINDOW.
068700
068800     PERFORM 610-MATCH-ONE-PO-WEEK THRU 610-EXIT
068900        VARYING WK-TAL-IX FROM 1 BY 1
069000        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
069100*    -------------------------------------------------------
069200 610-MATCH-ONE-PO-WEEK.
069300
069400     IF NOT TAL-IS-PO (WK-TAL-IX)
069500        OR TAL-REMARKS (WK-TAL-IX) = "Tally"
069600        GO TO 610-EXIT.
069700
069800     MOVE 0 TO WK-CMP-NDX.
069900     PERFORM 620-SCAN-ONE-STOCK-WEEK THRU 620-EXIT
070000        VARYING WK-INNER-NDX FROM 1 BY 1
070100        UNTIL WK-INNER-NDX > WK-TALLY-COUNT
070200           OR WK-CMP-NDX NOT = 0.
070300     IF WK-CMP-NDX = 0
070400        GO TO 610-EXIT.
070500
070600     IF TAL-COMPANY (WK-TAL-IX) = SPACES
070700        MOVE TAL-COMPANY (WK-CMP-NDX) TO TAL-COMPANY (WK-TAL-IX).
070800     IF TAL-SA-ID (WK-TAL-IX) = SPACES
070900        MOVE TAL-SA-ID (WK-CMP-NDX) TO TAL-SA-ID (WK-TAL-IX).
071000     MOVE "Tally (2nd pass)" TO TAL-REMARKS (WK-TAL-IX).
071100     MOVE TAL-PO-NO (WK-TAL-IX) TO TAL-PO-NO (WK-CMP-NDX).
071200     IF TAL-SHOP (WK-CMP-NDX) = SPACES
071300        MOVE TAL-SHOP (WK-TAL-IX) TO TAL-SHOP (WK-CMP-NDX).
071400     MOVE "Tally (2nd pass)" TO TAL-REMARKS (WK-CMP-NDX).
071500     MOVE "Y"                TO TAL-MATCHED-SW (WK-CMP-NDX).
071600 610-EXIT. EXIT.
071700*    -------------------------------------------------------
071800 620-SCAN-ONE-STOCK-WEEK.
071900
072000     IF NOT TAL-IS-SA (WK-INNER-NDX)
072100        OR TAL-IS-MATCHED (WK-INNER-NDX)
072200        OR TAL-REMARKS (WK-INNER-NDX) = "Tally"
072300        GO TO 620-EXIT.
072400
072500     MOVE TAL-SUPPLIER (WK-TAL-IX)        TO WK-PO-CODE.
072600     MOVE TAL-COMPANY-CODE (WK-INNER-NDX) TO WK-STOCK-CODE.
072700     PERFORM 460-CHECK-CODES-PAIR THRU 460-EXIT.
072800     IF NOT CODES-ARE-A-PAIR
072900        GO TO 620-EXIT.
073000
073100     IF TAL-SKU (WK-TAL-IX) = SPACES
073200        OR TAL-SKU (WK-INNER-NDX) NOT = TAL-SKU (WK-TAL-IX)
073300        GO TO 620-EXIT.
073400
073500     COMPUTE WK-ABS-STOCK-QTY = TAL-QUANTITY (WK-INNER-NDX) * -1.
073600     IF WK-ABS-STOCK-QTY NOT = TAL-QUANTITY (WK-TAL-IX)
073700        GO TO 620-EXIT.
073800
073900     PERFORM 630-CHECK-WITHIN-WEEK.
074000     IF WSJ-DAY-DIFFERENCE NOT > 7
074100        MOVE WK-INNER-NDX TO WK-CMP-NDX.
074200 620-EXIT. EXIT.
074300*    -------------------------------------------------------
074400 630-CHECK-WITHIN-WEEK.
074500
074600     MOVE TAL-DATE (WK-TAL-IX) TO WSJ-DATE-TEXT.
074700     PERFORM WSJ-DATE-TO-ABS-DAYS.
074800     MOVE WSJ-ABS-DAYS-RESULT TO WSJ-ABS-DAYS-1.
074900     MOVE TAL-DATE (WK-INNER-NDX) TO WSJ-DATE-TEXT.
075000     PERFORM WSJ-DATE-TO-ABS-DAYS.
075100     MOVE WSJ-ABS-DAYS-RESULT TO WSJ-ABS-DAYS-2.
075200     PERFORM WSJ-COMPUTE-DIFFERENCE.
075300*    -------------------------------------------------------
075400*    BUSINESS RULES - PASS 3 (INTRA-FILE OFFSETS).  TWO STOCK
075500*    ROWS FROM THE SAME SOURCE FILE, SAME SKU, SAME DATE, WHOSE
075600*    QUANTITIES ARE EXACT OPPOSITES, TALLY AGAINST EACH OTHER
075700*    WITH NO PO ON EITHER SIDE.
075800*    -------------------------------------------------------
075900 700-MATCH-PASS-3-INTRA-FILE.
076000
076100     PERFORM 710-MATCH-ONE-STOCK-OFFSET THRU 710-EXIT
076200        VARYING WK-TAL-IX FROM 1 BY 1
076300        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
076400*    -------------------------------------------------------
076500 710-MATCH-ONE-STOCK-OFFSET.
076600
076700     IF NOT TAL-IS-SA (WK-TAL-IX)
076800        OR TAL-IS-MATCHED (WK-TAL-IX)
076900        OR TAL-REMARKS (WK-TAL-IX) = "Tally"
077000        OR TAL-REMARKS (WK-TAL-IX) = "Tally (2nd pass)"
077100        GO TO 710-EXIT.
077200
077300     MOVE 0 TO WK-CMP-NDX.
077400     PERFORM 720-SCAN-ONE-STOCK-OFFSET THRU 720-EXIT
077500        VARYING WK-INNER-NDX FROM WK-TAL-IX BY 1
077600        UNTIL WK-INNER-NDX > WK-TALLY-COUNT
077700           OR WK-CMP-NDX NOT = 0.
077800     IF WK-CMP-NDX = 0
077900        GO TO 710-EXIT.
078000
078100     MOVE "Tally (3rd pass)" TO TAL-REMARKS (WK-TAL-IX).
078200     MOVE "Tally (3rd pass)" TO TAL-REMARKS (WK-CMP-NDX).
078300     MOVE "Y" TO TAL-MATCHED-SW (WK-TAL-IX).
078400     MOVE "Y" TO TAL-MATCHED-SW (WK-CMP-NDX).
078500 710-EXIT. EXIT.
078600*    -------------------------------------------------------
078700 720-SCAN-ONE-STOCK-OFFSET.
078800
078900     IF WK-INNER-NDX = WK-TAL-IX
079000        GO TO 720-EXIT.
079100     IF NOT TAL-IS-SA (WK-INNER-NDX)
079200        OR TAL-IS-MATCHED (WK-INNER-NDX)
079300        OR TAL-REMARKS (WK-INNER-NDX) = "Tally"
079400        OR TAL-REMARKS (WK-INNER-NDX) = "Tally (2nd pass)"
079500        GO TO 720-EXIT.
079600
079700     IF TAL-SOURCE-FILE-IX (WK-INNER-NDX)
079800           NOT = TAL-SOURCE-FILE-IX (WK-TAL-IX)
079900        GO TO 720-EXIT.
080000     IF TAL-SKU (WK-TAL-IX) = SPACES
080100        OR TAL-SKU (WK-INNER-NDX) NOT = TAL-SKU (WK-TAL-IX)
080200        GO TO 720-EXIT.
080300     IF TAL-DATE (WK-INNER-NDX) NOT = TAL-DATE (WK-TAL-IX)
080400        GO TO 720-EXIT.
080500
080600     COMPUTE WK-ABS-STOCK-QTY =
080700        TAL-QUANTITY (WK-INNER-NDX) + TAL-QUANTITY (WK-TAL-IX).
080800     IF WK-ABS-STOCK-QTY = 0
080900        MOVE WK-INNER-NDX TO WK-CMP-NDX.
081000 720-EXIT. EXIT.
081100*    -------------------------------------------------------
081200*    BUSINESS RULES - UNMATCHED ROWS.  ANYTHING STILL "PENDING"
081300*    AFTER ALL THREE PASSES IS A MISMATCH.
081400*    -------------------------------------------------------
081500 800-MARK-UNMATCHED.
081600
081700     IF TAL-REMARKS (WK-TAL-IX) NOT = "Pending"
081800        GO TO 800-EXIT.
081900     IF TAL-IS-PO (WK-TAL-IX)
082000        MOVE "Mismatch: no matching stock adjustment"
082100                                    TO TAL-REMARKS (WK-TAL-IX)
082200     ELSE
082300        MOVE "Mismatch: no matching purchase order"
082400                                    TO TAL-REMARKS (WK-TAL-IX).
082500 800-EXIT. EXIT.
082600*    -------------------------------------------------------
082700*    REPORTS - PO-STOCK TALLY REPORT.  PO ROWS FIRST IN INPUT
082800*    ORDER, THEN STOCK ROWS IN INPUT ORDER (THE ORDER THEY WERE
082900*    APPENDED TO THE TALLY LIST IN BATCH FLOW 1-2).
083000*    -------------------------------------------------------
083100 900-WRITE-TALLY-REPORT.
083200
083300*    06/22/05 RSK 0105-064 - THE PO BLOCK AND THE STOCK BLOCK ARE
083400*    DISJOINT RANGES IN WK-TALLY-ENTRY (PO ROWS ARE APPENDED IN
083500*    200-LOAD-PO-FILES, STOCK ROWS IN 300-LOAD-STOCK-ADJUSTMENT-
083600*    FILES, WHICH RUNS AFTER IT COMPLETES), SO THE SECOND
083700*    PERFORM BELOW STARTS RIGHT AFTER THE PO BLOCK ENDS INSTEAD
083800*    OF RE-WALKING THE WHOLE TABLE FROM ROW 1.
083900     OPEN OUTPUT TALLY-REPORT-FILE.
084000     MOVE WK-HEADING-LINE TO TALLY-REPORT-RECORD.
084100     WRITE TALLY-REPORT-RECORD.
084200
084300     PERFORM 910-WRITE-ONE-TALLY-ROW
084400        VARYING WK-TAL-IX FROM 1 BY 1
084500        UNTIL WK-TAL-IX > WK-PO-COUNT.
084600     PERFORM 910-WRITE-ONE-TALLY-ROW
084700        VARYING WK-TAL-IX FROM WK-PO-COUNT + 1 BY 1
084800        UNTIL WK-TAL-IX > WK-TALLY-COUNT.
084900
085000     CLOSE TALLY-REPORT-FILE.
085100*    -------------------------------------------------------
085200 910-WRITE-ONE-TALLY-ROW.
085300
085400     PERFORM 920-BUILD-DETAIL-LINE.
085500     MOVE WK-DETAIL-LINE TO TALLY-REPORT-RECORD.
085600     WRITE TALLY-REPORT-RECORD.
085700*    -------------------------------------------------------
085800 920-BUILD-DETAIL-LINE.
085900
086000     MOVE SPACES TO WK-DETAIL-LINE.
086100     MOVE TAL-PO-NO (WK-TAL-IX)       TO D-PO-NO.
086200     MOVE TAL-COMPANY (WK-TAL-IX)     TO D-COMPANY.
086300     MOVE TAL-SUPPLIER (WK-TAL-IX)    TO D-SUPPLIER.
086400     MOVE TAL-SHOP (WK-TAL-IX)        TO D-SHOP.
086500     IF TAL-QUANTITY (WK-TAL-IX) > 0
086600        MOVE "IN"  TO D-IN-OUT
086700     ELSE
086800     IF TAL-QUANTITY (WK-TAL-IX) < 0
086900        MOVE "OUT" TO D-IN-OUT
087000     ELSE
087100        MOVE SPACES TO D-IN-OUT.
087200     MOVE TAL-PRODUCT (WK-TAL-IX)     TO D-PRODUCT.
087300     MOVE TAL-SKU (WK-TAL-IX)         TO D-SKU.
087400     MOVE TAL-BARCODE (WK-TAL-IX)     TO D-BARCODE.
087500     MOVE TAL-DATE (WK-TAL-IX)        TO D-DATE.
087600     MOVE TAL-QUANTITY (WK-TAL-IX)    TO D-QUANTITY.
087700     MOVE TAL-REASON (WK-TAL-IX)      TO D-REASON.
087800     MOVE TAL-ID-CONFLICT (WK-TAL-IX) TO D-ID-CONFLICT.
087900     MOVE TAL-REMARKS (WK-TAL-IX)     TO D-REMARKS.
088000     MOVE TAL-SA-ID (WK-TAL-IX)       TO D-SA-ID.
088100*    -------------------------------------------------------
088200*    LINEAR SEARCH OF THE OUTLET-CODE TABLE - THE INPUT TEXT
088300*    MUST ALREADY BE IN WK-STR-HAYSTACK, UPPERCASED.  LEAVES
088400*    WK-DERIVED-CODE SPACES AND WK-CODE-FOUND-SW "N" WHEN NO
088500*    ALIAS IS CONTAINED IN THE TEXT.
088600*    -------------------------------------------------------
088700 750-DERIVE-OUTLET-CODE.
088800
088900     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
089000     MOVE SPACES TO WK-DERIVED-CODE.
089100     MOVE "N"    TO WK-CODE-FOUND-SW.
089200     PERFORM 760-CHECK-ONE-OUTLET-ALIAS
089300        VARYING WK-OUTLET-IX FROM 1 BY 1
089400        UNTIL WK-OUTLET-IX > 27
089500           OR CODE-WAS-FOUND.
089600*    -------------------------------------------------------
089700 760-CHECK-ONE-OUTLET-ALIAS.
089800
089900     MOVE WK-OUTLET-ALIAS (WK-OUTLET-IX) TO WK-STR-NEEDLE.
090000     PERFORM FIND-NEEDLE-TRIMMED-LEN.
090100     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
090200     IF WK-STR-FOUND-SW = "Y"
090300        MOVE WK-OUTLET-CODE (WK-OUTLET-IX) TO WK-DERIVED-CODE
090400        MOVE "Y" TO WK-CODE-FOUND-SW.
090500*    -------------------------------------------------------
090600     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 910-READ-CTLCRD-NEXT
090700                                       ==FILE-NAME== BY CONTROL-CARD-FILE
090800                                       ==EOF-FLAG==  BY WK-CTL-EOF.
090900     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 920-READ-PORD-NEXT
091000                                       ==FILE-NAME== BY PURCHASE-ORDER-FILE
091100                                       ==EOF-FLAG==  BY WK-PORD-EOF.
091200     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 920-READ-STKADJ-NEXT
091300                                       ==FILE-NAME== BY STOCK-ADJUSTMENT-FILE
091400                                       ==EOF-FLAG==  BY WK-STKADJ-EOF.
091500     COPY "PL-STRTOOL.CBL".
091600     COPY "PL-DAYS-BETWEEN.CBL".
