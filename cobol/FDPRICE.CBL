000100******************************************************************
000200*    FDPRICE.CBL
000300*    FD / RECORD LAYOUT - PRICE EXTRACT FILE
000400*    (RECORD LAYOUTS: PRICE-RECORD)
000500******************************************************************
000600     FD  PRICE-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  PRICE-RECORD.
000900         05  PRC-SKU                  PIC X(20).
001000         05  PRC-PRODUCT-NAME         PIC X(40).
001100         05  PRC-PRICE                PIC S9(7)V99.
001200         05  PRC-COMPARE-AT           PIC S9(7)V99.
001300         05  PRC-AVAILABLE            PIC S9(7).
001400         05  FILLER                   PIC X(05).
