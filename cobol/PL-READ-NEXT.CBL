000100******************************************************************
000200*    PL-READ-NEXT.CBL
000300*    PARAGRAPH LIBRARY - GENERIC "READ NEXT RECORD, RAISE EOF"
000400*
000500*    PULLED IN WITH REPLACING FOR EVERY SEQUENTIAL FILE IN THE
000600*    SUITE SO EACH PROGRAM DOES NOT HAND-CODE THE SAME READ/AT
000700*    END LOGIC OVER AND OVER - BEFORE THIS COPYBOOK EXISTED EACH
000800*    COMPARER PROGRAM WROTE ITS OWN READ-NEXT PARAGRAPH BY HAND
000900*    FOR EVERY FILE IT OPENED.
001000*
001100*    CALLER SUPPLIES, VIA REPLACING -
001200*        ==PARA-NAME==   PARAGRAPH NAME TO GENERATE
001300*        ==FILE-NAME==   THE SELECT-CLAUSE FILE NAME
001400*        ==EOF-FLAG==    01-LEVEL PIC X SWITCH, "Y" MEANS EOF
001500******************************************************************
001600     ==PARA-NAME==.
001700
001800         READ ==FILE-NAME== NEXT RECORD
001900             AT END
002000                MOVE "Y" TO ==EOF-FLAG==.
