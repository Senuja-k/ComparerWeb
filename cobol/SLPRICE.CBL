000100******************************************************************
000200*    SLPRICE.CBL
000300*    SELECT CLAUSE - PRICE EXTRACT FILE (REFERENCE OR LOCATION)
000400*
000500*    WS-PRICE-DDNAME IS MOVED FROM CTL-DDNAME (SLCTLCRD.CBL),
000600*    OR SET TO THE FIXED REFERENCE DDNAME, BEFORE EACH OPEN.
000700******************************************************************
000800     SELECT PRICE-FILE ASSIGN TO WS-PRICE-DDNAME
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-PRICE-FILE-STATUS.
