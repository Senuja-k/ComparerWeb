000100******************************************************************
000200*    FDCUST.CBL
000300*    FD / RECORD LAYOUT - LOCATION CUSTOMER EXTRACT FILE
000400*    (RECORD LAYOUTS: CUSTOMER-RECORD)
000500******************************************************************
000600     FD  CUSTOMER-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  CUSTOMER-RECORD.
000900         05  CUS-PHONE                PIC X(20).
001000         05  CUS-TAGS                 PIC X(60).
001100         05  FILLER                   PIC X(20).
