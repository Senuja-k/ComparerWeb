000100******************************************************************
000200*    SLCUST.CBL
000300*    SELECT CLAUSE - LOCATION CUSTOMER EXTRACT FILE
000400*
000500*    WS-CUST-DDNAME IS MOVED FROM CTL-DDNAME (SLCTLCRD.CBL)
000600*    BEFORE EACH OPEN.
000700******************************************************************
000800     SELECT CUSTOMER-FILE ASSIGN TO WS-CUST-DDNAME
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-CUST-FILE-STATUS.
