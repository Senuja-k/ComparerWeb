000100******************************************************************
000200*    PL-STRTOOL.CBL
000300*    PARAGRAPH LIBRARY - GENERIC STRING HANDLING
000400*    (WORKING-STORAGE COMES FROM WSSTRTL.CBL)
000500*
000600*    THREE SERVICES, ALL WRITTEN BECAUSE THIS SHOP'S COMPILER
000700*    HAS NO STRING-HANDLING LIBRARY FUNCTIONS -
000800*        FIND-TARGET-TRIMMED-LEN     - LENGTH OF WK-STR-TARGET
000900*                                      LESS TRAILING BLANKS
001000*        APPEND-NEW-TEXT-TO-TARGET   - JOINS WK-STR-NEW-TEXT ONTO
001100*                                      WK-STR-TARGET WITH
001200*                                      WK-STR-SEPARATOR, UNLESS
001300*                                      TARGET IS STILL BLANK
001400*        CHECK-HAYSTACK-HAS-NEEDLE   - SETS WK-STR-FOUND-SW TO
001500*                                      "Y" WHEN WK-STR-NEEDLE
001600*                                      OCCURS INSIDE
001700*                                      WK-STR-HAYSTACK
001800******************************************************************
001900     FIND-TARGET-TRIMMED-LEN.
002000
002100         MOVE 200 TO WK-STR-TARGET-LEN.
002200         PERFORM SCAN-TARGET-BACK-ONE
002300            UNTIL WK-STR-TARGET-LEN = 0
002400               OR WK-STR-TARGET (WK-STR-TARGET-LEN:1) NOT = SPACE.
002500
002600     SCAN-TARGET-BACK-ONE.
002700
002800         SUBTRACT 1 FROM WK-STR-TARGET-LEN.
002900*    ------------------------------------------------------------
003000     FIND-NEW-TEXT-TRIMMED-LEN.
003100
003200         MOVE 200 TO WK-STR-NEW-TEXT-LEN.
003300         PERFORM SCAN-NEW-TEXT-BACK-ONE
003400            UNTIL WK-STR-NEW-TEXT-LEN = 0
003500               OR WK-STR-NEW-TEXT (WK-STR-NEW-TEXT-LEN:1) NOT = SPACE.
003600
003700     SCAN-NEW-TEXT-BACK-ONE.
003800
003900         SUBTRACT 1 FROM WK-STR-NEW-TEXT-LEN.
004000*    ------------------------------------------------------------
004100     APPEND-NEW-TEXT-TO-TARGET.
004200
004300         PERFORM FIND-TARGET-TRIMMED-LEN.
004400         PERFORM FIND-NEW-TEXT-TRIMMED-LEN.
004500         IF WK-STR-TARGET-LEN = 0
004600            MOVE WK-STR-NEW-TEXT TO WK-STR-TARGET
004700         ELSE
004800            STRING WK-STR-TARGET   (1:WK-STR-TARGET-LEN)
004900                       DELIMITED BY SIZE
005000                   WK-STR-SEPARATOR
005100                       DELIMITED BY SIZE
005200                   WK-STR-NEW-TEXT (1:WK-STR-NEW-TEXT-LEN)
005300                       DELIMITED BY SIZE
005400              INTO WK-STR-TARGET.
005500*    ------------------------------------------------------------
005600     FIND-NEEDLE-TRIMMED-LEN.
005700
005800         MOVE 40 TO WK-STR-NEEDLE-LEN.
005900         PERFORM SCAN-NEEDLE-BACK-ONE
006000            UNTIL WK-STR-NEEDLE-LEN = 0
006100               OR WK-STR-NEEDLE (WK-STR-NEEDLE-LEN:1) NOT = SPACE.
006200
006300     SCAN-NEEDLE-BACK-ONE.
006400
006500         SUBTRACT 1 FROM WK-STR-NEEDLE-LEN.
006600*    ------------------------------------------------------------
006700     CHECK-HAYSTACK-HAS-NEEDLE.
006800
006900         PERFORM FIND-NEEDLE-TRIMMED-LEN.
007000         MOVE 0   TO WK-STR-OCCURS-CT.
007100         MOVE "N" TO WK-STR-FOUND-SW.
007200         IF WK-STR-NEEDLE-LEN > 0
007300            INSPECT WK-STR-HAYSTACK TALLYING WK-STR-OCCURS-CT
007400                    FOR ALL WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN)
007500            IF WK-STR-OCCURS-CT > 0
007600               MOVE "Y" TO WK-STR-FOUND-SW.
