000100******************************************************************
000200*    SLCTLCRD.CBL
000300*    SELECT CLAUSE - RUN CONTROL-CARD FILE
000400*
000500*    ONE RECORD PER INPUT EXTRACT THE JOB MUST OPEN, IN THE
000600*    ORDER THEY ARE TO BE PROCESSED.  THE OPERATOR (OR THE
000700*    SCHEDULER JCL) DYNAMICALLY ALLOCATES ONE DDNAME PER EXTRACT
000800*    BEFORE THIS STEP RUNS AND LISTS THOSE DDNAMES, IN ORDER, ON
000900*    THIS CARD FILE SO THE PROGRAM NEVER HAS TO BE RECOMPILED
001000*    WHEN THE NUMBER OF OUTLETS CHANGES.  SEE FDCTLCRD.CBL FOR
001100*    THE RECORD LAYOUT.
001200*
001300*    PULLED IN BY SKU-COMPARER, PRICE-COMPARER, LOYALTY-COMPARER
001400*    AND PO-STOCK-TALLY.
001500******************************************************************
001600     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
001700         ORGANIZATION IS LINE SEQUENTIAL
001800         FILE STATUS IS WS-CTLCRD-FILE-STATUS.
