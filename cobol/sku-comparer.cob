000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  SKU-COMPARER.
000600 AUTHOR.      S WIJESINGHE.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 11/02/88.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    11/02/88  SW   0088-201  ORIGINAL PROGRAM. CONSOLIDATES ITEM SKUCOMPR
001600*                              ROWS FROM THE LOCATION AND         SKUCOMPR
001700*                              UNLISTED FEEDS AND PRINTS THE SKU  SKUCOMPR
001800*                              COMPARISON REPORT.                 SKUCOMPR
001900*    03/19/89  SW   0089-044  ADDED THE COSMETICS PLACEMENT RULE  SKUCOMPR
002000*                              SET - MARKETING STARTED SENDING A  SKUCOMPR
002100*                              SEPARATE WEB UNLISTED FEED.        SKUCOMPR
002200*    10/02/90  KF   0090-233  ADDED CROSS-ITEM BARCODE CHECK      SKUCOMPR
002300*                              (DUPLICATE_BARCODE_ACROSS_SKUS AND SKUCOMPR
002400*                              _ITEMS) AFTER TWO OUTLETS SHIPPED  SKUCOMPR
002500*                              WITH THE SAME BARCODE ON DIFFERENT SKUCOMPR
002600*                              SKUS.                              SKUCOMPR
002700*    04/25/91  KF   0091-118  OGF-REMARK AUTO-DETECTION RULE      SKUCOMPR
002800*                              ADDED FOR OGF FILES THAT COME IN   SKUCOMPR
002900*                              WITH A BLANK REMARK COLUMN.        SKUCOMPR
003000*    12/14/92  NR   0092-311  RAISED WK-MAX-ITEMS FROM 500 TO     SKUCOMPR
003100*                              1000 - CHAIN NOW HAS OVER 600      SKUCOMPR
003200*                              DISTINCT SKUS ACROSS ALL OUTLETS.  SKUCOMPR
003300*    08/30/93  NR   0093-202  SHORT_BARCODE CHECK ADDED AT        SKUCOMPR
003400*                              REQUEST OF THE WAREHOUSE - SCANNER SKUCOMPR
003500*                              MIS-READS WERE SLIPPING THROUGH.   SKUCOMPR
003600*    09/02/98  KF   0098-141  YEAR 2000 REVIEW - PROGRAM CARRIES  SKUCOMPR
003700*                              NO CENTURY-SENSITIVE DATE FIELDS.  SKUCOMPR
003800*                              NO CHANGE REQUIRED. SIGNED OFF.    SKUCOMPR
003900*    03/11/99  SW   0099-059  CONSOLIDATED REMARKS SEPARATOR      SKUCOMPR
004000*                              STANDARDISED ON " | " ACROSS ALL   SKUCOMPR
004100*                              FOUR COMPARER PROGRAMS.            SKUCOMPR
004200*    07/06/01  NR   0101-078  PRODUCT NAME RESOLUTION RULE        SKUCOMPR
004300*                              REWRITTEN TO PREFER THE PRIMARY    SKUCOMPR
004400*                              SKU SOURCE'S OWN TITLE FIRST.      SKUCOMPR
004500*    05/14/04  AG   0104-020  NO FUNCTIONAL CHANGE - RECOMPILED   SKUCOMPR
004600*                              UNDER THE NEW SYSTEM LIBRARY AFTER SKUCOMPR
004700*                              THE MIGRATION OFF THE OLD DASD POOL.
004800*    06/22/05  KF   0105-097  PLACEHOLDER-BARCODE TEST WAS MISSING SKUCOMPR
004900*                              "MISSING BARCODE" - A VENDOR FEED   SKUCOMPR
005000*                              CHANGED ITS BLANK-BARCODE WORDING   SKUCOMPR
005100*                              AND ROWS WERE FALLING INTO THE      SKUCOMPR
005200*                              DUPLICATE-BARCODE CHECK BY MISTAKE. SKUCOMPR
005300*    09/12/05  SW   0105-133  REPORT HEADING REWORKED TO PRINT A   SKUCOMPR
005400*                              CAPTION FOR EVERY COLUMN THE DETAIL SKUCOMPR
005500*                              LINE ACTUALLY CARRIES, AND TO SWAP  SKUCOMPR
005600*                              IN "OGF UNLISTED"/"OGF LOCATION"    SKUCOMPR
005700*                              OVER AN OGF FILE'S OWN NAME AS      SKUCOMPR
005800*                              ALWAYS INTENDED - BRANCH AUDIT      SKUCOMPR
005900*                              COULD NOT TELL COLUMNS APART.  ALSO SKUCOMPR
006000*                              WIDENED THE REPORT RECORD, WHICH    SKUCOMPR
006100*                              WAS SILENTLY TRUNCATING THE LAST    SKUCOMPR
006200*                              FEW BYTES OF EVERY DETAIL LINE.     SKUCOMPR
006300*    11/03/05  RSK  0105-151  WK-CMP-NDX AND WK-SHIFT-NDX MOVED TO SKUCOMPR
006400*                              THE 77 LEVEL - STANDALONE MERGE-PASS SKUCOMPR
006500*                              SUBSCRIPTS, NOT PART OF ANY RECORD.  SKUCOMPR
006600*    11/17/05  RSK  0105-158  AUDIT PASS: SEVERAL ITEM-TABLE AND    SKUCOMPR
006700*                              OGF/COSMETICS RULE PARAGRAPHS FALL   SKUCOMPR
006800*                              THROUGH A "GO TO nnn-EXIT" INTO A    SKUCOMPR
006900*                              SEPARATE EXIT PARAGRAPH, BUT WERE    SKUCOMPR
007000*                              BEING PERFORMED AS A SINGLE          SKUCOMPR
007100*                              PARAGRAPH - ADDED "THRU nnn-EXIT" TO SKUCOMPR
007200*                              EVERY SUCH PERFORM.                  SKUCOMPR
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
007900             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     COPY "SLCTLCRD.CBL".
008400     COPY "SLITEM.CBL".
008500
008600     SELECT SKU-REPORT-FILE ASSIGN TO SKUREPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WK-REPORT-STATUS.
008900*
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400     COPY "FDCTLCRD.CBL".
009500     COPY "FDITEM.CBL".
009600
009700     FD  SKU-REPORT-FILE
009800         LABEL RECORDS ARE OMITTED.
009900     01  SKU-REPORT-RECORD            PIC X(01419).
010000*
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300
010400     COPY "WSCASE01.CBL".
010500     COPY "WSSTRTL.CBL".
010600
010700     01  WS-CTLCRD-FILE-STATUS        PIC X(02).
010800     01  WS-ITEM-DDNAME               PIC X(08).
010900     01  WS-ITEM-FILE-STATUS          PIC X(02).
011000     01  WK-REPORT-STATUS             PIC X(02).
011100
011200     01  WK-CTL-EOF                   PIC X(01) VALUE "N".
011300         88  CTL-END-OF-FILE          VALUE "Y".
011400     01  WK-ITEM-EOF                  PIC X(01) VALUE "N".
011500         88  ITEM-END-OF-FILE         VALUE "Y".
011600
011700*    -------------------------------------------------------
011800*    LIMITS - THIS SHOP RUNS ONE CHAIN WITH AT MOST 8 SELLING
011900*    LOCATIONS AND 8 UNLISTED FEEDS, AND UNDER 1000 DISTINCT
012000*    SKUS ON THE FLOOR AT ONCE.  RAISE THESE IF THE CHAIN GROWS.
012100*    -------------------------------------------------------
012200     01  WK-MAX-LOC-FILES             PIC S9(4) COMP VALUE 8.
012300     01  WK-MAX-UNL-FILES             PIC S9(4) COMP VALUE 8.
012400     01  WK-MAX-ITEMS                 PIC S9(4) COMP VALUE 1000.
012500     01  WK-MAX-RAWROWS               PIC S9(4) COMP VALUE 500.
012600
012700     01  WK-LOC-COUNT                 PIC S9(4) COMP VALUE 0.
012800     01  WK-UNL-COUNT                 PIC S9(4) COMP VALUE 0.
012900     01  WK-ITEM-COUNT                PIC S9(4) COMP VALUE 0.
013000     01  WK-RAW-COUNT                 PIC S9(4) COMP VALUE 0.
013100
013200     01  WK-LOC-NDX                   PIC S9(4) COMP.
013300     01  WK-UNL-NDX                   PIC S9(4) COMP.
013400     01  WK-ITEM-NDX                  PIC S9(4) COMP.
013500     01  WK-RAW-NDX                   PIC S9(4) COMP.
013600     77  WK-CMP-NDX                   PIC S9(4) COMP.
013700     77  WK-SHIFT-NDX                 PIC S9(4) COMP.
013800
013900*    -------------------------------------------------------
014000*    LOCATION AND UNLISTED FILE TABLES - LOADED ONCE FROM THE
014100*    CONTROL-CARD FILE.  OGF-NESS / COSMETICS-NESS / WEB-NESS
014200*    ARE DERIVED ONCE FROM THE DISPLAY NAME AND CARRIED HERE.
014300*    -------------------------------------------------------
014400     01  WK-LOC-TABLE.
014500         05  WK-LOC-ENTRY OCCURS 8 TIMES INDEXED BY WK-LOC-IX.
014600             10  WK-LOC-DDNAME        PIC X(08).
014700             10  WK-LOC-DISPNAME      PIC X(40).
014800             10  WK-LOC-DISPNAME-R REDEFINES WK-LOC-DISPNAME
014900                                      PIC X(40).
015000             10  WK-LOC-IS-OGF        PIC X(01).
015100                 88  LOC-IS-OGF       VALUE "Y".
015200             10  WK-LOC-IS-COS        PIC X(01).
015300                 88  LOC-IS-COS       VALUE "Y".
015400
015500     01  WK-UNL-TABLE.
015600         05  WK-UNL-ENTRY OCCURS 8 TIMES INDEXED BY WK-UNL-IX.
015700             10  WK-UNL-DDNAME        PIC X(08).
015800             10  WK-UNL-DISPNAME      PIC X(40).
015900             10  WK-UNL-IS-OGF        PIC X(01).
016000                 88  UNL-IS-OGF       VALUE "Y".
016100             10  WK-UNL-IS-WEB        PIC X(01).
016200                 88  UNL-IS-WEB       VALUE "Y".
016300
016400*    -------------------------------------------------------
016500*    PER-FILE STAGING TABLE - ONE FILE'S ROWS, LOADED TWICE:
016600*    PASS 1 COUNTS SKU/BARCODE OCCURRENCES, PASS 2 CONSOLIDATES.
016700*    -------------------------------------------------------
016800     01  WK-RAW-TABLE.
016900         05  WK-RAW-ENTRY OCCURS 500 TIMES INDEXED BY WK-RAW-IX.
017000             10  WK-RAW-SKU           PIC X(20).
017100             10  WK-RAW-BARCODE       PIC X(20).
017200             10  WK-RAW-PRODUCT       PIC X(40).
017300             10  WK-RAW-REMARK        PIC X(40).
017400             10  WK-RAW-SKU-DUP-SW    PIC X(01).
017500             10  WK-RAW-BC-DUP-SW     PIC X(01).
017600
017700*    -------------------------------------------------------
017800*    CONSOLIDATED ITEM TABLE - ONE ENTRY PER DISTINCT SKU
017900*    (KEYED LOWERCASE), KEPT IN ASCENDING SKU/BARCODE ORDER AS
018000*    ROWS ARE INSERTED (BATCH FLOW STEP 6 - NO SEPARATE SORT
018100*    PASS NEEDED SINCE THE TABLE IS BUILT IN ORDER).
018200*    -------------------------------------------------------
018300     01  WK-ITEM-TABLE.
018400         05  WK-ITEM-ENTRY OCCURS 1000 TIMES INDEXED BY WK-ITEM-IX.
018500             10  IT-PRIMARY-SKU           PIC X(20).
018600             10  IT-PRIMARY-SKU-LOWER     PIC X(20).
018700             10  IT-PRIMARY-BARCODE       PIC X(20).
018800             10  IT-PRODUCT-NAME          PIC X(40).
018900             10  IT-PRIMARY-SOURCE        PIC X(40).
019000             10  IT-OGF-GROUP-SW          PIC X(01).
019100                 88  IT-OGF-GROUP         VALUE "Y".
019200             10  IT-COS-GROUP-SW          PIC X(01).
019300                 88  IT-COS-GROUP         VALUE "Y".
019400             10  IT-LOC-SKU     OCCURS 8 TIMES PIC X(20).
019500             10  IT-LOC-BARCODE OCCURS 8 TIMES PIC X(20).
019600             10  IT-LOC-REMARK  OCCURS 8 TIMES PIC X(40).
019700             10  IT-LOC-PRESENT OCCURS 8 TIMES PIC X(01).
019800             10  IT-UNL-SKU     OCCURS 8 TIMES PIC X(20).
019900             10  IT-UNL-BARCODE OCCURS 8 TIMES PIC X(20).
020000             10  IT-UNL-PRESENT OCCURS 8 TIMES PIC X(01).
020100             10  IT-DBL-ACROSS-SKUS-SW    PIC X(01) VALUE "N".
020200             10  IT-DBL-ACROSS-ITEMS-SW   PIC X(01) VALUE "N".
020300             10  IT-CONFLICT-CODES        PIC X(80) VALUE SPACES.
020400             10  IT-CONSOLIDATED-REMARKS  PIC X(200) VALUE SPACES.
020500
020600     01  WK-ITEM-TABLE-R REDEFINES WK-ITEM-TABLE.
020700         05  WK-ITEM-KEY-VIEW OCCURS 1000 TIMES.
020800             10  IT-KEY-SKU               PIC X(20).
020900             10  FILLER                   PIC X(719).
021000
021100*    -------------------------------------------------------
021200*    WORK FIELDS FOR ONE ROW BEING CONSOLIDATED
021300*    -------------------------------------------------------
021400     01  WK-CUR-ROLE                  PIC X(01).
021500     01  WK-CUR-FILE-NDX               PIC S9(4) COMP.
021600     01  WK-CUR-SKU-LOWER             PIC X(20).
021700     01  WK-CUR-SKU-LOWER-R REDEFINES WK-CUR-SKU-LOWER
021800                                      PIC X(20).
021900     01  WK-FOUND-ITEM-SW             PIC X(01).
022000         88  WK-FOUND-ITEM            VALUE "Y".
022100     01  WK-INSERT-POS                PIC S9(4) COMP.
022200
022300     01  WK-IS-PLACEHOLDER-SW         PIC X(01).
022400         88  WK-IS-PLACEHOLDER        VALUE "Y".
022500
022600*    -------------------------------------------------------
022700*    PLACEMENT-RULE WORK FIELDS
022800*    -------------------------------------------------------
022900     01  WK-PRESENT-OGF-LOC-SW        PIC X(01).
023000     01  WK-PRESENT-OGF-UNL-SW        PIC X(01).
023100     01  WK-PRESENT-NONOGF-LOC-SW     PIC X(01).
023200     01  WK-PRESENT-NONOGF-UNL-SW     PIC X(01).
023300     01  WK-PRESENT-COS-LOC-SW        PIC X(01).
023400     01  WK-PRESENT-WEB-UNL-SW        PIC X(01).
023500     01  WK-PRESENT-NONCOS-LOC-SW     PIC X(01).
023600     01  WK-PRESENT-NONWEB-UNL-SW     PIC X(01).
023700     01  WK-IN-ALL-LOC-SW             PIC X(01).
023800     01  WK-IN-ANY-UNL-SW             PIC X(01).
023900     01  WK-RULE-VIOLATION-SW         PIC X(01).
024000     01  WK-DATA-ISSUE-SW             PIC X(01).
024100
024200*    -------------------------------------------------------
024300*    REPORT DETAIL LINE
024400*    -------------------------------------------------------
024500     01  WK-DETAIL-LINE.
024600         05  D-PRIMARY-SKU            PIC X(20).
024700         05  FILLER                   PIC X(01) VALUE SPACES.
024800         05  D-PRIMARY-BARCODE        PIC X(20).
024900         05  FILLER                   PIC X(01) VALUE SPACES.
025000         05  D-PRODUCT-NAME           PIC X(40).
025100         05  FILLER                   PIC X(01) VALUE SPACES.
025200         05  D-UNL-COLS OCCURS 8 TIMES.
025300             10  D-UNL-SKU            PIC X(20).
025400             10  D-UNL-BARCODE        PIC X(20).
025500             10  FILLER               PIC X(01) VALUE SPACES.
025600         05  D-LOC-COLS OCCURS 8 TIMES.
025700             10  D-LOC-SKU            PIC X(20).
025800             10  D-LOC-BARCODE        PIC X(20).
025900             10  D-LOC-REMARK         PIC X(40).
026000             10  FILLER               PIC X(01) VALUE SPACES.
026100         05  D-IN-ALL-LOC             PIC X(08).
026200         05  FILLER                   PIC X(01) VALUE SPACES.
026300         05  D-IN-ANY-UNL             PIC X(08).
026400         05  FILLER                   PIC X(01) VALUE SPACES.
026500         05  D-SIMPLE-STATUS          PIC X(40).
026600         05  FILLER                   PIC X(01) VALUE SPACES.
026700         05  D-CONFLICT-STATUS        PIC X(80).
026800         05  FILLER                   PIC X(01) VALUE SPACES.
026900         05  D-CONSOLIDATED-REMARKS   PIC X(200).
027000         05  FILLER                   PIC X(020) VALUE SPACES.
027100*    -------------------------------------------------------
027200*    REPORT HEADING - TWO PRINT LINES.  LINE 1 CARRIES THE
027300*    FILE DISPLAY NAME OVER EACH UNLISTED/LOCATION BLOCK (WITH
027400*    THE OGF SUBSTITUTION RULE APPLIED), LINE 2 CARRIES THE
027500*    FIXED COLUMN CAPTIONS.  BOTH LINES ARE BUILT AT RUN TIME
027600*    BY 505-BUILD-HEADING-LINES SINCE THE FILE DISPLAY NAMES
027700*    AND OGF-NESS ARE NOT KNOWN UNTIL THE CONTROL CARD IS READ.
027800*    -------------------------------------------------------
027900     01  WK-HEADING-LINE-1.
028000         05  FILLER                   PIC X(083) VALUE SPACES.
028100         05  H1-UNL-COLS OCCURS 8 TIMES.
028200             10  H1-UNL-NAME          PIC X(41).
028300         05  H1-LOC-COLS OCCURS 8 TIMES.
028400             10  H1-LOC-NAME          PIC X(81).
028500         05  FILLER                   PIC X(360) VALUE SPACES.
028600
028700     01  WK-HEADING-LINE-2.
028800         05  H2-PRIMARY-SKU           PIC X(20).
028900         05  FILLER                   PIC X(01) VALUE SPACES.
029000         05  H2-PRIMARY-BARCODE       PIC X(20).
029100         05  FILLER                   PIC X(01) VALUE SPACES.
029200         05  H2-PRODUCT-NAME          PIC X(40).
029300         05  FILLER                   PIC X(01) VALUE SPACES.
029400         05  H2-UNL-COLS OCCURS 8 TIMES.
029500             10  H2-UNL-SKU           PIC X(20).
029600             10  H2-UNL-BARCODE       PIC X(20).
029700             10  FILLER               PIC X(01) VALUE SPACES.
029800         05  H2-LOC-COLS OCCURS 8 TIMES.
029900             10  H2-LOC-SKU           PIC X(20).
030000             10  H2-LOC-BARCODE       PIC X(20).
030100             10  H2-LOC-REMARK        PIC X(40).
030200             10  FILLER               PIC X(01) VALUE SPACES.
030300         05  H2-IN-ALL-LOC            PIC X(08).
030400         05  FILLER                   PIC X(01) VALUE SPACES.
030500         05  H2-IN-ANY-UNL            PIC X(08).
030600         05  FILLER                   PIC X(01) VALUE SPACES.
030700         05  H2-SIMPLE-STATUS         PIC X(40).
030800         05  FILLER                   PIC X(01) VALUE SPACES.
030900         05  H2-CONFLICT-STATUS       PIC X(80).
031000         05  FILLER                   PIC X(01) VALUE SPACES.
031100         05  H2-CONSOLIDATED-REMARKS  PIC X(200).
031200         05  FILLER                   PIC X(020) VALUE SPACES.
031300*
031400******************************************************************
031500 PROCEDURE DIVISION.
031600
031700 000-MAINLINE.
031800
031900     PERFORM 100-LOAD-CONTROL-CARD.
032000     PERFORM 200-LOAD-LOCATION-FILES.
032100     PERFORM 300-LOAD-UNLISTED-FILES.
032200     PERFORM 400-CROSS-ITEM-BARCODE-CHECK.
032300     PERFORM 500-WRITE-REPORT.
032400
032500     STOP RUN.
032600*    -------------------------------------------------------
032700 100-LOAD-CONTROL-CARD.
032800
032900     OPEN INPUT CONTROL-CARD-FILE.
033000     PERFORM 910-READ-CTLCRD-NEXT.
033100     PERFORM 110-STORE-ONE-CTL-ENTRY UNTIL CTL-END-OF-FILE.
033200     CLOSE CONTROL-CARD-FILE.
033300*    -------------------------------------------------------
033400 110-STORE-ONE-CTL-ENTRY.
033500
033600     IF CTL-ROLE-LOCATION AND WK-LOC-COUNT < WK-MAX-LOC-FILES
033700        ADD 1 TO WK-LOC-COUNT
033800        MOVE CTL-DDNAME   TO WK-LOC-DDNAME (WK-LOC-COUNT)
033900        MOVE CTL-DISPNAME TO WK-LOC-DISPNAME (WK-LOC-COUNT)
034000        PERFORM 120-CLASSIFY-LOCATION-ENTRY
034100     ELSE
034200     IF CTL-ROLE-UNLISTED AND WK-UNL-COUNT < WK-MAX-UNL-FILES
034300        ADD 1 TO WK-UNL-COUNT
034400        MOVE CTL-DDNAME   TO WK-UNL-DDNAME (WK-UNL-COUNT)
034500        MOVE CTL-DISPNAME TO WK-UNL-DISPNAME (WK-UNL-COUNT)
034600        PERFORM 130-CLASSIFY-UNLISTED-ENTRY.
034700
034800     PERFORM 910-READ-CTLCRD-NEXT.
034900*    -------------------------------------------------------
035000 120-CLASSIFY-LOCATION-ENTRY.
035100
035200     MOVE WK-LOC-DISPNAME (WK-LOC-COUNT) TO WK-STR-HAYSTACK.
035300     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
035400     MOVE "OGF" TO WK-STR-NEEDLE.
035500     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
035600     MOVE WK-STR-FOUND-SW TO WK-LOC-IS-OGF (WK-LOC-COUNT).
035700
035800     MOVE "COSMETICS" TO WK-STR-NEEDLE.
035900     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
036000     IF WK-STR-FOUND
036100        MOVE "Y" TO WK-LOC-IS-COS (WK-LOC-COUNT)
036200     ELSE
036300        MOVE "COS" TO WK-STR-NEEDLE
036400        PERFORM CHECK-HAYSTACK-HAS-NEEDLE
036500        MOVE WK-STR-FOUND-SW TO WK-LOC-IS-COS (WK-LOC-COUNT).
036600*    -------------------------------------------------------
036700 130-CLASSIFY-UNLISTED-ENTRY.
036800
036900     MOVE WK-UNL-DISPNAME (WK-UNL-COUNT) TO WK-STR-HAYSTACK.
037000     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
037100     MOVE "OGF" TO WK-STR-NEEDLE.
037200     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
037300     MOVE WK-STR-FOUND-SW TO WK-UNL-IS-OGF (WK-UNL-COUNT).
037400
037500     MOVE "WEB" TO WK-STR-NEEDLE.
037600     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
037700     MOVE WK-STR-FOUND-SW TO WK-UNL-IS-WEB (WK-UNL-COUNT).
037800*    -------------------------------------------------------
037900*    BATCH FLOW 1 - EACH LOCATION FILE, TWO PASSES.
038000*    -------------------------------------------------------
038100 200-LOAD-LOCATION-FILES.
038200
038300     PERFORM 210-LOAD-ONE-LOCATION-FILE
038400        VARYING WK-LOC-NDX FROM 1 BY 1
038500        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
038600*    -------------------------------------------------------
038700 210-LOAD-ONE-LOCATION-FILE.
038800
038900     MOVE WK-LOC-DDNAME (WK-LOC-NDX) TO WS-ITEM-DDNAME.
039000     OPEN INPUT ITEM-FILE.
039100     MOVE 0   TO WK-RAW-COUNT.
039200     MOVE "N" TO WK-ITEM-EOF.
039300     PERFORM 920-READ-ITEM-NEXT.
039400     PERFORM 220-STAGE-ONE-ROW UNTIL ITEM-END-OF-FILE.
039500     CLOSE ITEM-FILE.
039600
039700     PERFORM 230-COUNT-DUPLICATES-IN-STAGE.
039800
039900     MOVE "L" TO WK-CUR-ROLE.
040000     MOVE WK-LOC-NDX TO WK-CUR-FILE-NDX.
040100     PERFORM 240-CONSOLIDATE-STAGED-ROW THRU 240-EXIT
040200        VARYING WK-RAW-NDX FROM 1 BY 1
040300        UNTIL WK-RAW-NDX > WK-RAW-COUNT.
040400*    -------------------------------------------------------
040500 220-STAGE-ONE-ROW.
040600
040700     IF WK-RAW-COUNT < WK-MAX-RAWROWS
040800        ADD 1 TO WK-RAW-COUNT
040900        MOVE ITEM-SKU          TO WK-RAW-SKU (WK-RAW-COUNT)
041000        MOVE ITEM-BARCODE      TO WK-RAW-BARCODE (WK-RAW-COUNT)
041100        MOVE ITEM-PRODUCT-NAME TO WK-RAW-PRODUCT (WK-RAW-COUNT)
041200        MOVE ITEM-OGF-REMARK   TO WK-RAW-REMARK (WK-RAW-COUNT)
041300        MOVE "N" TO WK-RAW-SKU-DUP-SW (WK-RAW-COUNT)
041400        MOVE "N" TO WK-RAW-BC-DUP-SW (WK-RAW-COUNT).
041500
041600     IF WK-LOC-IS-OGF (WK-LOC-NDX) AND ITEM-OGF-REMARK = SPACES
041700        PERFORM 225-AUTO-DERIVE-OGF-REMARK.
041800
041900     PERFORM 920-READ-ITEM-NEXT.
042000*    -------------------------------------------------------
042100*    BUSINESS RULE - OGF-REMARK AUTO-DETECTION
042200*    -------------------------------------------------------
042300 225-AUTO-DERIVE-OGF-REMARK.
042400
042500     MOVE ITEM-SKU TO WK-STR-HAYSTACK.
042600     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
042700
042800     MOVE "N" TO WK-STR-FOUND-SW.
042900     IF WK-STR-HAYSTACK (1:4) = "OGF-" OR WK-STR-HAYSTACK (1:4) = "OGF_"
043000        OR WK-STR-HAYSTACK (1:12) = "TEMP_SKU_OGF"
043100        OR WK-STR-HAYSTACK (1:9)  = "TEMP-OGF"
043200        MOVE "Y" TO WK-STR-FOUND-SW.
043300     IF NOT WK-STR-FOUND
043400        MOVE "-OGF" TO WK-STR-NEEDLE
043500        PERFORM CHECK-HAYSTACK-HAS-NEEDLE
043600        IF NOT WK-STR-FOUND
043700           MOVE "_OGF" TO WK-STR-NEEDLE
043800           PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
043900
044000     IF WK-STR-FOUND
044100        STRING "OGF prefix found: '" DELIMITED BY SIZE
044200               ITEM-SKU               DELIMITED BY SPACE
044300               "'"                    DELIMITED BY SIZE
044400          INTO WK-RAW-REMARK (WK-RAW-COUNT)
044500     ELSE
044600        MOVE "OGF" TO WK-STR-NEEDLE
044700        PERFORM CHECK-HAYSTACK-HAS-NEEDLE
044800        IF WK-STR-FOUND
044900           STRING "OGF detected in SKU: '" DELIMITED BY SIZE
045000                  ITEM-SKU                  DELIMITED BY SPACE
045100                  "'"                       DELIMITED BY SIZE
045200             INTO WK-RAW-REMARK (WK-RAW-COUNT)
045300        ELSE
045400           STRING "WARNING: No OGF prefix in SKU: '" DELIMITED BY SIZE
045500                  ITEM-SKU                            DELIMITED BY SPACE
045600                  "'"                                 DELIMITED BY SIZE
045700             INTO WK-RAW-REMARK (WK-RAW-COUNT).
045800*    -------------------------------------------------------
045900*    IN-FILE DUPLICATE DETECTION (PLACEHOLDERS EXEMPT)
046000*    -------------------------------------------------------
046100 230-COUNT-DUPLICATES-IN-STAGE.
046200
046300     PERFORM 231-CHECK-ONE-ROW-FOR-DUPS
046400        VARYING WK-RAW-NDX FROM 1 BY 1
046500        UNTIL WK-RAW-NDX > WK-RAW-COUNT.
046600*    -------------------------------------------------------
046700 231-CHECK-ONE-ROW-FOR-DUPS.
046800
046900     IF WK-RAW-SKU (WK-RAW-NDX) NOT = SPACES
047000        PERFORM 232-SCAN-FOR-SKU-MATCH
047100           VARYING WK-CMP-NDX FROM 1 BY 1
047200           UNTIL WK-CMP-NDX > WK-RAW-COUNT.
047300
047400     MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO WK-STR-TARGET.
047500     PERFORM 250-CHECK-IS-PLACEHOLDER.
047600     IF WK-RAW-BARCODE (WK-RAW-NDX) NOT = SPACES
047700        AND NOT WK-IS-PLACEHOLDER
047800        PERFORM 233-SCAN-FOR-BARCODE-MATCH
047900           VARYING WK-CMP-NDX FROM 1 BY 1
048000           UNTIL WK-CMP-NDX > WK-RAW-COUNT.
048100*    -------------------------------------------------------
048200 232-SCAN-FOR-SKU-MATCH.
048300
048400     IF WK-CMP-NDX NOT = WK-RAW-NDX
048500        AND WK-RAW-SKU (WK-CMP-NDX) = WK-RAW-SKU (WK-RAW-NDX)
048600        MOVE "Y" TO WK-RAW-SKU-DUP-SW (WK-RAW-NDX).
048700*    -------------------------------------------------------
048800 233-SCAN-FOR-BARCODE-MATCH.
048900
049000     IF WK-CMP-NDX NOT = WK-RAW-NDX
049100        AND WK-RAW-BARCODE (WK-CMP-NDX) = WK-RAW-BARCODE (WK-RAW-NDX)
049200        MOVE "Y" TO WK-RAW-BC-DUP-SW (WK-RAW-NDX).
049300*    -------------------------------------------------------
049400*    BUSINESS VOCABULARY - PLACEHOLDER BARCODE TEST
049500*    -------------------------------------------------------
049600 250-CHECK-IS-PLACEHOLDER.
049700
049800     INSPECT WK-STR-TARGET CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
049900     MOVE "N" TO WK-IS-PLACEHOLDER-SW.
050000     IF WK-STR-TARGET = SPACES
050100        OR WK-STR-TARGET (1:10) = "NO BARCODE"
050200        OR WK-STR-TARGET (1:15) = "MISSING BARCODE"
050300        OR WK-STR-TARGET (1:3)  = "N/A"
050400        OR WK-STR-TARGET (1:2)  = "NA"
050500        OR WK-STR-TARGET (1:4)  = "NONE"
050600        OR WK-STR-TARGET (1:4)  = "NULL"
050700        MOVE "Y" TO WK-IS-PLACEHOLDER-SW
050800     ELSE
050900        IF WK-STR-TARGET (1:3) = "NO "
051000           MOVE WK-STR-TARGET TO WK-STR-HAYSTACK
051100           MOVE "BARCODE" TO WK-STR-NEEDLE
051200           PERFORM CHECK-HAYSTACK-HAS-NEEDLE
051300           MOVE WK-STR-FOUND-SW TO WK-IS-PLACEHOLDER-SW.
051400*    -------------------------------------------------------
051500*    BATCH FLOW 2 - CONSOLIDATE ONE STAGED ROW
051600*    -------------------------------------------------------
051700 240-CONSOLIDATE-STAGED-ROW.
051800
051900     IF WK-RAW-SKU (WK-RAW-NDX) = SPACES
052000        AND WK-RAW-BARCODE (WK-RAW-NDX) = SPACES
052100        GO TO 240-EXIT.
052200
052300     IF WK-RAW-SKU (WK-RAW-NDX) NOT = SPACES
052400        MOVE WK-RAW-SKU (WK-RAW-NDX) TO WK-CUR-SKU-LOWER
052500     ELSE
052600        MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO WK-CUR-SKU-LOWER.
052700     INSPECT WK-CUR-SKU-LOWER CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
052800
052900     PERFORM 260-FIND-OR-INSERT-ITEM.
053000
053100     IF IT-PRIMARY-SKU (WK-ITEM-IX) = SPACES
053200        AND WK-RAW-SKU (WK-RAW-NDX) NOT = SPACES
053300        MOVE WK-RAW-SKU (WK-RAW-NDX) TO IT-PRIMARY-SKU (WK-ITEM-IX)
053400        IF WK-CUR-ROLE = "L"
053500           MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO IT-PRIMARY-SOURCE (WK-ITEM-IX)
053600        ELSE
053700           MOVE WK-UNL-DISPNAME (WK-UNL-NDX) TO IT-PRIMARY-SOURCE (WK-ITEM-IX)
053800        END-IF
053900     END-IF.
054000     IF IT-PRIMARY-BARCODE (WK-ITEM-IX) = SPACES
054100        AND WK-RAW-BARCODE (WK-RAW-NDX) NOT = SPACES
054200        MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO IT-PRIMARY-BARCODE (WK-ITEM-IX).
054300
054400     IF WK-CUR-ROLE = "L"
054500        MOVE WK-RAW-SKU (WK-RAW-NDX)     TO IT-LOC-SKU (WK-ITEM-IX WK-LOC-NDX)
054600        MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO IT-LOC-BARCODE (WK-ITEM-IX WK-LOC-NDX)
054700        MOVE WK-RAW-REMARK (WK-RAW-NDX)  TO IT-LOC-REMARK (WK-ITEM-IX WK-LOC-NDX)
054800        MOVE "Y" TO IT-LOC-PRESENT (WK-ITEM-IX WK-LOC-NDX)
054900        IF WK-LOC-IS-OGF (WK-LOC-NDX)
055000           MOVE "Y" TO IT-OGF-GROUP-SW (WK-ITEM-IX)
055100        END-IF
055200        IF WK-LOC-IS-COS (WK-LOC-NDX)
055300           MOVE "Y" TO IT-COS-GROUP-SW (WK-ITEM-IX)
055400        END-IF
055500     ELSE
055600        MOVE WK-RAW-SKU (WK-RAW-NDX)     TO IT-UNL-SKU (WK-ITEM-IX WK-UNL-NDX)
055700        MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO IT-UNL-BARCODE (WK-ITEM-IX WK-UNL-NDX)
055800        MOVE "Y" TO IT-UNL-PRESENT (WK-ITEM-IX WK-UNL-NDX).
055900
056000     PERFORM 270-APPLY-DATA-QUALITY-FOR-ROW.
056100     PERFORM 268-CAPTURE-PRODUCT-NAME.
056200
056300 240-EXIT. EXIT.
056400*    -------------------------------------------------------
056500*    BATCH FLOW 5 - PRODUCT NAME RESOLUTION, CAPTURED AS EACH
056600*    ROW IS CONSOLIDATED SO NO SECOND PASS OVER THE RAW ROWS
056700*    IS NEEDED.  THE PRIMARY-SKU-SOURCE'S OWN TITLE ALWAYS
056800*    WINS OVER ANY OTHER SOURCE'S TITLE.
056900 268-CAPTURE-PRODUCT-NAME.
057000
057100     MOVE WK-RAW-PRODUCT (WK-RAW-NDX) TO WK-STR-TARGET.
057200     PERFORM 269-CHECK-TITLE-IS-VALID THRU 269-EXIT.
057300     IF WK-STR-FOUND
057400        IF IT-PRODUCT-NAME (WK-ITEM-IX) = SPACES
057500           OR WK-RAW-SKU (WK-RAW-NDX) = IT-PRIMARY-SKU (WK-ITEM-IX)
057600           MOVE WK-RAW-PRODUCT (WK-RAW-NDX) TO IT-PRODUCT-NAME (WK-ITEM-IX).
057700*    -------------------------------------------------------
057800*    A TITLE IS "VALID" WHEN IT IS NOT BLANK, NOT ONE OF THE
057900*    KNOWN PLACEHOLDER WORDS, AND AT LEAST TWO CHARACTERS LONG.
058000 269-CHECK-TITLE-IS-VALID.
058100
058200     MOVE "N" TO WK-STR-FOUND-SW.
058300     PERFORM FIND-TARGET-TRIMMED-LEN.
058400     IF WK-STR-TARGET-LEN < 2
058500        GO TO 269-EXIT.
058600     MOVE WK-STR-TARGET TO WK-STR-HAYSTACK.
058700     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
058800     IF WK-STR-HAYSTACK = "NULL" OR WK-STR-HAYSTACK = "N/A"
058900        OR WK-STR-HAYSTACK = "NA" OR WK-STR-HAYSTACK = "NONE"
059000        OR WK-STR-HAYSTACK = "DEFAULT TITLE"
059100        GO TO 269-EXIT.
059200     MOVE "Y" TO WK-STR-FOUND-SW.
059300 269-EXIT. EXIT.
059400*    -------------------------------------------------------
059500*    FIND ITEM BY LOWERCASED KEY, ELSE INSERT IN SORTED
059600*    POSITION (ASCENDING BY IT-PRIMARY-SKU-LOWER).
059700*    -------------------------------------------------------
059800 260-FIND-OR-INSERT-ITEM.
059900
060000     MOVE "N" TO WK-FOUND-ITEM-SW.
060100     MOVE 0   TO WK-INSERT-POS.
060200     PERFORM 261-SCAN-ITEM-TABLE
060300        VARYING WK-ITEM-IX FROM 1 BY 1
060400        UNTIL WK-ITEM-IX > WK-ITEM-COUNT OR WK-FOUND-ITEM.
060500
060600     IF NOT WK-FOUND-ITEM
060700        PERFORM 262-INSERT-NEW-ITEM THRU 262-EXIT.
060800*    -------------------------------------------------------
060900 261-SCAN-ITEM-TABLE.
061000
061100     IF IT-PRIMARY-SKU-LOWER (WK-ITEM-IX) = WK-CUR-SKU-LOWER
061200        MOVE "Y" TO WK-FOUND-ITEM-SW
061300     ELSE
061400        IF WK-INSERT-POS = 0
061500           AND IT-PRIMARY-SKU-LOWER (WK-ITEM-IX) > WK-CUR-SKU-LOWER
061600           MOVE WK-ITEM-IX TO WK-INSERT-POS.
061700*    -------------------------------------------------------
061800 262-INSERT-NEW-ITEM.
061900     IF WK-ITEM-COUNT >= WK-MAX-ITEMS
062000        DISPLAY "SKU-COMPARER - ITEM TABLE FULL - RECORD DROPPED"
062100        GO TO 262-EXIT.
062200
062300     IF WK-INSERT-POS = 0
062400        ADD 1 TO WK-ITEM-COUNT
062500        MOVE WK-ITEM-COUNT TO WK-ITEM-IX
062600     ELSE
062700        MOVE WK-INSERT-POS TO WK-ITEM-IX
062800        PERFORM 263-SHIFT-ITEMS-DOWN
062900           VARYING WK-SHIFT-NDX FROM WK-ITEM-COUNT BY -1
063000           UNTIL WK-SHIFT-NDX < WK-INSERT-POS
063100        ADD 1 TO WK-ITEM-COUNT.
063200
063300     MOVE SPACES TO WK-ITEM-ENTRY (WK-ITEM-IX).
063400     MOVE WK-CUR-SKU-LOWER TO IT-PRIMARY-SKU-LOWER (WK-ITEM-IX).
063500 262-EXIT. EXIT.
063600*    -------------------------------------------------------
063700 263-SHIFT-ITEMS-DOWN.
063800
063900     MOVE WK-ITEM-ENTRY (WK-SHIFT-NDX)
064000       TO WK-ITEM-ENTRY (WK-SHIFT-NDX + 1).
064100*    -------------------------------------------------------
064200*    BUSINESS RULES - DATA-QUALITY CHECKS FOR ONE SOURCE ROW
064300*    -------------------------------------------------------
064400 270-APPLY-DATA-QUALITY-FOR-ROW.
064500
064600     IF WK-RAW-SKU (WK-RAW-NDX) NOT = SPACES
064700        AND IT-PRIMARY-SKU (WK-ITEM-IX) NOT = SPACES
064800        AND WK-RAW-SKU (WK-RAW-NDX) NOT = IT-PRIMARY-SKU (WK-ITEM-IX)
064900        PERFORM 271-FLAG-INCONSISTENT-SKU.
065000
065100     IF WK-RAW-BARCODE (WK-RAW-NDX) NOT = SPACES
065200        AND IT-PRIMARY-BARCODE (WK-ITEM-IX) NOT = SPACES
065300        AND WK-RAW-BARCODE (WK-RAW-NDX) NOT = IT-PRIMARY-BARCODE (WK-ITEM-IX)
065400        PERFORM 272-FLAG-INCONSISTENT-BARCODE.
065500
065600     IF WK-RAW-SKU-DUP-SW (WK-RAW-NDX) = "Y"
065700        OR WK-RAW-BC-DUP-SW (WK-RAW-NDX) = "Y"
065800        PERFORM 273-FLAG-FILE-DUPLICATE.
065900
066000     MOVE WK-RAW-BARCODE (WK-RAW-NDX) TO WK-STR-TARGET.
066100     PERFORM 250-CHECK-IS-PLACEHOLDER.
066200     IF WK-RAW-BARCODE (WK-RAW-NDX) NOT = SPACES
066300        AND NOT WK-IS-PLACEHOLDER
066400        PERFORM FIND-TARGET-TRIMMED-LEN
066500        IF WK-STR-TARGET-LEN < 3
066600           PERFORM 274-FLAG-SHORT-BARCODE.
066700*    -------------------------------------------------------
066800 271-FLAG-INCONSISTENT-SKU.
066900
067000     PERFORM 280-ADD-CONFLICT-CODE.
067100     MOVE "INCONSISTENT_SKU" TO WK-STR-NEW-TEXT.
067200     PERFORM 280-ADD-CONFLICT-CODE.
067300     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET.
067400     MOVE " | " TO WK-STR-SEPARATOR.
067500     STRING "Inconsistent SKU - also seen '"    DELIMITED BY SIZE
067600            WK-RAW-SKU (WK-RAW-NDX)             DELIMITED BY SPACE
067700            "'"                                 DELIMITED BY SIZE
067800       INTO WK-STR-NEW-TEXT.
067900     PERFORM APPEND-NEW-TEXT-TO-TARGET.
068000     MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
068100*    -------------------------------------------------------
068200 272-FLAG-INCONSISTENT-BARCODE.
068300
068400     MOVE "INCONSISTENT_BARCODE" TO WK-STR-NEW-TEXT.
068500     PERFORM 280-ADD-CONFLICT-CODE.
068600     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET.
068700     MOVE " | " TO WK-STR-SEPARATOR.
068800     STRING "Inconsistent barcode - also seen '" DELIMITED BY SIZE
068900            WK-RAW-BARCODE (WK-RAW-NDX)          DELIMITED BY SPACE
069000            "'"                                  DELIMITED BY SIZE
069100       INTO WK-STR-NEW-TEXT.
069200     PERFORM APPEND-NEW-TEXT-TO-TARGET.
069300     MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
069400*    -------------------------------------------------------
069500 273-FLAG-FILE-DUPLICATE.
069600
069700     MOVE "FILE_DUPLICATE" TO WK-STR-NEW-TEXT.
069800     PERFORM 280-ADD-CONFLICT-CODE.
069900     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET.
070000     MOVE " | " TO WK-STR-SEPARATOR.
070100     IF WK-CUR-ROLE = "L"
070200        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
070300        PERFORM FIND-NEEDLE-TRIMMED-LEN
070400        STRING "Duplicate within file '" DELIMITED BY SIZE
070500               WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
070600               "'"                       DELIMITED BY SIZE
070700          INTO WK-STR-NEW-TEXT
070800     ELSE
070900        MOVE WK-UNL-DISPNAME (WK-UNL-NDX) TO WK-STR-NEEDLE
071000        PERFORM FIND-NEEDLE-TRIMMED-LEN
071100        STRING "Duplicate within file '" DELIMITED BY SIZE
071200               WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
071300               "'"                       DELIMITED BY SIZE
071400          INTO WK-STR-NEW-TEXT.
071500     PERFORM APPEND-NEW-TEXT-TO-TARGET.
071600     MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
071700*    -------------------------------------------------------
071800 274-FLAG-SHORT-BARCODE.
071900
072000     MOVE "SHORT_BARCODE" TO WK-STR-NEW-TEXT.
072100     PERFORM 280-ADD-CONFLICT-CODE.
072200     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET.
072300     MOVE " | " TO WK-STR-SEPARATOR.
072400     MOVE "Short barcode on one or more sources" TO WK-STR-NEW-TEXT.
072500     PERFORM APPEND-NEW-TEXT-TO-TARGET.
072600     MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
072700*    -------------------------------------------------------
072800*    APPEND WK-STR-NEW-TEXT TO THE ITEM'S CONFLICT-CODE LIST
072900*    WITH " + ", UNLESS IT IS ALREADY THERE.
073000*    -------------------------------------------------------
073100 280-ADD-CONFLICT-CODE.
073200
073300     MOVE IT-CONFLICT-CODES (WK-ITEM-IX) TO WK-STR-HAYSTACK.
073400     MOVE WK-STR-NEW-TEXT                TO WK-STR-NEEDLE.
073500     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
073600     IF NOT WK-STR-FOUND
073700        MOVE IT-CONFLICT-CODES (WK-ITEM-IX) TO WK-STR-TARGET
073800        MOVE " + " TO WK-STR-SEPARATOR
073900        PERFORM APPEND-NEW-TEXT-TO-TARGET
074000        MOVE WK-STR-TARGET TO IT-CONFLICT-CODES (WK-ITEM-IX).
074100*    -------------------------------------------------------
074200*    BATCH FLOW 3 - UNLISTED FILES (VALIDATION SUPPRESSED)
074300*    -------------------------------------------------------
074400 300-LOAD-UNLISTED-FILES.
074500
074600     PERFORM 310-LOAD-ONE-UNLISTED-FILE
074700        VARYING WK-UNL-NDX FROM 1 BY 1
074800        UNTIL WK-UNL-NDX > WK-UNL-COUNT.
074900*    -------------------------------------------------------
075000 310-LOAD-ONE-UNLISTED-FILE.
075100
075200     MOVE WK-UNL-DDNAME (WK-UNL-NDX) TO WS-ITEM-DDNAME.
075300     OPEN INPUT ITEM-FILE.
075400     MOVE "N" TO WK-ITEM-EOF.
075500     MOVE "U" TO WK-CUR-ROLE.
075600     PERFORM 920-READ-ITEM-NEXT.
075700     PERFORM 320-CONSOLIDATE-UNLISTED-ROW UNTIL ITEM-END-OF-FILE.
075800     CLOSE ITEM-FILE.
075900*    -------------------------------------------------------
076000 320-CONSOLIDATE-UNLISTED-ROW.
076100
076200     IF ITEM-SKU NOT = SPACES OR ITEM-BARCODE NOT = SPACES
076300        MOVE 1 TO WK-RAW-COUNT
076400        MOVE ITEM-SKU          TO WK-RAW-SKU (1)
076500        MOVE ITEM-BARCODE      TO WK-RAW-BARCODE (1)
076600        MOVE ITEM-PRODUCT-NAME TO WK-RAW-PRODUCT (1)
076700        MOVE "N" TO WK-RAW-SKU-DUP-SW (1)
076800        MOVE "N" TO WK-RAW-BC-DUP-SW (1)
076900        MOVE 1 TO WK-RAW-NDX
077000        PERFORM 240-CONSOLIDATE-STAGED-ROW THRU 240-EXIT.
077100
077200     PERFORM 920-READ-ITEM-NEXT.
077300*    -------------------------------------------------------
077400*    BATCH FLOW 4 - CROSS-ITEM BARCODE CONFLICT PASS
077500*    -------------------------------------------------------
077600 400-CROSS-ITEM-BARCODE-CHECK.
077700
077800     PERFORM 410-CHECK-ONE-ITEM-AGAINST-REST
077900        VARYING WK-ITEM-IX FROM 1 BY 1
078000        UNTIL WK-ITEM-IX > WK-ITEM-COUNT.
078100*    -------------------------------------------------------
078200 410-CHECK-ONE-ITEM-AGAINST-REST.
078300
078400     MOVE IT-PRIMARY-BARCODE (WK-ITEM-IX) TO WK-STR-TARGET.
078500     PERFORM 250-CHECK-IS-PLACEHOLDER-TARGET.
078600     IF IT-PRIMARY-BARCODE (WK-ITEM-IX) NOT = SPACES
078700        AND NOT WK-IS-PLACEHOLDER
078800        PERFORM 411-COMPARE-TO-ONE-OTHER-ITEM
078900           VARYING WK-CMP-NDX FROM 1 BY 1
079000           UNTIL WK-CMP-NDX > WK-ITEM-COUNT.
079100*    -------------------------------------------------------
079200 411-COMPARE-TO-ONE-OTHER-ITEM.
079300
079400     IF WK-CMP-NDX NOT = WK-ITEM-IX
079500        AND IT-PRIMARY-BARCODE (WK-CMP-NDX) = IT-PRIMARY-BARCODE (WK-ITEM-IX)
079600        MOVE "Y" TO IT-DBL-ACROSS-ITEMS-SW (WK-ITEM-IX)
079700        MOVE "DUPLICATE_BARCODE_ACROSS_ITEMS" TO WK-STR-NEW-TEXT
079800        PERFORM 280-ADD-CONFLICT-CODE
079900        IF IT-PRIMARY-SKU (WK-CMP-NDX) NOT = SPACES
080000           AND IT-PRIMARY-SKU (WK-ITEM-IX) NOT = SPACES
080100           AND IT-PRIMARY-SKU (WK-CMP-NDX) NOT = IT-PRIMARY-SKU (WK-ITEM-IX)
080200           MOVE "Y" TO IT-DBL-ACROSS-SKUS-SW (WK-ITEM-IX)
080300           MOVE "DUPLICATE_BARCODE_ACROSS_SKUS" TO WK-STR-NEW-TEXT
080400           PERFORM 280-ADD-CONFLICT-CODE
080500           MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET
080600           MOVE " | " TO WK-STR-SEPARATOR
080700           STRING "Same barcode also on SKU '"    DELIMITED BY SIZE
080800                  IT-PRIMARY-SKU (WK-CMP-NDX)     DELIMITED BY SPACE
080900                  "'"                              DELIMITED BY SIZE
081000             INTO WK-STR-NEW-TEXT
081100           PERFORM APPEND-NEW-TEXT-TO-TARGET
081200           MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
081300*    -------------------------------------------------------
081400 250-CHECK-IS-PLACEHOLDER-TARGET.
081500
081600     MOVE IT-PRIMARY-BARCODE (WK-ITEM-IX) TO WK-STR-TARGET.
081700     PERFORM 250-CHECK-IS-PLACEHOLDER.
081800*    -------------------------------------------------------
081900*    BATCH FLOW 7 (PLUS 5/6, DONE AS EACH ITEM IS PRINTED) -
082000*    PLACEMENT RULES, FINAL STATUS, AND THE REPORT ITSELF.
082100*    THE ITEM TABLE IS ALREADY IN PRIMARY-SKU ORDER BECAUSE
082200*    260-FIND-OR-INSERT-ITEM INSERTS IN SORTED POSITION.
082300*    -------------------------------------------------------
082400 500-WRITE-REPORT.
082500
082600     OPEN OUTPUT SKU-REPORT-FILE.
082700     PERFORM 505-BUILD-HEADING-LINES.
082800     MOVE WK-HEADING-LINE-1 TO SKU-REPORT-RECORD.
082900     WRITE SKU-REPORT-RECORD.
083000     MOVE WK-HEADING-LINE-2 TO SKU-REPORT-RECORD.
083100     WRITE SKU-REPORT-RECORD.
083200
083300     PERFORM 510-WRITE-ONE-ITEM-ROW
083400        VARYING WK-ITEM-IX FROM 1 BY 1
083500        UNTIL WK-ITEM-IX > WK-ITEM-COUNT.
083600
083700     CLOSE SKU-REPORT-FILE.
083800*    -------------------------------------------------------
083900*    HEADING BUILD - RUN ONCE, BEFORE THE FIRST DETAIL ROW.
084000*    LINE 1 CARRIES EACH UNLISTED/LOCATION FILE'S OWN DISPLAY
084100*    NAME OVER ITS COLUMN BLOCK, WITH THE OGF-FILE SUBSTITUTION
084200*    (SEE CHANGE-LOG ENTRY 09/12/05 REQUEST 0105-133) APPLIED; LINE 2
084300*    CARRIES THE FIXED SKU/BARCODE/REMARK CAPTIONS.
084400*    -------------------------------------------------------
084500 505-BUILD-HEADING-LINES.
084600
084700     MOVE SPACES TO WK-HEADING-LINE-1.
084800     MOVE SPACES TO WK-HEADING-LINE-2.
084900
085000     MOVE "PRIMARY SKU"           TO H2-PRIMARY-SKU.
085100     MOVE "PRIMARY BARCODE"       TO H2-PRIMARY-BARCODE.
085200     MOVE "PRODUCT NAME"          TO H2-PRODUCT-NAME.
085300     MOVE "ALL LOC?"              TO H2-IN-ALL-LOC.
085400     MOVE "ANY UNL?"              TO H2-IN-ANY-UNL.
085500     MOVE "SIMPLE STATUS"         TO H2-SIMPLE-STATUS.
085600     MOVE "ID / DATA PROBLEM"     TO H2-CONFLICT-STATUS.
085700     MOVE "CONSOLIDATED REMARKS"  TO H2-CONSOLIDATED-REMARKS.
085800
085900     PERFORM 506-BUILD-ONE-UNL-HEADING
086000        VARYING WK-UNL-NDX FROM 1 BY 1
086100        UNTIL WK-UNL-NDX > WK-UNL-COUNT.
086200     PERFORM 507-BUILD-ONE-LOC-HEADING
086300        VARYING WK-LOC-NDX FROM 1 BY 1
086400        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
086500*    -------------------------------------------------------
086600 506-BUILD-ONE-UNL-HEADING.
086700
086800     MOVE "SKU"     TO H2-UNL-SKU (WK-UNL-NDX).
086900     MOVE "BARCODE" TO H2-UNL-BARCODE (WK-UNL-NDX).
087000     IF UNL-IS-OGF (WK-UNL-NDX)
087100        MOVE "OGF UNLISTED" TO H1-UNL-NAME (WK-UNL-NDX)
087200     ELSE
087300        MOVE WK-UNL-DISPNAME (WK-UNL-NDX) TO H1-UNL-NAME (WK-UNL-NDX).
087400*    -------------------------------------------------------
087500 507-BUILD-ONE-LOC-HEADING.
087600
087700     MOVE "SKU"     TO H2-LOC-SKU (WK-LOC-NDX).
087800     MOVE "BARCODE" TO H2-LOC-BARCODE (WK-LOC-NDX).
087900     MOVE "REMARK"  TO H2-LOC-REMARK (WK-LOC-NDX).
088000     IF LOC-IS-OGF (WK-LOC-NDX)
088100        MOVE "OGF LOCATION" TO H1-LOC-NAME (WK-LOC-NDX)
088200     ELSE
088300        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO H1-LOC-NAME (WK-LOC-NDX).
088400*    -------------------------------------------------------
088500 510-WRITE-ONE-ITEM-ROW.
088600
088700     PERFORM 520-RESOLVE-PRODUCT-NAME.
088800     PERFORM 530-DERIVE-PRESENCE-SWITCHES.
088900     IF IT-OGF-GROUP (WK-ITEM-IX)
089000        PERFORM 540-APPLY-OGF-RULES THRU 540-EXIT
089100     ELSE
089200        PERFORM 550-APPLY-COSMETICS-RULES THRU 550-EXIT.
089300     PERFORM 560-DERIVE-FINAL-STATUS.
089400     PERFORM 570-BUILD-DETAIL-LINE.
089500
089600     MOVE WK-DETAIL-LINE TO SKU-REPORT-RECORD.
089700     WRITE SKU-REPORT-RECORD.
089800*    -------------------------------------------------------
089900*    BATCH FLOW 5 - PRODUCT NAME RESOLUTION
090000*    -------------------------------------------------------
090100 520-RESOLVE-PRODUCT-NAME.
090200
090300*    (THE REAL WORK HAPPENS AS EACH ROW IS CONSOLIDATED - SEE
090400*    268-CAPTURE-PRODUCT-NAME.  BY THE TIME WE GET HERE THE
090500*    ITEM ALREADY HAS THE BEST TITLE ANY SOURCE OFFERED.  ALL
090600*    THAT IS LEFT IS THE DEFAULT-TITLE FALLBACK FOR AN ITEM
090700*    WHERE NO SOURCE EVER HAD A USABLE TITLE.)
090800     IF IT-PRODUCT-NAME (WK-ITEM-IX) = SPACES
090900        MOVE "Default Title" TO IT-PRODUCT-NAME (WK-ITEM-IX).
091000*    -------------------------------------------------------
091100 530-DERIVE-PRESENCE-SWITCHES.
091200
091300     MOVE "N" TO WK-PRESENT-OGF-LOC-SW.
091400     MOVE "N" TO WK-PRESENT-OGF-UNL-SW.
091500     MOVE "N" TO WK-PRESENT-NONOGF-LOC-SW.
091600     MOVE "N" TO WK-PRESENT-NONOGF-UNL-SW.
091700     MOVE "N" TO WK-PRESENT-COS-LOC-SW.
091800     MOVE "N" TO WK-PRESENT-WEB-UNL-SW.
091900     MOVE "N" TO WK-PRESENT-NONCOS-LOC-SW.
092000     MOVE "N" TO WK-PRESENT-NONWEB-UNL-SW.
092100     MOVE "Y" TO WK-IN-ALL-LOC-SW.
092200     IF WK-LOC-COUNT = 0
092300        MOVE "N" TO WK-IN-ALL-LOC-SW.
092400
092500     PERFORM 531-CHECK-ONE-LOC-PRESENCE
092600        VARYING WK-LOC-NDX FROM 1 BY 1
092700        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
092800     PERFORM 532-CHECK-ONE-UNL-PRESENCE
092900        VARYING WK-UNL-NDX FROM 1 BY 1
093000        UNTIL WK-UNL-NDX > WK-UNL-COUNT.
093100*    -------------------------------------------------------
093200 531-CHECK-ONE-LOC-PRESENCE.
093300
093400     IF IT-LOC-PRESENT (WK-ITEM-IX WK-LOC-NDX) = "Y"
093500        IF WK-LOC-IS-OGF (WK-LOC-NDX)
093600           MOVE "Y" TO WK-PRESENT-OGF-LOC-SW
093700        ELSE
093800           MOVE "Y" TO WK-PRESENT-NONOGF-LOC-SW
093900        END-IF
094000        IF WK-LOC-IS-COS (WK-LOC-NDX)
094100           MOVE "Y" TO WK-PRESENT-COS-LOC-SW
094200        ELSE
094300           MOVE "Y" TO WK-PRESENT-NONCOS-LOC-SW
094400        END-IF
094500     ELSE
094600        MOVE "N" TO WK-IN-ALL-LOC-SW.
094700*    -------------------------------------------------------
094800 532-CHECK-ONE-UNL-PRESENCE.
094900
095000     IF IT-UNL-PRESENT (WK-ITEM-IX WK-UNL-NDX) = "Y"
095100        IF WK-UNL-IS-OGF (WK-UNL-NDX)
095200           MOVE "Y" TO WK-PRESENT-OGF-UNL-SW
095300        ELSE
095400           MOVE "Y" TO WK-PRESENT-NONOGF-UNL-SW
095500        END-IF
095600        IF WK-UNL-IS-WEB (WK-UNL-NDX)
095700           MOVE "Y" TO WK-PRESENT-WEB-UNL-SW
095800        ELSE
095900           MOVE "Y" TO WK-PRESENT-NONWEB-UNL-SW
096000        END-IF.
096100*    -------------------------------------------------------
096200*    BUSINESS RULES - OGF PLACEMENT RULE SET
096300*    -------------------------------------------------------
096400 540-APPLY-OGF-RULES.
096500
096600     MOVE "N" TO WK-RULE-VIOLATION-SW.
096700     IF IT-DBL-ACROSS-SKUS (WK-ITEM-IX)
096800        GO TO 540-EXIT.
096900
097000     IF WK-PRESENT-OGF-LOC-SW = "Y" AND WK-PRESENT-OGF-UNL-SW = "Y"
097100        MOVE "Y" TO WK-RULE-VIOLATION-SW
097200        MOVE "OGF item should not appear in both OGF location and OGF unlisted" TO WK-STR-NEW-TEXT
097300        PERFORM 590-APPEND-REMARK.
097400
097500     IF WK-PRESENT-NONOGF-UNL-SW = "Y" AND
097600        (WK-PRESENT-OGF-LOC-SW = "Y" OR WK-PRESENT-NONOGF-LOC-SW = "Y")
097700        MOVE "Y" TO WK-RULE-VIOLATION-SW
097800        MOVE "Non-OGF unlisted item should not appear in any location files" TO WK-STR-NEW-TEXT
097900        PERFORM 590-APPEND-REMARK.
098000
098100     PERFORM 545-CHECK-LOC-COMPLETENESS THRU 545-EXIT
098200        VARYING WK-LOC-NDX FROM 1 BY 1
098300        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
098400
098500     IF IT-OGF-GROUP (WK-ITEM-IX)
098600        IF WK-PRESENT-OGF-LOC-SW = "N" AND WK-PRESENT-OGF-UNL-SW = "N"
098700           MOVE "Y" TO WK-RULE-VIOLATION-SW
098800           MOVE "OGF item missing from OGF location and OGF unlisted" TO WK-STR-NEW-TEXT
098900           PERFORM 590-APPEND-REMARK
099000        END-IF
099100     ELSE
099200        IF WK-PRESENT-NONOGF-LOC-SW = "N" AND WK-PRESENT-NONOGF-UNL-SW = "N"
099300           AND (WK-LOC-COUNT > 0 OR WK-UNL-COUNT > 0)
099400           MOVE "Y" TO WK-RULE-VIOLATION-SW
099500           MOVE "Item missing from all locations and non-OGF unlisted files" TO WK-STR-NEW-TEXT
099600           PERFORM 590-APPEND-REMARK.
099700
099800     MOVE WK-PRESENT-OGF-LOC-SW  TO WK-IN-ANY-UNL-SW.
099900     IF IT-OGF-GROUP (WK-ITEM-IX)
100000        MOVE WK-PRESENT-OGF-UNL-SW TO WK-IN-ANY-UNL-SW
100100     ELSE
100200        IF WK-PRESENT-NONOGF-LOC-SW = "Y"
100300           MOVE WK-PRESENT-NONOGF-UNL-SW TO WK-IN-ANY-UNL-SW
100400        ELSE
100500           MOVE "N" TO WK-IN-ANY-UNL-SW.
100600 540-EXIT. EXIT.
100700*    -------------------------------------------------------
100800*    RULE 3 - ITEM SEEN IN SOME BUT NOT ALL LOCATION FILES.
100900*    A MISSING OGF LOCATION IS EXCUSED BY PRESENCE IN OGF
101000*    UNLISTED; A MISSING NON-OGF LOCATION IS EXCUSED BY
101100*    PRESENCE IN ANY NON-OGF UNLISTED FILE.
101200*    -------------------------------------------------------
101300 545-CHECK-LOC-COMPLETENESS.
101400
101500     IF IT-LOC-PRESENT (WK-ITEM-IX WK-LOC-NDX) = "Y"
101600        GO TO 545-EXIT.
101700     IF WK-LOC-IS-OGF (WK-LOC-NDX) = "Y"
101800        IF WK-PRESENT-OGF-UNL-SW = "Y"
101900           GO TO 545-EXIT
102000        END-IF
102100     ELSE
102200        IF WK-PRESENT-NONOGF-UNL-SW = "Y"
102300           GO TO 545-EXIT
102400        END-IF.
102500     MOVE "Y" TO WK-RULE-VIOLATION-SW.
102600     MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE.
102700     PERFORM FIND-NEEDLE-TRIMMED-LEN.
102800     STRING "Missing from location '" DELIMITED BY SIZE
102900            WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
103000            "'"                          DELIMITED BY SIZE
103100       INTO WK-STR-NEW-TEXT.
103200     PERFORM 590-APPEND-REMARK.
103300 545-EXIT. EXIT.
103400*    -------------------------------------------------------
103500*    BUSINESS RULES - COSMETICS PLACEMENT RULE SET (DEFAULT)
103600*    -------------------------------------------------------
103700 550-APPLY-COSMETICS-RULES.
103800
103900     MOVE "N" TO WK-RULE-VIOLATION-SW.
104000     IF IT-DBL-ACROSS-SKUS (WK-ITEM-IX)
104100        GO TO 550-EXIT.
104200
104300     IF WK-PRESENT-COS-LOC-SW = "Y" AND WK-PRESENT-WEB-UNL-SW = "Y"
104400        MOVE "Y" TO WK-RULE-VIOLATION-SW
104500        MOVE "Cosmetics item should not appear in both cosmetics location and WEB unlisted" TO WK-STR-NEW-TEXT
104600        PERFORM 590-APPEND-REMARK.
104700
104800     IF WK-PRESENT-NONWEB-UNL-SW = "Y" AND
104900        (WK-PRESENT-COS-LOC-SW = "Y" OR WK-PRESENT-NONCOS-LOC-SW = "Y")
105000        MOVE "Y" TO WK-RULE-VIOLATION-SW
105100        MOVE "Non-WEB unlisted item should not appear in any location files" TO WK-STR-NEW-TEXT
105200        PERFORM 590-APPEND-REMARK.
105300     PERFORM 555-CHECK-LOC-COMPLETENESS-COS THRU 555-EXIT
105400        VARYING WK-LOC-NDX FROM 1 BY 1
105500        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
105600
105700
105800     IF IT-COS-GROUP (WK-ITEM-IX)
105900        IF WK-PRESENT-COS-LOC-SW = "N" AND WK-PRESENT-WEB-UNL-SW = "N"
106000           MOVE "Y" TO WK-RULE-VIOLATION-SW
106100           MOVE "Cosmetics item missing from cosmetics location and WEB unlisted" TO WK-STR-NEW-TEXT
106200           PERFORM 590-APPEND-REMARK
106300        END-IF
106400     ELSE
106500        IF WK-PRESENT-NONCOS-LOC-SW = "N" AND WK-PRESENT-NONWEB-UNL-SW = "N"
106600           AND (WK-LOC-COUNT > 0 OR WK-UNL-COUNT > 0)
106700           MOVE "Y" TO WK-RULE-VIOLATION-SW
106800           MOVE "Item missing from all locations and non-WEB unlisted files" TO WK-STR-NEW-TEXT
106900           PERFORM 590-APPEND-REMARK.
107000
107100     MOVE WK-PRESENT-COS-LOC-SW TO WK-IN-ANY-UNL-SW.
107200     IF IT-COS-GROUP (WK-ITEM-IX)
107300        MOVE WK-PRESENT-WEB-UNL-SW TO WK-IN-ANY-UNL-SW
107400     ELSE
107500        IF WK-PRESENT-NONCOS-LOC-SW = "Y"
107600           MOVE WK-PRESENT-NONWEB-UNL-SW TO WK-IN-ANY-UNL-SW
107700        ELSE
107800           MOVE "N" TO WK-IN-ANY-UNL-SW.
107900 550-EXIT. EXIT.
108000*    -------------------------------------------------------
108100*    RULE 3 - ITEM SEEN IN SOME BUT NOT ALL LOCATION FILES.
108200*    A MISSING COSMETICS LOCATION IS EXCUSED BY PRESENCE IN
108300*    WEB UNLISTED; A MISSING NON-COSMETICS LOCATION IS
108400*    EXCUSED BY PRESENCE IN ANY NON-WEB UNLISTED FILE.
108500*    -------------------------------------------------------
108600 555-CHECK-LOC-COMPLETENESS-COS.
108700
108800     IF IT-LOC-PRESENT (WK-ITEM-IX WK-LOC-NDX) = "Y"
108900        GO TO 555-EXIT.
109000     IF WK-LOC-IS-COS (WK-LOC-NDX) = "Y"
109100        IF WK-PRESENT-WEB-UNL-SW = "Y"
109200           GO TO 555-EXIT
109300        END-IF
109400     ELSE
109500        IF WK-PRESENT-NONWEB-UNL-SW = "Y"
109600           GO TO 555-EXIT
109700        END-IF.
109800     MOVE "Y" TO WK-RULE-VIOLATION-SW.
109900     MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE.
110000     PERFORM FIND-NEEDLE-TRIMMED-LEN.
110100     STRING "Missing from location '" DELIMITED BY SIZE
110200            WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
110300            "'"                          DELIMITED BY SIZE
110400       INTO WK-STR-NEW-TEXT.
110500     PERFORM 590-APPEND-REMARK.
110600 555-EXIT. EXIT.
110700*    -------------------------------------------------------
110800 590-APPEND-REMARK.
110900
111000     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO WK-STR-TARGET.
111100     MOVE " | " TO WK-STR-SEPARATOR.
111200     PERFORM APPEND-NEW-TEXT-TO-TARGET.
111300     MOVE WK-STR-TARGET TO IT-CONSOLIDATED-REMARKS (WK-ITEM-IX).
111400*    -------------------------------------------------------
111500*    BUSINESS RULES - FINAL STATUS DERIVATION
111600*    -------------------------------------------------------
111700 560-DERIVE-FINAL-STATUS.
111800
111900     MOVE "N" TO WK-DATA-ISSUE-SW.
112000     IF IT-CONFLICT-CODES (WK-ITEM-IX) NOT = SPACES
112100        MOVE "Y" TO WK-DATA-ISSUE-SW.
112200
112300     IF WK-PRESENT-OGF-LOC-SW = "N" AND WK-PRESENT-NONOGF-LOC-SW = "N"
112400        AND WK-PRESENT-OGF-UNL-SW = "N" AND WK-PRESENT-NONOGF-UNL-SW = "N"
112500        MOVE "No Data Found - BAD" TO D-SIMPLE-STATUS
112600     ELSE
112700     IF IT-DBL-ACROSS-SKUS (WK-ITEM-IX)
112800        MOVE "CRITICAL: Duplicate Barcode - BAD" TO D-SIMPLE-STATUS
112900     ELSE
113000     IF WK-RULE-VIOLATION-SW = "Y" AND WK-DATA-ISSUE-SW = "Y"
113100        MOVE "Rule Violation + DATA ISSUES - BAD" TO D-SIMPLE-STATUS
113200     ELSE
113300     IF WK-RULE-VIOLATION-SW = "Y"
113400        MOVE "Rule Violation - BAD" TO D-SIMPLE-STATUS
113500     ELSE
113600     IF WK-DATA-ISSUE-SW = "Y"
113700        MOVE "DATA ISSUES - BAD" TO D-SIMPLE-STATUS
113800     ELSE
113900        MOVE "GOOD" TO D-SIMPLE-STATUS
114000        MOVE "Item is correctly placed" TO WK-STR-NEW-TEXT
114100        PERFORM 590-APPEND-REMARK.
114200
114300     IF WK-IN-ALL-LOC-SW = "Y"
114400        MOVE "Present in locations/unlisted" TO WK-STR-NEW-TEXT
114500     ELSE
114600        MOVE "Missing from locations" TO WK-STR-NEW-TEXT.
114700     PERFORM 590-APPEND-REMARK.
114800*    -------------------------------------------------------
114900 570-BUILD-DETAIL-LINE.
115000
115100     MOVE SPACES TO WK-DETAIL-LINE.
115200     MOVE IT-PRIMARY-SKU (WK-ITEM-IX)     TO D-PRIMARY-SKU.
115300     MOVE IT-PRIMARY-BARCODE (WK-ITEM-IX) TO D-PRIMARY-BARCODE.
115400     MOVE IT-PRODUCT-NAME (WK-ITEM-IX)    TO D-PRODUCT-NAME.
115500
115600     PERFORM 571-BUILD-ONE-UNL-COLUMN
115700        VARYING WK-UNL-NDX FROM 1 BY 1
115800        UNTIL WK-UNL-NDX > WK-UNL-COUNT.
115900     PERFORM 572-BUILD-ONE-LOC-COLUMN
116000        VARYING WK-LOC-NDX FROM 1 BY 1
116100        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
116200
116300     IF WK-IN-ALL-LOC-SW = "Y"
116400        MOVE "YES" TO D-IN-ALL-LOC
116500     ELSE
116600        MOVE "NO"  TO D-IN-ALL-LOC.
116700     IF WK-IN-ANY-UNL-SW = "Y"
116800        MOVE "YES" TO D-IN-ANY-UNL
116900     ELSE
117000        MOVE "NO"  TO D-IN-ANY-UNL.
117100
117200     MOVE IT-CONFLICT-CODES (WK-ITEM-IX)       TO D-CONFLICT-STATUS.
117300     MOVE IT-CONSOLIDATED-REMARKS (WK-ITEM-IX) TO D-CONSOLIDATED-REMARKS.
117400*    -------------------------------------------------------
117500 571-BUILD-ONE-UNL-COLUMN.
117600
117700     MOVE IT-UNL-SKU (WK-ITEM-IX WK-UNL-NDX)
117800       TO D-UNL-SKU (WK-UNL-NDX).
117900     MOVE IT-UNL-BARCODE (WK-ITEM-IX WK-UNL-NDX)
118000       TO D-UNL-BARCODE (WK-UNL-NDX).
118100*    -------------------------------------------------------
118200*    THE OGF DISPLAY-NAME SWAP ITSELF LIVES IN THE HEADING
118300*    BUILD (505/506/507 ABOVE, NOT HERE) - THESE DETAIL
118400*    COLUMNS ALWAYS CARRY THE ACTUAL SKU/BARCODE/REMARK DATA
118500*    REGARDLESS OF WHICH FILE THE ROW CAME FROM.
118600*    -------------------------------------------------------
118700 572-BUILD-ONE-LOC-COLUMN.
118800
118900     MOVE IT-LOC-SKU (WK-ITEM-IX WK-LOC-NDX)
119000       TO D-LOC-SKU (WK-LOC-NDX).
119100     MOVE IT-LOC-BARCODE (WK-ITEM-IX WK-LOC-NDX)
119200       TO D-LOC-BARCODE (WK-LOC-NDX).
119300     MOVE IT-LOC-REMARK (WK-ITEM-IX WK-LOC-NDX)
119400       TO D-LOC-REMARK (WK-LOC-NDX).
119500*    -------------------------------------------------------
119600     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 910-READ-CTLCRD-NEXT
119700                                       ==FILE-NAME== BY CONTROL-CARD-FILE
119800                                       ==EOF-FLAG==  BY WK-CTL-EOF.
119900     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 920-READ-ITEM-NEXT
120000                                       ==FILE-NAME== BY ITEM-FILE
120100                                       ==EOF-FLAG==  BY WK-ITEM-EOF.
120200     COPY "PL-STRTOOL.CBL".
