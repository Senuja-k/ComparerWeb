000100******************************************************************
000200*    WSJULIAN.CBL
000300*    WORKING-STORAGE - ABSOLUTE-DAY-NUMBER DATE ARITHMETIC
000400*
000500*    USED BY PO-STOCK-TALLY'S SECOND MATCHING PASS TO TEST
000600*    WHETHER A PURCHASE-ORDER DATE AND A STOCK-ADJUSTMENT DATE
000700*    ARE WITHIN 7 CALENDAR DAYS OF EACH OTHER.  THE INPUT DATES
000800*    ARE ALWAYS TEXT "YYYY-MM-DD"; THIS SUITE CARRIES NO YEARS
000900*    OLD ENOUGH TO WORRY ABOUT THE JULIAN/GREGORIAN CUTOVER OR
001000*    THE 1900 CENTURY WINDOW.
001100*
001200*    CALL SEQUENCE (SEE PL-DAYS-BETWEEN.CBL) -
001300*        MOVE FIRST DATE  TO WSJ-DATE-TEXT
001400*        PERFORM WSJ-DATE-TO-ABS-DAYS
001500*        MOVE WSJ-ABS-DAYS-RESULT TO WSJ-ABS-DAYS-1
001600*        MOVE SECOND DATE TO WSJ-DATE-TEXT
001700*        PERFORM WSJ-DATE-TO-ABS-DAYS
001800*        MOVE WSJ-ABS-DAYS-RESULT TO WSJ-ABS-DAYS-2
001900*        PERFORM WSJ-COMPUTE-DIFFERENCE
002000*        (RESULT, UNSIGNED, IN WSJ-DAY-DIFFERENCE)
002100******************************************************************
002200     01  WSJ-DATE-TEXT                PIC X(10).
002300     01  WSJ-DATE-TEXT-R REDEFINES WSJ-DATE-TEXT.
002400         05  WSJ-TEXT-CCYY            PIC 9(4).
002500         05  FILLER                   PIC X(01).
002600         05  WSJ-TEXT-MM              PIC 9(2).
002700         05  FILLER                   PIC X(01).
002800         05  WSJ-TEXT-DD              PIC 9(2).
002900
003000     01  WSJ-CUM-DAYS-TABLE.
003100         05  FILLER                   PIC 9(03) VALUE 000.
003200         05  FILLER                   PIC 9(03) VALUE 031.
003300         05  FILLER                   PIC 9(03) VALUE 059.
003400         05  FILLER                   PIC 9(03) VALUE 090.
003500         05  FILLER                   PIC 9(03) VALUE 120.
003600         05  FILLER                   PIC 9(03) VALUE 151.
003700         05  FILLER                   PIC 9(03) VALUE 181.
003800         05  FILLER                   PIC 9(03) VALUE 212.
003900         05  FILLER                   PIC 9(03) VALUE 243.
004000         05  FILLER                   PIC 9(03) VALUE 273.
004100         05  FILLER                   PIC 9(03) VALUE 304.
004200         05  FILLER                   PIC 9(03) VALUE 334.
004300     01  WSJ-CUM-DAYS-R REDEFINES WSJ-CUM-DAYS-TABLE.
004400         05  WSJ-CUM-DAYS OCCURS 12 TIMES
004500                              INDEXED BY WSJ-CUM-NDX PIC 9(03).
004600
004700     01  WSJ-LEAP-SWITCH              PIC X(01) VALUE "N".
004800         88  WSJ-IS-LEAP-YEAR         VALUE "Y".
004900
005000     01  WSJ-DUMMY-QUOTIENT           PIC S9(09) COMP.
005050     01  WSJ-YEAR-REMAINDER-4         PIC S9(09) COMP.
005100     01  WSJ-YEAR-REMAINDER-100       PIC S9(09) COMP.
005200     01  WSJ-YEAR-REMAINDER-400       PIC S9(09) COMP.
005300     01  WSJ-YEARS-SINCE-BASE         PIC S9(09) COMP.
005400     01  WSJ-LEAP-YEARS-SINCE-BASE    PIC S9(09) COMP.
005500     01  WSJ-ABS-DAYS-RESULT          PIC S9(09) COMP.
005600     01  WSJ-ABS-DAYS-1               PIC S9(09) COMP.
005700     01  WSJ-ABS-DAYS-2               PIC S9(09) COMP.
005800     01  WSJ-DAY-DIFFERENCE           PIC S9(09) COMP.
