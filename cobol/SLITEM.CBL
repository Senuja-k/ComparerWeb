000100******************************************************************
000200*    SLITEM.CBL
000300*    SELECT CLAUSE - ITEM EXTRACT FILE (LOCATION OR UNLISTED)
000400*
000500*    WS-ITEM-DDNAME IS MOVED FROM CTL-DDNAME (SLCTLCRD.CBL)
000600*    BEFORE EACH OPEN SO ONE SELECT SERVES EVERY LOCATION AND
000700*    UNLISTED EXTRACT THE CONTROL-CARD FILE NAMES.
000800******************************************************************
000900     SELECT ITEM-FILE ASSIGN TO WS-ITEM-DDNAME
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-ITEM-FILE-STATUS.
