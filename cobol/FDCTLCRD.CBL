000100******************************************************************
000200*    FDCTLCRD.CBL
000300*    FD / RECORD LAYOUT - RUN CONTROL-CARD FILE
000400*
000500*    CTL-ROLE TELLS THE READING PROGRAM WHAT KIND OF EXTRACT THE
000600*    DDNAME POINTS AT -
000700*        "L"  LOCATION ITEM / PRICE / CUSTOMER FILE
000800*        "U"  UNLISTED ITEM FILE
000900*        "P"  PURCHASE-ORDER FILE
001000*        "S"  STOCK-ADJUSTMENT FILE
001100*        "X"  EXCLUDED STOCK-ADJUSTMENT DOCUMENT NUMBER - NOT A
001200*             FILE AT ALL.  CTL-DISPNAME CARRIES THE SA-ID TO BE
001300*             DROPPED FROM THE TALLY (AUDIT TEAM VOIDS A DOCUMENT
001400*             NUMBER BY ADDING AN "X" CARD FOR IT, RATHER THAN
001500*             HAVING THE OUTLET RE-SEND A CORRECTED EXTRACT).
001600*    CTL-DISPNAME CARRIES THE EXTRACT'S BASE FILE NAME AS IT WAS
001700*    KNOWN ON THE SENDING OUTLET'S SYSTEM (E.G. "OGF-COLOSSO",
001800*    "WEB-UNLISTED", "MAHARAGAMA").  OGF/COSMETICS/WEB/OUTLET
001900*    IDENTITY IS ALWAYS DERIVED FROM THIS FIELD, NEVER FROM THE
002000*    DDNAME ITSELF.
002100******************************************************************
002200     FD  CONTROL-CARD-FILE
002300         LABEL RECORDS ARE STANDARD.
002400     01  CTL-RECORD.
002500         05  CTL-ROLE                 PIC X(01).
002600             88  CTL-ROLE-LOCATION     VALUE "L".
002700             88  CTL-ROLE-UNLISTED     VALUE "U".
002800             88  CTL-ROLE-PO           VALUE "P".
002900             88  CTL-ROLE-STOCK-ADJ    VALUE "S".
003000             88  CTL-ROLE-EXCL-SAID    VALUE "X".
003100         05  CTL-DDNAME               PIC X(08).
003200         05  CTL-DISPNAME             PIC X(40).
003300         05  FILLER                   PIC X(31).
