000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  INVENTORY-COMPARER-SUITE.
000600 AUTHOR.      S WIJESINGHE.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 04/20/91.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    04/20/91  SW   0091-058  ORIGINAL PROGRAM.  REPLACES THE FOURINVCOMPR
001600*                              SEPARATE OPERATOR-SUBMITTED JOBS   INVCOMPR
001700*                              WITH ONE STEP THAT RUNS SKU, PRICE INVCOMPR
001800*                              AND LOYALTY IN SEQUENCE SO THE     INVCOMPR
001900*                              NIGHT RUN ONLY NEEDS ONE ENTRY ON  INVCOMPR
002000*                              THE SCHEDULER.                     INVCOMPR
002100*    02/09/93  NR   0093-011  PO-STOCK-TALLY ADDED TO THE STEP    INVCOMPR
002200*                              TABLE.  RUNS LAST - IT DEPENDS ON  INVCOMPR
002300*                              NOTHING THE OTHER THREE PRODUCE.   INVCOMPR
002400*    09/02/98  KF   0098-143  YEAR 2000 REVIEW.  WK-RUN-DATE IS   INVCOMPR
002500*                              A TWO-DIGIT-YEAR CONSOLE STAMP     INVCOMPR
002600*                              ONLY, NEVER COMPARED OR STORED, SO INVCOMPR
002700*                              THE CENTURY ROLL HAS NO EFFECT.    INVCOMPR
002800*                              SIGNED OFF.                        INVCOMPR
002900*    07/19/01  AG   0101-034  STEPS NOW DRIVEN FROM WK-STEP-TABLE INVCOMPR
003000*                              AND CALLED BY A DYNAMIC PROGRAM-ID INVCOMPR
003100*                              INSTEAD OF FOUR SEPARATE COPIES OF INVCOMPR
003200*                              THE SAME PARAGRAPH - ONE NEW STEP  INVCOMPR
003300*                              IS NOW ONE NEW TABLE ROW.          INVCOMPR
003400*    11/03/05  RSK  0105-153  WK-STEP-IX AND WK-STEPS-COMPLETED   INVCOMPR
003500*                              MOVED TO THE 77 LEVEL - STANDALONE INVCOMPR
003600*                              COUNTERS, NOT PART OF ANY RECORD.  INVCOMPR
003700*    11/17/05  RSK  0105-158  SPLIT 100-RUN-ONE-STEP SO THE       INVCOMPR
003800*                              STEP-COMPLETED COUNT AND CONSOLE   INVCOMPR
003900*                              MESSAGE LIVE IN THEIR OWN          INVCOMPR
004000*                              PARAGRAPH, 110-LOG-STEP-COMPLETION,INVCOMPR
004100*                              AND CHANGED THE MAINLINE'S PERFORM INVCOMPR
004200*                              TO A "THRU" RANGE COVERING BOTH -  INVCOMPR
004300*                              NO FUNCTIONAL CHANGE, AUDIT WANTED INVCOMPR
004400*                              THE STEP-CALL AND THE STEP-        INVCOMPR
004500*                              BOOKKEEPING KEPT VISUALLY SEPARATE.INVCOMPR
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
005200             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
005300*
005400******************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800*    -------------------------------------------------------
005900*    THIS SUITE HAS NO CONTROL-BREAK OR RUN DATA OF ITS OWN - IT
006000*    ONLY SEQUENCES THE FOUR COMPARER STEPS AND STAMPS THE
006100*    CONSOLE LOG WITH TODAY'S DATE AND WHICH STEP IS RUNNING.
006200*    -------------------------------------------------------
006300 01  WK-RUN-DATE                   PIC 9(06).
006400 01  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
006500     05  WK-RUN-YY                 PIC 9(02).
006600     05  WK-RUN-MM                 PIC 9(02).
006700     05  WK-RUN-DD                 PIC 9(02).
006800
006900 77  WK-STEP-IX                    PIC S9(4) COMP VALUE 0.
007000 01  WK-STEP-COUNT                 PIC S9(4) COMP VALUE 4.
007100 77  WK-STEPS-COMPLETED            PIC S9(4) COMP VALUE 0.
007200
007300*    -------------------------------------------------------
007400*    THE FOUR BATCH STEPS, IN RUN ORDER.  ADDING A FIFTH REPORT
007500*    TO THE CHAIN IS ONE NEW FILLER ROW HERE, NOT A NEW
007600*    PARAGRAPH.
007700*    -------------------------------------------------------
007800 01  WK-STEP-TABLE.
007900     05  FILLER PIC X(40) VALUE
008000         "SKU-COMPARER                           ".
008100     05  FILLER PIC X(40) VALUE
008200         "PRICE-COMPARER                         ".
008300     05  FILLER PIC X(40) VALUE
008400         "LOYALTY-COMPARER                       ".
008500     05  FILLER PIC X(40) VALUE
008600         "PO-STOCK-TALLY                         ".
008700 01  WK-STEP-TABLE-R REDEFINES WK-STEP-TABLE.
008800     05  WK-STEP-ENTRY OCCURS 4 TIMES INDEXED BY WK-STEP-TAB-IX.
008900         10  WK-STEP-PROGID        PIC X(20).
009000         10  FILLER                PIC X(20).
009100
009200 01  WK-CURRENT-PROGID             PIC X(20) VALUE SPACES.
009300 01  WK-CURRENT-PROGID-R REDEFINES WK-CURRENT-PROGID.
009400     05  WK-CURRENT-PROGID-TEXT    PIC X(20).
009500
009600 01  WK-RUN-BANNER.
009700     05  FILLER PIC X(60) VALUE
009800         "INVENTORY COMPARER SUITE - PERERA HOLDINGS MIS DIVISION".
009900*
010000******************************************************************
010100 PROCEDURE DIVISION.
010200******************************************************************
010300 000-MAINLINE.
010400
010500     ACCEPT WK-RUN-DATE FROM DATE.
010600     DISPLAY WK-RUN-BANNER.
010700     DISPLAY "RUN DATE (YY/MM/DD) - " WK-RUN-YY "/" WK-RUN-MM
010800             "/" WK-RUN-DD.
010900     PERFORM 100-RUN-ONE-STEP THRU 110-LOG-STEP-COMPLETION
011000        VARYING WK-STEP-IX FROM 1 BY 1
011100        UNTIL WK-STEP-IX > WK-STEP-COUNT.
011200     DISPLAY "INVENTORY COMPARER SUITE - " WK-STEPS-COMPLETED
011300             " OF " WK-STEP-COUNT " STEPS COMPLETED.".
011400     STOP RUN.
011500*    -------------------------------------------------------
011600*    SKU-COMPARER MUST RUN BEFORE PRICE-COMPARER (WHICH READS
011700*    STOCK QUANTITIES BUILT DURING SKU CONSOLIDATION), AND
011800*    PO-STOCK-TALLY DEPENDS ON NOTHING THE OTHER THREE PRODUCE -
011900*    THIS ORDER MATCHES THE FOUR SEPARATE JOBS THE OPERATOR USED
012000*    TO SUBMIT ONE AT A TIME.
012100*    -------------------------------------------------------
012200 100-RUN-ONE-STEP.
012300
012400     MOVE WK-STEP-PROGID (WK-STEP-IX) TO WK-CURRENT-PROGID-TEXT.
012500     DISPLAY "STARTING STEP - " WK-CURRENT-PROGID.
012600     CALL WK-CURRENT-PROGID.
012700*    -------------------------------------------------------
012800 110-LOG-STEP-COMPLETION.
012900
013000     ADD 1 TO WK-STEPS-COMPLETED.
013100     DISPLAY "COMPLETED STEP - " WK-CURRENT-PROGID.
