000100******************************************************************
000200*    FDSTKADJ.CBL
000300*    FD / RECORD LAYOUT - STOCK-ADJUSTMENT EXTRACT FILE
000400*    (RECORD LAYOUTS: SA-RECORD)
000500******************************************************************
000600     FD  STOCK-ADJUSTMENT-FILE
000700         LABEL RECORDS ARE STANDARD.
000800     01  SA-RECORD.
000900         05  SA-SKU                   PIC X(20).
001000         05  SA-BARCODE               PIC X(20).
001100         05  SA-DATE                  PIC X(10).
001200         05  SA-REASON                PIC X(30).
001300         05  SA-ADJUSTMENT            PIC S9(7).
001400         05  SA-ID                    PIC X(15).
001500         05  FILLER                   PIC X(08).
