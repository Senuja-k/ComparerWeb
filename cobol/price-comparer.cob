000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  PRICE-COMPARER.
000600 AUTHOR.      N RATNAYAKE.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 02/06/89.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    02/06/89  NR   0089-021  ORIGINAL PROGRAM. COMPARES EACH     PRCCOMPR
001600*                              OUTLET'S SELLING PRICE AGAINST THE PRCCOMPR
001700*                              HEAD OFFICE REFERENCE PRICE LIST   PRCCOMPR
001800*                              AND WRITES THE PRICE EXCEPTION     PRCCOMPR
001900*                              REPORT.                            PRCCOMPR
002000*    07/19/89  NR   0089-098  ADDED THE OGF PERCENTAGE TEST - OGF PRCCOMPR
002100*                              CONSIGNMENT STOCK IS NOT PRICED    PRCCOMPR
002200*                              THE SAME AS OWNED STOCK SO AN EXACTPRCCOMPR
002300*                              MATCH RULE WAS FAILING EVERY ROW.  PRCCOMPR
002400*    11/02/90  SW   0090-244  CALLS SKU-CLEANER-ROW ON OGF        PRCCOMPR
002500*                              LOCATION ROWS BEFORE LOOKING THE   PRCCOMPR
002600*                              SKU UP - THE OGF FEED CARRIES THE  PRCCOMPR
002700*                              SAME "OGF-" TAGGED SKUS SKU-       PRCCOMPR
002800*                              COMPARER CLEANS, AND THE REFERENCE PRCCOMPR
002900*                              LIST DOES NOT.                     PRCCOMPR
003000*    05/14/92  KF   0092-101  ADDED COMPARE-AT MARGIN CONSISTENCY PRCCOMPR
003100*                              CHECK - PROMOTIONS TEAM WANTED A   PRCCOMPR
003200*                              FLAG WHEN ONE OUTLET'S MARK-UP     PRCCOMPR
003300*                              MARGIN DRIFTED FROM THE REST.      PRCCOMPR
003400*    03/30/94  KF   0094-077  ADDED DISCOUNT CONSISTENCY CHECK    PRCCOMPR
003500*                              (SOME OUTLETS RUNNING A PROMOTION  PRCCOMPR
003600*                              WHILE OTHERS ARE NOT).             PRCCOMPR
003700*    09/02/98  KF   0098-142  YEAR 2000 REVIEW - PROGRAM CARRIES  PRCCOMPR
003800*                              NO CENTURY-SENSITIVE DATE FIELDS.  PRCCOMPR
003900*                              NO CHANGE REQUIRED. SIGNED OFF.    PRCCOMPR
004000*    03/11/99  SW   0099-060  DIFFERENCE-EXPLANATION TEXT         PRCCOMPR
004100*                              STANDARDISED TO MATCH THE OTHER    PRCCOMPR
004200*                              THREE COMPARER PROGRAMS' WORDING.  PRCCOMPR
004300*    08/21/00  NR   0100-133  RAISED WK-MAX-REF-SKUS FROM 1000 TO PRCCOMPR
004400*                              1500 - CATALOGUE GREW PAST 1000    PRCCOMPR
004500*                              LINES AFTER THE HOUSEWARES RANGE   PRCCOMPR
004600*                              WAS ADDED.                         PRCCOMPR
004700*    05/14/04  AG   0104-021  NO FUNCTIONAL CHANGE - RECOMPILED   PRCCOMPR
004800*                              UNDER THE NEW SYSTEM LIBRARY AFTER PRCCOMPR
004900*                              THE MIGRATION OFF THE OLD DASD POOL.
005000*    09/12/05  NR   0105-134  DIFFERENCE-EXPLANATION WAS DROPPING  PRCCOMPR
005100*                              THE AFFECTED LOCATION NAMES AND      PRCCOMPR
005200*                              PRINTING A BARE "PRICE DIFFERENCE     PRCCOMPR
005300*                              FOUND" - REBUILT FROM THE SAME TEXT  PRCCOMPR
005400*                              ALREADY HELD FOR THE DETAIL COLUMNS  PRCCOMPR
005500*                              SO THE OUTLET NAMES SHOW ON THE      PRCCOMPR
005600*                              SUMMARY LINE TOO.                    PRCCOMPR
005700*    11/03/05  RSK  0105-149  710-BUILD-ONE-LOC-COLUMN WAS MOVING  PRCCOMPR
005800*                              "N-A" INTO D-LOC-COMPARE-AT WHEN AN PRCCOMPR
005900*                              OUTLET HAD NO PRICE ROW - AUDIT     PRCCOMPR
006000*                              WANTS A ZERO COMPARE-AT SO THE      PRCCOMPR
006100*                              MARGIN COLUMN TOTALS. D-LOC-PRICE   PRCCOMPR
006200*                              KEEPS "N-A" UNCHANGED.              PRCCOMPR
006300*    11/17/05  RSK  0105-158  AUDIT PASS: THE MARGIN AND DISCOUNT  PRCCOMPR
006400*                              CHECKING PARAGRAPHS FALL THROUGH A  PRCCOMPR
006500*                              "GO TO nnn-EXIT" INTO A SEPARATE    PRCCOMPR
006600*                              EXIT PARAGRAPH, BUT WERE BEING      PRCCOMPR
006700*                              PERFORMED AS A SINGLE PARAGRAPH -   PRCCOMPR
006800*                              ADDED "THRU nnn-EXIT" TO EVERY SUCH PRCCOMPR
006900*                              PERFORM.  ALSO MOVED WK-LOC-NDX AND PRCCOMPR
007000*                              WK-CMP-NDX TO THE 77 LEVEL.         PRCCOMPR
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
007700             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     COPY "SLCTLCRD.CBL".
008200     COPY "SLPRICE.CBL".
008300
008400     SELECT PRICE-REPORT-FILE ASSIGN TO PRCREPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WK-REPORT-STATUS.
008700*
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200     COPY "FDCTLCRD.CBL".
009300     COPY "FDPRICE.CBL".
009400
009500     FD  PRICE-REPORT-FILE
009600         LABEL RECORDS ARE OMITTED.
009700     01  PRICE-REPORT-RECORD          PIC X(01200).
009800*
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100
010200     COPY "WSCASE01.CBL".
010300     COPY "WSSTRTL.CBL".
010400
010500     01  WS-CTLCRD-FILE-STATUS        PIC X(02).
010600     01  WS-PRICE-DDNAME              PIC X(08).
010700     01  WS-PRICE-FILE-STATUS         PIC X(02).
010800     01  WK-REPORT-STATUS             PIC X(02).
010900
011000     01  WK-REF-DDNAME                PIC X(08) VALUE "PRICEREF".
011100
011200     01  WK-CTL-EOF                   PIC X(01) VALUE "N".
011300         88  CTL-END-OF-FILE          VALUE "Y".
011400     01  WK-PRICE-EOF                 PIC X(01) VALUE "N".
011500         88  PRICE-END-OF-FILE        VALUE "Y".
011600
011700*    -------------------------------------------------------
011800*    LIMITS - THIS SHOP RUNS ONE CHAIN WITH AT MOST 8 SELLING
011900*    LOCATIONS AND UNDER 1500 PRICED LINES IN THE REFERENCE
012000*    CATALOGUE.  RAISE THESE IF THE CATALOGUE GROWS.
012100*    -------------------------------------------------------
012200     01  WK-MAX-LOC-FILES             PIC S9(4) COMP VALUE 8.
012300     01  WK-MAX-REF-SKUS              PIC S9(4) COMP VALUE 1500.
012400
012500     01  WK-LOC-COUNT                 PIC S9(4) COMP VALUE 0.
012600     01  WK-REF-COUNT                 PIC S9(4) COMP VALUE 0.
012700*    STANDALONE OUTLET-COLUMN/MERGE-PASS LOOP SUBSCRIPTS - NOT
012800*    PART OF ANY RECORD, SO THEY SIT AT THE 77 LEVEL.
012900     77  WK-LOC-NDX                   PIC S9(4) COMP VALUE 0.
013000     77  WK-CMP-NDX                   PIC S9(4) COMP VALUE 0.
013100     01  WK-DISC-CT                   PIC S9(4) COMP VALUE 0.
013200     01  WK-MARGIN-PRESENT-CT         PIC S9(4) COMP VALUE 0.
013300     01  WK-BEST-MODE-CT              PIC S9(4) COMP VALUE 0.
013400     01  WK-CANDIDATE-CT              PIC S9(4) COMP VALUE 0.
013500
013600*    -------------------------------------------------------
013700     01  WK-LOC-TABLE.
013800         05  WK-LOC-ENTRY OCCURS 8 TIMES INDEXED BY WK-LOC-IX.
013900             10  WK-LOC-DDNAME        PIC X(08).
014000             10  WK-LOC-DISPNAME      PIC X(40).
014100             10  WK-LOC-DISPNAME-R REDEFINES WK-LOC-DISPNAME
014200                                      PIC X(40).
014300             10  WK-LOC-IS-OGF        PIC X(01).
014400                 88  LOC-IS-OGF       VALUE "Y".
014500*
014600*    THE REFERENCE CATALOGUE, ONE ENTRY PER PRICED SKU, WITH ONE
014700*    LOCATION SLOT PER SELLING OUTLET NESTED INSIDE.
014800*    -------------------------------------------------------
014900     01  WK-REF-TABLE.
015000         05  WK-REF-ENTRY OCCURS 1500 TIMES INDEXED BY WK-REF-IX.
015100             10  REF-SKU-UPPER        PIC X(20).
015200             10  REF-PRODUCT-NAME     PIC X(40).
015300             10  REF-PRICE            PIC S9(7)V99.
015400             10  REF-COMPARE-AT       PIC S9(7)V99.
015500             10  REF-AVAILABLE        PIC S9(7).
015600             10  REF-TOTAL-STOCK      PIC S9(8).
015700             10  REF-OGF-PCT          PIC S9(3)V99.
015800             10  REF-OGF-SEEN-SW      PIC X(01).
015900                 88  REF-OGF-SEEN     VALUE "Y".
016000             10  REF-STATUS-GOOD-SW   PIC X(01) VALUE "Y".
016100                 88  REF-STATUS-GOOD  VALUE "Y".
016200             10  REF-OGF-DIFF-TEXT       PIC X(200).
016300             10  REF-NONOGF-DIFF-TEXT    PIC X(200).
016400             10  REF-COMPAT-DIFF-TEXT    PIC X(200).
016500             10  REF-DISCOUNT-DIFF-TEXT  PIC X(200).
016600             10  REF-DIFF-EXPLANATION    PIC X(200).
016700             10  REF-LOC-DATA OCCURS 8 TIMES.
016800                 15  RL-PRICE         PIC S9(7)V99.
016900                 15  RL-COMPARE-AT    PIC S9(7)V99.
017000                 15  RL-STOCK         PIC S9(7).
017100                 15  RL-DISC-PCT      PIC S9(3)V99.
017200                 15  RL-PRESENT       PIC X(01).
017300                     88  RL-IS-PRESENT VALUE "Y".
017400
017500     01  WK-REF-TABLE-R REDEFINES WK-REF-TABLE.
017600         05  WK-REF-KEY-ENTRY OCCURS 1500 TIMES INDEXED BY WK-KEY-IX.
017700             10  REF-KEY-SKU          PIC X(20).
017800             10  FILLER               PIC X(1328).
017900
018000*    -------------------------------------------------------
018100*    SCRATCH FIELDS FOR THE MARGIN-MODE AND DISCOUNT-AVERAGE
018200*    CALCULATIONS - ONE SLOT PER SELLING OUTLET.
018300*    -------------------------------------------------------
018400     01  WK-MARGIN-TABLE.
018500         05  WK-MARGIN-ENTRY OCCURS 8 TIMES.
018600             10  WK-MARGIN-VALUE      PIC S9(7)V99.
018700             10  WK-MARGIN-PRESENT-SW PIC X(01).
018800     01  WK-MARGIN-TABLE-R REDEFINES WK-MARGIN-TABLE.
018900         05  WK-MARGIN-BYTES          PIC X(80).
019000
019100     01  WK-MODE-VALUE                PIC S9(7)V99.
019200     01  WK-CANDIDATE-VALUE           PIC S9(7)V99.
019300     01  WK-MARGIN-DIFF               PIC S9(7)V99.
019400
019500     01  WK-DISC-SUM                  PIC S9(5)V99.
019600     01  WK-DISC-AVERAGE              PIC S9(3)V99.
019700     01  WK-DISC-NO-COUNT             PIC S9(4) COMP VALUE 0.
019800
019900     01  WK-CUR-SKU-UPPER             PIC X(20).
020000
020100*    ARGUMENTS FOR CALL "SKU-CLEANER-ROW" (SEE SKU-COMPARER FOR
020200*    THE ENTRY POINT ITSELF - THIS PROGRAM ONLY CALLS IT).
020300     01  LK-SKU-IN                    PIC X(20).
020400     01  LK-REMARK-IN                 PIC X(40).
020500     01  LK-SKU-OUT                   PIC X(20).
020600     01  LK-REMARK-OUT                PIC X(40).
020700
020800     01  WK-REF-VALUE                 PIC S9(7)V99.
020900     01  WK-PCT-DIFF                  PIC S9(5)V99.
021000     01  WK-PRICE-DIFF                PIC S9(7)V99.
021100     01  WK-COMPAT-DIFF               PIC S9(7)V99.
021200     01  WK-EDIT-PRICE                PIC ---,---9.99.
021300     01  WK-EDIT-DISC                 PIC ---9.99.
021400
021500     01  WK-HAS-OGF-DIFF-SW           PIC X(01).
021600     01  WK-HAS-NONOGF-DIFF-SW        PIC X(01).
021700     01  WK-HAS-COMPAT-DIFF-SW        PIC X(01).
021800     01  WK-HAS-DISCOUNT-ISSUE-SW     PIC X(01).
021900     01  WK-DIFF-PHRASE               PIC X(200).
022000
022100*    -------------------------------------------------------
022200*    PRINT LINE - ONE ROW PER REFERENCE SKU.
022300*    -------------------------------------------------------
022400     01  WK-HEADING-LINE.
022500         05  FILLER PIC X(01200) VALUE
022600             "SKU / PRODUCT NAME / STOCK / REF PRICE / REF COMPARE AT / PER-LOCATION PRICE-COMPARE AT-DISC% / STATUS / OGF% / DIFFERENCES".
022700
022800     01  WK-DETAIL-LINE.
022900         05  D-SKU                    PIC X(20).
023000         05  FILLER                   PIC X(02) VALUE SPACES.
023100         05  D-PRODUCT-NAME           PIC X(40).
023200         05  FILLER                   PIC X(02) VALUE SPACES.
023300         05  D-TOTAL-STOCK            PIC ---,---,--9.
023400         05  FILLER                   PIC X(02) VALUE SPACES.
023500         05  D-REF-PRICE              PIC ---,---9.99.
023600         05  FILLER                   PIC X(02) VALUE SPACES.
023700         05  D-REF-COMPARE-AT         PIC ---,---9.99.
023800         05  FILLER                   PIC X(02) VALUE SPACES.
023900         05  D-LOC-COLS OCCURS 8 TIMES.
024000             10  D-LOC-PRICE          PIC X(11).
024100             10  FILLER               PIC X(01) VALUE SPACES.
024200             10  D-LOC-COMPARE-AT     PIC X(11).
024300             10  FILLER               PIC X(01) VALUE SPACES.
024400             10  D-LOC-DISC           PIC X(07).
024500             10  FILLER               PIC X(02) VALUE SPACES.
024600         05  D-SIMPLE-STATUS          PIC X(04).
024700         05  FILLER                   PIC X(02) VALUE SPACES.
024800         05  D-OGF-PCT                PIC ---9.99.
024900         05  FILLER                   PIC X(02) VALUE SPACES.
025000         05  D-DIFF-EXPLANATION       PIC X(200).
025100         05  FILLER                   PIC X(02) VALUE SPACES.
025200         05  D-OGF-DIFFERENCES        PIC X(200).
025300         05  FILLER                   PIC X(02) VALUE SPACES.
025400         05  D-NONOGF-DIFFERENCES     PIC X(200).
025500         05  FILLER                   PIC X(02) VALUE SPACES.
025600         05  D-DISCOUNT-ISSUES        PIC X(200).
025700         05  FILLER                   PIC X(012).
025800*
025900******************************************************************
026000 PROCEDURE DIVISION.
026100******************************************************************
026200 000-MAINLINE.
026300
026400     PERFORM 100-LOAD-CONTROL-CARD.
026500     PERFORM 200-LOAD-REFERENCE-FILE.
026600     PERFORM 300-PROCESS-ONE-LOCATION-FILE
026700        VARYING WK-LOC-NDX FROM 1 BY 1
026800        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
026900     PERFORM 500-WRITE-REPORT.
027000     STOP RUN.
027100*    -------------------------------------------------------
027200*    THE CONTROL CARD LISTS ONLY LOCATION ROWS FOR THIS JOB -
027300*    ANY ROLE OTHER THAN "L" IS IGNORED (SEE 110 BELOW), SO THE
027400*    SAME CTLCARD DD BUILT FOR SKU-COMPARER CAN BE REUSED HERE
027500*    WITHOUT EDITING.
027600*    -------------------------------------------------------
027700 100-LOAD-CONTROL-CARD.
027800
027900     OPEN INPUT CONTROL-CARD-FILE.
028000     PERFORM 910-READ-CTLCRD-NEXT.
028100     PERFORM 110-STORE-ONE-CTL-ENTRY
028200        UNTIL CTL-END-OF-FILE.
028300     CLOSE CONTROL-CARD-FILE.
028400*    -------------------------------------------------------
028500 110-STORE-ONE-CTL-ENTRY.
028600
028700     IF CTL-ROLE-LOCATION AND WK-LOC-COUNT < WK-MAX-LOC-FILES
028800        ADD 1 TO WK-LOC-COUNT
028900        MOVE CTL-DDNAME   TO WK-LOC-DDNAME (WK-LOC-COUNT)
029000        MOVE CTL-DISPNAME TO WK-LOC-DISPNAME (WK-LOC-COUNT)
029100        MOVE CTL-DISPNAME TO WK-STR-HAYSTACK
029200        MOVE "OGF"        TO WK-STR-NEEDLE
029300        INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA
029400        PERFORM CHECK-HAYSTACK-HAS-NEEDLE
029500        MOVE WK-STR-FOUND-SW TO WK-LOC-IS-OGF (WK-LOC-COUNT).
029600     PERFORM 910-READ-CTLCRD-NEXT.
029700*    -------------------------------------------------------
029800*    BATCH FLOW 1 - LOAD THE HEAD-OFFICE REFERENCE PRICE LIST.
029900*    THE REFERENCE FILE ALWAYS ARRIVES UNDER THE FIXED DDNAME
030000*    PRICEREF, NEVER THROUGH THE CONTROL CARD.
030100*    -------------------------------------------------------
030200 200-LOAD-REFERENCE-FILE.
030300
030400     MOVE WK-REF-DDNAME TO WS-PRICE-DDNAME.
030500     MOVE "N" TO WK-PRICE-EOF.
030600     OPEN INPUT PRICE-FILE.
030700     PERFORM 920-READ-PRICE-NEXT.
030800     PERFORM 210-STORE-ONE-REF-ROW
030900        UNTIL PRICE-END-OF-FILE.
031000     CLOSE PRICE-FILE.
031100*    -------------------------------------------------------
031200 210-STORE-ONE-REF-ROW.
031300
031400     IF PRC-SKU NOT = SPACES AND WK-REF-COUNT < WK-MAX-REF-SKUS
031500        ADD 1 TO WK-REF-COUNT
031600        MOVE PRC-SKU          TO REF-SKU-UPPER (WK-REF-COUNT)
031700        INSPECT REF-SKU-UPPER (WK-REF-COUNT)
031800                CONVERTING LOWER-ALPHA TO UPPER-ALPHA
031900        MOVE PRC-PRODUCT-NAME TO REF-PRODUCT-NAME (WK-REF-COUNT)
032000        MOVE PRC-PRICE        TO REF-PRICE (WK-REF-COUNT)
032100        MOVE PRC-COMPARE-AT   TO REF-COMPARE-AT (WK-REF-COUNT)
032200        MOVE PRC-AVAILABLE    TO REF-AVAILABLE (WK-REF-COUNT).
032300     PERFORM 920-READ-PRICE-NEXT.
032400*    -------------------------------------------------------
032500*    BATCH FLOW 2 - ONE PASS PER SELLING LOCATION.  OGF FILES
032600*    CARRY THE SAME "OGF-" TAGGED SKUS SKU-COMPARER CLEANS, SO
032700*    EACH ROW IS RUN THROUGH SKU-CLEANER-ROW BEFORE THE LOOKUP.
032800*    -------------------------------------------------------
032900 300-PROCESS-ONE-LOCATION-FILE.
033000
033100     MOVE WK-LOC-DDNAME (WK-LOC-NDX) TO WS-PRICE-DDNAME.
033200     MOVE "N" TO WK-PRICE-EOF.
033300     OPEN INPUT PRICE-FILE.
033400     PERFORM 920-READ-PRICE-NEXT.
033500     PERFORM 310-CONSOLIDATE-ONE-LOC-ROW THRU 310-EXIT
033600        UNTIL PRICE-END-OF-FILE.
033700     CLOSE PRICE-FILE.
033800*    -------------------------------------------------------
033900 310-CONSOLIDATE-ONE-LOC-ROW.
034000
034100     IF PRC-SKU = SPACES
034200        GO TO 310-EXIT.
034300
034400     IF LOC-IS-OGF (WK-LOC-NDX)
034500        MOVE SPACES     TO LK-REMARK-IN
034600        MOVE PRC-SKU    TO LK-SKU-IN
034700        CALL "SKU-CLEANER-ROW" USING LK-SKU-IN LK-REMARK-IN
034800                                     LK-SKU-OUT LK-REMARK-OUT
034900        MOVE LK-SKU-OUT TO WK-CUR-SKU-UPPER
035000     ELSE
035100        MOVE PRC-SKU    TO WK-CUR-SKU-UPPER.
035200     INSPECT WK-CUR-SKU-UPPER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
035300
035400     PERFORM 320-FIND-REF-ENTRY.
035500     IF WK-REF-IX = 0
035600        GO TO 310-EXIT.
035700
035800     MOVE PRC-PRICE      TO RL-PRICE (WK-REF-IX WK-LOC-NDX).
035900     MOVE PRC-COMPARE-AT TO RL-COMPARE-AT (WK-REF-IX WK-LOC-NDX).
036000     MOVE PRC-AVAILABLE  TO RL-STOCK (WK-REF-IX WK-LOC-NDX).
036100     MOVE "Y"            TO RL-PRESENT (WK-REF-IX WK-LOC-NDX).
036200
036300     MOVE 0 TO RL-DISC-PCT (WK-REF-IX WK-LOC-NDX).
036400     IF PRC-COMPARE-AT > 0
036500        COMPUTE WK-PCT-DIFF ROUNDED =
036600           ((PRC-COMPARE-AT - PRC-PRICE) / PRC-COMPARE-AT) * 100
036700        IF WK-PCT-DIFF > 0.5 OR WK-PCT-DIFF < -0.5
036800           MOVE WK-PCT-DIFF TO RL-DISC-PCT (WK-REF-IX WK-LOC-NDX).
036900 310-EXIT. EXIT.
037000*    -------------------------------------------------------
037100*    LINEAR SEARCH OF THE REFERENCE TABLE BY UPPERCASED SKU -
037200*    LEAVES WK-REF-IX AT 0 WHEN THE SKU IS NOT ON THE REFERENCE
037300*    LIST (THE ROW IS THEN OF NO INTEREST TO THIS REPORT).
037400*    -------------------------------------------------------
037500 320-FIND-REF-ENTRY.
037600
037700     MOVE 0 TO WK-REF-IX.
037800     PERFORM 321-SCAN-REF-TABLE
037900        VARYING WK-CMP-NDX FROM 1 BY 1
038000        UNTIL WK-CMP-NDX > WK-REF-COUNT
038100           OR WK-REF-IX NOT = 0.
038200*    -------------------------------------------------------
038300 321-SCAN-REF-TABLE.
038400
038500     IF REF-SKU-UPPER (WK-CMP-NDX) = WK-CUR-SKU-UPPER
038600        MOVE WK-CMP-NDX TO WK-REF-IX.
038700*    -------------------------------------------------------
038800*    BATCH FLOW 3-5 - STATUS, TOTAL STOCK, AND REPORT WRITE,
038900*    ONE REFERENCE SKU AT A TIME, IN REFERENCE-FILE ORDER.
039000*    -------------------------------------------------------
039100 500-WRITE-REPORT.
039200
039300     OPEN OUTPUT PRICE-REPORT-FILE.
039400     MOVE WK-HEADING-LINE TO PRICE-REPORT-RECORD.
039500     WRITE PRICE-REPORT-RECORD.
039600
039700     PERFORM 510-WRITE-ONE-REF-ROW
039800        VARYING WK-REF-IX FROM 1 BY 1
039900        UNTIL WK-REF-IX > WK-REF-COUNT.
040000
040100     CLOSE PRICE-REPORT-FILE.
040200*    -------------------------------------------------------
040300 510-WRITE-ONE-REF-ROW.
040400
040500     PERFORM 520-TOTAL-STOCK-CALC.
040600     PERFORM 600-CALCULATE-SKU-STATUS.
040700     PERFORM 700-BUILD-DETAIL-LINE.
040800
040900     MOVE WK-DETAIL-LINE TO PRICE-REPORT-RECORD.
041000     WRITE PRICE-REPORT-RECORD.
041100*    -------------------------------------------------------
041200*    BATCH FLOW 4 - TOTAL STOCK IS REFERENCE STOCK PLUS EVERY
041300*    LOCATION THAT CARRIED THE SKU.
041400*    -------------------------------------------------------
041500 520-TOTAL-STOCK-CALC.
041600
041700     MOVE REF-AVAILABLE (WK-REF-IX) TO REF-TOTAL-STOCK (WK-REF-IX).
041800     PERFORM 521-ADD-ONE-LOC-STOCK
041900        VARYING WK-LOC-NDX FROM 1 BY 1
042000        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
042100*    -------------------------------------------------------
042200 521-ADD-ONE-LOC-STOCK.
042300
042400     IF RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
042500        ADD RL-STOCK (WK-REF-IX WK-LOC-NDX)
042600          TO REF-TOTAL-STOCK (WK-REF-IX).
042700*    -------------------------------------------------------
042800*    BUSINESS RULES - PRICE-COMPARER STATUS CALCULATION.
042900*    -------------------------------------------------------
043000 600-CALCULATE-SKU-STATUS.
043100
043200     MOVE "Y" TO REF-STATUS-GOOD-SW (WK-REF-IX).
043300     MOVE SPACES TO REF-OGF-DIFF-TEXT (WK-REF-IX).
043400     MOVE SPACES TO REF-NONOGF-DIFF-TEXT (WK-REF-IX).
043500     MOVE SPACES TO REF-COMPAT-DIFF-TEXT (WK-REF-IX).
043600     MOVE SPACES TO REF-DISCOUNT-DIFF-TEXT (WK-REF-IX).
043700     MOVE "N" TO REF-OGF-SEEN-SW (WK-REF-IX).
043800     MOVE "N" TO WK-HAS-OGF-DIFF-SW.
043900     MOVE "N" TO WK-HAS-NONOGF-DIFF-SW.
044000     MOVE "N" TO WK-HAS-COMPAT-DIFF-SW.
044100     MOVE "N" TO WK-HAS-DISCOUNT-ISSUE-SW.
044200
044300     PERFORM 610-CHECK-ONE-LOCATION-PRICE THRU 610-EXIT
044400        VARYING WK-LOC-NDX FROM 1 BY 1
044500        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
044600     PERFORM 650-CHECK-COMPAREAT-MARGIN THRU 650-EXIT.
044700     PERFORM 670-CHECK-DISCOUNT-CONSISTENCY THRU 670-EXIT.
044800
044900     IF WK-HAS-COMPAT-DIFF-SW = "Y"
045000        MOVE "N" TO REF-STATUS-GOOD-SW (WK-REF-IX)
045100     ELSE
045200     IF REF-OGF-SEEN (WK-REF-IX) AND REF-OGF-PCT (WK-REF-IX) < 22
045300        MOVE "N" TO REF-STATUS-GOOD-SW (WK-REF-IX)
045400     ELSE
045500     IF WK-HAS-NONOGF-DIFF-SW = "Y"
045600        MOVE "N" TO REF-STATUS-GOOD-SW (WK-REF-IX)
045700     ELSE
045800     IF WK-HAS-DISCOUNT-ISSUE-SW = "Y"
045900        MOVE "N" TO REF-STATUS-GOOD-SW (WK-REF-IX).
046000
046100     PERFORM 690-BUILD-DIFFERENCE-EXPLANATION THRU 690-EXIT.
046200*    -------------------------------------------------------
046300*    NON-OGF LOCATIONS COMPARE EXACT (WITHIN A CENT); OGF
046400*    LOCATIONS COMPARE AGAINST THE REFERENCE COMPARE-AT PRICE
046500*    (OR THE REFERENCE PRICE WHEN THERE IS NO PROMOTION).
046600*    -------------------------------------------------------
046700 610-CHECK-ONE-LOCATION-PRICE.
046800
046900     IF NOT RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
047000        GO TO 610-EXIT.
047100
047200     IF LOC-IS-OGF (WK-LOC-NDX)
047300        PERFORM 620-CHECK-OGF-PERCENTAGE THRU 620-EXIT
047400     ELSE
047500        PERFORM 630-CHECK-NONOGF-EXACT.
047600 610-EXIT. EXIT.
047700*    -------------------------------------------------------
047800 620-CHECK-OGF-PERCENTAGE.
047900
048000     MOVE "Y" TO REF-OGF-SEEN-SW (WK-REF-IX).
048100     IF REF-COMPARE-AT (WK-REF-IX) > 0
048200        MOVE REF-COMPARE-AT (WK-REF-IX) TO WK-REF-VALUE
048300     ELSE
048400        MOVE REF-PRICE (WK-REF-IX)      TO WK-REF-VALUE.
048500
048600     IF WK-REF-VALUE = 0
048700        GO TO 620-EXIT.
048800
048900     COMPUTE WK-PCT-DIFF ROUNDED =
049000        ((RL-PRICE (WK-REF-IX WK-LOC-NDX) - WK-REF-VALUE)
049100            / WK-REF-VALUE) * 100.
049200     MOVE WK-PCT-DIFF TO REF-OGF-PCT (WK-REF-IX).
049300
049400     IF WK-PCT-DIFF < 22
049500        STRING "Below 22% threshold ("
049600                   DELIMITED BY SIZE
049700               WK-PCT-DIFF DELIMITED BY SIZE
049800               "%)" DELIMITED BY SIZE
049900          INTO WK-STR-NEW-TEXT
050000        MOVE "Y" TO WK-HAS-OGF-DIFF-SW
050100     ELSE
050200     IF WK-PCT-DIFF NOT > 25
050300        STRING "Within 22-25% range ("
050400                   DELIMITED BY SIZE
050500               WK-PCT-DIFF DELIMITED BY SIZE
050600               "%)" DELIMITED BY SIZE
050700          INTO WK-STR-NEW-TEXT
050800     ELSE
050900        STRING "Above 25% ("
051000                   DELIMITED BY SIZE
051100               WK-PCT-DIFF DELIMITED BY SIZE
051200               "%)" DELIMITED BY SIZE
051300          INTO WK-STR-NEW-TEXT.
051400
051500     MOVE REF-OGF-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET.
051600     MOVE "; " TO WK-STR-SEPARATOR.
051700     PERFORM APPEND-NEW-TEXT-TO-TARGET.
051800     MOVE WK-STR-TARGET TO REF-OGF-DIFF-TEXT (WK-REF-IX).
051900 620-EXIT. EXIT.
052000*    -------------------------------------------------------
052100 630-CHECK-NONOGF-EXACT.
052200
052300     COMPUTE WK-PRICE-DIFF =
052400        RL-PRICE (WK-REF-IX WK-LOC-NDX) - REF-PRICE (WK-REF-IX).
052500     IF WK-PRICE-DIFF > 0.01 OR WK-PRICE-DIFF < -0.01
052600        MOVE "Y" TO WK-HAS-NONOGF-DIFF-SW
052700        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
052800        PERFORM FIND-NEEDLE-TRIMMED-LEN
052900        STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
053000               ": +/-Rs." DELIMITED BY SIZE
053100               WK-PRICE-DIFF DELIMITED BY SIZE
053200               " (Price)" DELIMITED BY SIZE
053300          INTO WK-STR-NEW-TEXT
053400        MOVE REF-NONOGF-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET
053500        MOVE "; " TO WK-STR-SEPARATOR
053600        PERFORM APPEND-NEW-TEXT-TO-TARGET
053700        MOVE WK-STR-TARGET TO REF-NONOGF-DIFF-TEXT (WK-REF-IX).
053800
053900     COMPUTE WK-COMPAT-DIFF =
054000        RL-COMPARE-AT (WK-REF-IX WK-LOC-NDX)
054100            - REF-COMPARE-AT (WK-REF-IX).
054200     IF WK-COMPAT-DIFF > 0.01 OR WK-COMPAT-DIFF < -0.01
054300        MOVE "Y" TO WK-HAS-NONOGF-DIFF-SW
054400        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
054500        PERFORM FIND-NEEDLE-TRIMMED-LEN
054600        STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
054700               ": +/-Rs." DELIMITED BY SIZE
054800               WK-COMPAT-DIFF DELIMITED BY SIZE
054900               " (Compare at price)" DELIMITED BY SIZE
055000          INTO WK-STR-NEW-TEXT
055100        MOVE REF-NONOGF-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET
055200        MOVE "; " TO WK-STR-SEPARATOR
055300        PERFORM APPEND-NEW-TEXT-TO-TARGET
055400        MOVE WK-STR-TARGET TO REF-NONOGF-DIFF-TEXT (WK-REF-IX).
055500*    -------------------------------------------------------
055600*    COMPARE-AT MARGIN CONSISTENCY - ONLY MEANINGFUL WHEN MORE
055700*    THAN ONE LOCATION IS CARRYING A COMPARE-AT (PROMOTION)
055800*    PRICE.  THE MODE IS FOUND BY A STRAIGHT PAIRWISE COUNT
055900*    SINCE THERE ARE NEVER MORE THAN 8 LOCATIONS.
056000*    -------------------------------------------------------
056100 650-CHECK-COMPAREAT-MARGIN.
056200
056300     MOVE 0 TO WK-MARGIN-PRESENT-CT.
056400     PERFORM 651-BUILD-ONE-MARGIN
056500        VARYING WK-LOC-NDX FROM 1 BY 1
056600        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
056700     IF WK-MARGIN-PRESENT-CT < 2
056800        GO TO 650-EXIT.
056900
057000     MOVE 0 TO WK-BEST-MODE-CT.
057100     PERFORM 652-FIND-MODAL-MARGIN THRU 652-EXIT
057200        VARYING WK-LOC-NDX FROM 1 BY 1
057300        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
057400     PERFORM 653-FLAG-ONE-OFF-MARGIN THRU 653-EXIT
057500        VARYING WK-LOC-NDX FROM 1 BY 1
057600        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
057700 650-EXIT. EXIT.
057800*    -------------------------------------------------------
057900 651-BUILD-ONE-MARGIN.
058000
058100     MOVE "N" TO WK-MARGIN-PRESENT-SW (WK-LOC-NDX).
058200     IF RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
058300        AND RL-COMPARE-AT (WK-REF-IX WK-LOC-NDX) > 0
058400        COMPUTE WK-MARGIN-VALUE (WK-LOC-NDX) =
058500           RL-COMPARE-AT (WK-REF-IX WK-LOC-NDX)
058600               - RL-PRICE (WK-REF-IX WK-LOC-NDX)
058700        MOVE "Y" TO WK-MARGIN-PRESENT-SW (WK-LOC-NDX)
058800        ADD 1 TO WK-MARGIN-PRESENT-CT.
058900*    -------------------------------------------------------
059000*    FOR EACH LOCATION CARRYING A MARGIN, COUNT HOW MANY OTHER
059100*    LOCATIONS SHARE THAT SAME MARGIN, AND KEEP THE BEST ONE
059200*    SEEN SO FAR AS THE MODE.
059300*    -------------------------------------------------------
059400 652-FIND-MODAL-MARGIN.
059500
059600     IF WK-MARGIN-PRESENT-SW (WK-LOC-NDX) NOT = "Y"
059700        GO TO 652-EXIT.
059800     MOVE WK-MARGIN-VALUE (WK-LOC-NDX) TO WK-CANDIDATE-VALUE.
059900     MOVE 0 TO WK-CANDIDATE-CT.
060000     PERFORM 654-COUNT-MATCHING-MARGINS
060100        VARYING WK-CMP-NDX FROM 1 BY 1
060200        UNTIL WK-CMP-NDX > WK-LOC-COUNT.
060300     IF WK-CANDIDATE-CT > WK-BEST-MODE-CT
060400        MOVE WK-CANDIDATE-CT    TO WK-BEST-MODE-CT
060500        MOVE WK-CANDIDATE-VALUE TO WK-MODE-VALUE.
060600 652-EXIT. EXIT.
060700*    -------------------------------------------------------
060800 654-COUNT-MATCHING-MARGINS.
060900
061000     IF WK-MARGIN-PRESENT-SW (WK-CMP-NDX) = "Y"
061100        AND WK-MARGIN-VALUE (WK-CMP-NDX) = WK-CANDIDATE-VALUE
061200        ADD 1 TO WK-CANDIDATE-CT.
061300*    -------------------------------------------------------
061400 653-FLAG-ONE-OFF-MARGIN.
061500
061600     IF WK-MARGIN-PRESENT-SW (WK-LOC-NDX) NOT = "Y"
061700        GO TO 653-EXIT.
061800     COMPUTE WK-MARGIN-DIFF =
061900        WK-MARGIN-VALUE (WK-LOC-NDX) - WK-MODE-VALUE.
062000     IF WK-MARGIN-DIFF > 1.00 OR WK-MARGIN-DIFF < -1.00
062100        MOVE "Y" TO WK-HAS-COMPAT-DIFF-SW
062200        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
062300        PERFORM FIND-NEEDLE-TRIMMED-LEN
062400        IF WK-MARGIN-DIFF > 0
062500           STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
062600                  ": Rs." DELIMITED BY SIZE
062700                  WK-MARGIN-DIFF DELIMITED BY SIZE
062800                  " higher margin" DELIMITED BY SIZE
062900             INTO WK-STR-NEW-TEXT
063000        ELSE
063100           COMPUTE WK-MARGIN-DIFF = WK-MARGIN-DIFF * -1
063200           STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
063300                  ": Rs." DELIMITED BY SIZE
063400                  WK-MARGIN-DIFF DELIMITED BY SIZE
063500                  " lower margin" DELIMITED BY SIZE
063600             INTO WK-STR-NEW-TEXT
063700        END-IF
063800        MOVE REF-COMPAT-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET
063900        MOVE "; " TO WK-STR-SEPARATOR
064000        PERFORM APPEND-NEW-TEXT-TO-TARGET
064100        MOVE WK-STR-TARGET TO REF-COMPAT-DIFF-TEXT (WK-REF-IX).
064200 653-EXIT. EXIT.
064300*    -------------------------------------------------------
064400*    DISCOUNT CONSISTENCY - A LOCATION "HAS A DISCOUNT" WHEN
064500*    ITS STORED DISC% IS MORE THAN HALF A POINT EITHER WAY.
064600*    -------------------------------------------------------
064700 670-CHECK-DISCOUNT-CONSISTENCY.
064800
064900     MOVE 0 TO WK-DISC-CT.
065000     MOVE 0 TO WK-DISC-NO-COUNT.
065100     MOVE 0 TO WK-DISC-SUM.
065200     PERFORM 671-CLASSIFY-ONE-LOC-DISCOUNT THRU 671-EXIT
065300        VARYING WK-LOC-NDX FROM 1 BY 1
065400        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
065500
065600     IF WK-DISC-CT = 0 OR WK-DISC-NO-COUNT = 0
065700        GO TO 670-EXIT.
065800
065900     MOVE "Y" TO WK-HAS-DISCOUNT-ISSUE-SW.
066000     COMPUTE WK-DISC-AVERAGE ROUNDED = WK-DISC-SUM / WK-DISC-CT.
066100     STRING "Discount inconsistency: " DELIMITED BY SIZE
066200            WK-DISC-CT DELIMITED BY SIZE
066300            " have discounts, " DELIMITED BY SIZE
066400            WK-DISC-NO-COUNT DELIMITED BY SIZE
066500            " don't" DELIMITED BY SIZE
066600       INTO WK-STR-NEW-TEXT.
066700     MOVE REF-DISCOUNT-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET.
066800     MOVE "; " TO WK-STR-SEPARATOR.
066900     PERFORM APPEND-NEW-TEXT-TO-TARGET.
067000     MOVE WK-STR-TARGET TO REF-DISCOUNT-DIFF-TEXT (WK-REF-IX).
067100
067200     PERFORM 672-FLAG-OUTLIER-DISCOUNT THRU 672-EXIT
067300        VARYING WK-LOC-NDX FROM 1 BY 1
067400        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
067500 670-EXIT. EXIT.
067600*    -------------------------------------------------------
067700 671-CLASSIFY-ONE-LOC-DISCOUNT.
067800
067900     IF NOT RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
068000        GO TO 671-EXIT.
068100     IF RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) > 0.5
068200        OR RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) < -0.5
068300        ADD 1 TO WK-DISC-CT
068400        ADD RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) TO WK-DISC-SUM
068500     ELSE
068600        ADD 1 TO WK-DISC-NO-COUNT.
068700 671-EXIT. EXIT.
068800*    -------------------------------------------------------
068900 672-FLAG-OUTLIER-DISCOUNT.
069000
069100     IF NOT RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
069200        GO TO 672-EXIT.
069300     IF RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) NOT > 0.5
069400        AND RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) NOT < -0.5
069500        GO TO 672-EXIT.
069600
069700     COMPUTE WK-PCT-DIFF =
069800        RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) - WK-DISC-AVERAGE.
069900     IF WK-PCT-DIFF > 10 OR WK-PCT-DIFF < -10
070000        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
070100        PERFORM FIND-NEEDLE-TRIMMED-LEN
070200        STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
070300               ": " DELIMITED BY SIZE
070400               RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) DELIMITED BY SIZE
070500               "% (avg " DELIMITED BY SIZE
070600               WK-DISC-AVERAGE DELIMITED BY SIZE
070700               "%)" DELIMITED BY SIZE
070800          INTO WK-STR-NEW-TEXT
070900        MOVE REF-DISCOUNT-DIFF-TEXT (WK-REF-IX) TO WK-STR-TARGET
071000        MOVE "; " TO WK-STR-SEPARATOR
071100        PERFORM APPEND-NEW-TEXT-TO-TARGET
071200        MOVE WK-STR-TARGET TO REF-DISCOUNT-DIFF-TEXT (WK-REF-IX).
071300 672-EXIT. EXIT.
071400*    -------------------------------------------------------
071500*    DIFFERENCE-EXPLANATION - ONE HUMAN-READABLE LINE THAT
071600*    SUMMARISES WHY THE ROW WENT BAD, OR CONFIRMS IT DID NOT.
071700*    -------------------------------------------------------
071800 690-BUILD-DIFFERENCE-EXPLANATION.
071900
072000     MOVE SPACES TO WK-STR-TARGET.
072100     IF REF-STATUS-GOOD (WK-REF-IX)
072200        MOVE "All prices match correctly" TO REF-DIFF-EXPLANATION (WK-REF-IX)
072300        GO TO 690-EXIT.
072400
072500     IF REF-OGF-SEEN (WK-REF-IX) AND REF-OGF-PCT (WK-REF-IX) < 22
072600        STRING "OGF price below 22% threshold ("
072700                   DELIMITED BY SIZE
072800               REF-OGF-PCT (WK-REF-IX) DELIMITED BY SIZE
072900               "%)" DELIMITED BY SIZE
073000          INTO WK-STR-NEW-TEXT
073100        MOVE "; " TO WK-STR-SEPARATOR
073200        PERFORM APPEND-NEW-TEXT-TO-TARGET.
073300
073400     IF REF-NONOGF-DIFF-TEXT (WK-REF-IX) NOT = SPACES
073500        MOVE REF-NONOGF-DIFF-TEXT (WK-REF-IX) TO WK-STR-NEW-TEXT
073600        PERFORM FIND-NEW-TEXT-TRIMMED-LEN
073700        STRING "Price difference in: " DELIMITED BY SIZE
073800               WK-STR-NEW-TEXT (1:WK-STR-NEW-TEXT-LEN)
073900                   DELIMITED BY SIZE
074000          INTO WK-DIFF-PHRASE
074100        MOVE WK-DIFF-PHRASE TO WK-STR-NEW-TEXT
074200        MOVE "; " TO WK-STR-SEPARATOR
074300        PERFORM APPEND-NEW-TEXT-TO-TARGET.
074400
074500     IF REF-COMPAT-DIFF-TEXT (WK-REF-IX) NOT = SPACES
074600        MOVE REF-COMPAT-DIFF-TEXT (WK-REF-IX) TO WK-STR-NEW-TEXT
074700        PERFORM FIND-NEW-TEXT-TRIMMED-LEN
074800        STRING "Compare at price difference in: " DELIMITED BY SIZE
074900               WK-STR-NEW-TEXT (1:WK-STR-NEW-TEXT-LEN)
075000                   DELIMITED BY SIZE
075100          INTO WK-DIFF-PHRASE
075200        MOVE WK-DIFF-PHRASE TO WK-STR-NEW-TEXT
075300        MOVE "; " TO WK-STR-SEPARATOR
075400        PERFORM APPEND-NEW-TEXT-TO-TARGET.
075500
075600     IF WK-STR-TARGET = SPACES
075700        MOVE "Check detailed discrepancies" TO WK-STR-TARGET.
075800     MOVE WK-STR-TARGET TO REF-DIFF-EXPLANATION (WK-REF-IX).
075900 690-EXIT. EXIT.
076000*    -------------------------------------------------------
076100 700-BUILD-DETAIL-LINE.
076200
076300     MOVE SPACES TO WK-DETAIL-LINE.
076400     MOVE REF-SKU-UPPER (WK-REF-IX)         TO D-SKU.
076500     MOVE REF-PRODUCT-NAME (WK-REF-IX)      TO D-PRODUCT-NAME.
076600     MOVE REF-TOTAL-STOCK (WK-REF-IX)       TO D-TOTAL-STOCK.
076700     MOVE REF-PRICE (WK-REF-IX)             TO D-REF-PRICE.
076800     MOVE REF-COMPARE-AT (WK-REF-IX)        TO D-REF-COMPARE-AT.
076900
077000     PERFORM 710-BUILD-ONE-LOC-COLUMN
077100        VARYING WK-LOC-NDX FROM 1 BY 1
077200        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
077300
077400     IF REF-STATUS-GOOD (WK-REF-IX)
077500        MOVE "GOOD" TO D-SIMPLE-STATUS
077600     ELSE
077700        MOVE "BAD"  TO D-SIMPLE-STATUS.
077800
077900     IF REF-OGF-SEEN (WK-REF-IX)
078000        MOVE REF-OGF-PCT (WK-REF-IX) TO D-OGF-PCT
078100     ELSE
078200        MOVE SPACES TO D-OGF-PCT.
078300
078400     MOVE REF-DIFF-EXPLANATION (WK-REF-IX) TO D-DIFF-EXPLANATION.
078500
078600     IF REF-OGF-DIFF-TEXT (WK-REF-IX) = SPACES
078700        MOVE "No OGF differences" TO D-OGF-DIFFERENCES
078800     ELSE
078900        MOVE REF-OGF-DIFF-TEXT (WK-REF-IX) TO D-OGF-DIFFERENCES.
079000
079100     IF REF-NONOGF-DIFF-TEXT (WK-REF-IX) = SPACES
079200        MOVE "No differences" TO D-NONOGF-DIFFERENCES
079300     ELSE
079400        MOVE REF-NONOGF-DIFF-TEXT (WK-REF-IX) TO D-NONOGF-DIFFERENCES.
079500
079600     IF REF-DISCOUNT-DIFF-TEXT (WK-REF-IX) = SPACES
079700        MOVE "No discount issues" TO D-DISCOUNT-ISSUES
079800     ELSE
079900        MOVE REF-DISCOUNT-DIFF-TEXT (WK-REF-IX) TO D-DISCOUNT-ISSUES.
080000*    -------------------------------------------------------
080100 710-BUILD-ONE-LOC-COLUMN.
080200
080300     IF RL-IS-PRESENT (WK-REF-IX WK-LOC-NDX)
080400        MOVE RL-PRICE (WK-REF-IX WK-LOC-NDX) TO WK-EDIT-PRICE
080500        MOVE WK-EDIT-PRICE TO D-LOC-PRICE (WK-LOC-NDX)
080600        MOVE RL-COMPARE-AT (WK-REF-IX WK-LOC-NDX) TO WK-EDIT-PRICE
080700        MOVE WK-EDIT-PRICE TO D-LOC-COMPARE-AT (WK-LOC-NDX)
080800        IF RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) > 0.5
080900           OR RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) < -0.5
081000           MOVE RL-DISC-PCT (WK-REF-IX WK-LOC-NDX) TO WK-EDIT-DISC
081100           MOVE WK-EDIT-DISC TO D-LOC-DISC (WK-LOC-NDX)
081200        ELSE
081300           MOVE SPACES TO D-LOC-DISC (WK-LOC-NDX)
081400        END-IF
081500     ELSE
081600        MOVE "N-A" TO D-LOC-PRICE (WK-LOC-NDX)
081700        MOVE ZERO TO WK-EDIT-PRICE
081800        MOVE WK-EDIT-PRICE TO D-LOC-COMPARE-AT (WK-LOC-NDX)
081900        MOVE SPACES TO D-LOC-DISC (WK-LOC-NDX).
082000*    -------------------------------------------------------
082100     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 910-READ-CTLCRD-NEXT
082200                                       ==FILE-NAME== BY CONTROL-CARD-FILE
082300                                       ==EOF-FLAG==  BY WK-CTL-EOF.
082400     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 920-READ-PRICE-NEXT
082500                                       ==FILE-NAME== BY PRICE-FILE
082600                                       ==EOF-FLAG==  BY WK-PRICE-EOF.
082700     COPY "PL-STRTOOL.CBL".
