000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  LOYALTY-COMPARER.
000600 AUTHOR.      D SILVA.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 04/11/90.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    04/11/90  DS   0090-071  ORIGINAL PROGRAM. COMPARES THE      LOYCOMPR
001600*                              HEAD-OFFICE LOYALTY-CUSTOMER PHONE LOYCOMPR
001700*                              LIST AGAINST EACH OUTLET'S CUSTOMERLOYCOMPR
001800*                              FILE AND WRITES THE LOYALTY        LOYCOMPR
001900*                              CONSISTENCY REPORT.                LOYCOMPR
002000*    08/22/91  DS   0091-118  ADDED THE "LOYALTY CUSTOMER G2"     LOYCOMPR
002100*                              TAG - MARKETING SPLIT THE PROGRAM  LOYCOMPR
002200*                              INTO TWO TIERS.                    LOYCOMPR
002300*    02/14/93  NR   0093-034  PHONE NUMBERS NOW NORMALISED TO A   LOYCOMPR
002400*                              COMMON 94-XXX-XXX-XXX FORM BEFORE  LOYCOMPR
002500*                              COMPARISON - OUTLETS WERE KEYING   LOYCOMPR
002600*                              NUMBERS WITH LEADING ZEROS, LEADINGLOYCOMPR
002700*                              APOSTROPHES AND STRAY PUNCTUATION  LOYCOMPR
002800*                              AND THE OLD EXACT-MATCH LOGIC WAS  LOYCOMPR
002900*                              MISSING GENUINE MATCHES.           LOYCOMPR
003000*    06/09/95  SW   0095-088  FIRST RECORD FOR A REPEATED PHONE   LOYCOMPR
003100*                              NUMBER WITHIN ONE OUTLET FILE NOW  LOYCOMPR
003200*                              WINS - SOME TILLS WERE RE-KEYING   LOYCOMPR
003300*                              THE SAME CUSTOMER TWICE PER VISIT. LOYCOMPR
003400*    09/02/98  KF   0098-142  YEAR 2000 REVIEW - PROGRAM CARRIES  LOYCOMPR
003500*                              NO CENTURY-SENSITIVE DATE FIELDS.  LOYCOMPR
003600*                              NO CHANGE REQUIRED. SIGNED OFF.    LOYCOMPR
003700*    03/11/99  SW   0099-060  DIFFERENCE-DETAILS TEXT STANDARDISEDLOYCOMPR
003800*                              TO MATCH THE OTHER THREE COMPARER  LOYCOMPR
003900*                              PROGRAMS' WORDING.                 LOYCOMPR
004000*    05/14/04  AG   0104-021  NO FUNCTIONAL CHANGE - RECOMPILED   LOYCOMPR
004100*                              UNDER THE NEW SYSTEM LIBRARY AFTER LOYCOMPR
004200*                              THE MIGRATION OFF THE OLD DASD POOL. LOYCOMPR
004300*    11/03/05  RSK  0105-152  WK-CMP-NDX AND WK-PHONE-SCAN-NDX     LOYCOMPR
004400*                              MOVED TO THE 77 LEVEL - STANDALONE  LOYCOMPR
004500*                              SUBSCRIPTS, NOT PART OF ANY RECORD. LOYCOMPR
004600*    11/17/05  RSK  0105-158  AUDIT PASS: 310-CONSOLIDATE-ONE-LOC-LOYCOMPR
004700*                              ROW, 330-DERIVE-LOYALTY-TYPE, 600-  LOYCOMPR
004800*                              DERIVE-CONSISTENCY AND 700-         LOYCOMPR
004900*                              NORMALIZE-PHONE-NUMBER EACH FALL    LOYCOMPR
005000*                              THROUGH A "GO TO nnn-EXIT" INTO A   LOYCOMPR
005100*                              SEPARATE EXIT PARAGRAPH, BUT WERE   LOYCOMPR
005200*                              BEING PERFORMED AS A SINGLE         LOYCOMPR
005300*                              PARAGRAPH - ADDED "THRU nnn-EXIT"   LOYCOMPR
005400*                              TO EVERY SUCH PERFORM.              LOYCOMPR
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
006100             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     COPY "SLCTLCRD.CBL".
006600     COPY "SLREFPHN.CBL".
006700     COPY "SLCUST.CBL".
006800
006900     SELECT LOYALTY-REPORT-FILE ASSIGN TO LOYREPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WK-REPORT-STATUS.
007200*
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700     COPY "FDCTLCRD.CBL".
007800     COPY "FDREFPHN.CBL".
007900     COPY "FDCUST.CBL".
008000
008100     FD  LOYALTY-REPORT-FILE
008200         LABEL RECORDS ARE OMITTED.
008300     01  LOYALTY-REPORT-RECORD        PIC X(00410).
008400*
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700
008800     COPY "WSCASE01.CBL".
008900     COPY "WSSTRTL.CBL".
009000
009100     01  WS-CTLCRD-FILE-STATUS        PIC X(02).
009200     01  WS-REFPHN-FILE-STATUS        PIC X(02).
009300     01  WS-CUST-DDNAME               PIC X(08).
009400     01  WS-CUST-FILE-STATUS          PIC X(02).
009500     01  WK-REPORT-STATUS             PIC X(02).
009600
009700     01  WK-CTL-EOF                   PIC X(01) VALUE "N".
009800         88  CTL-END-OF-FILE          VALUE "Y".
009900     01  WK-REFPHN-EOF                PIC X(01) VALUE "N".
010000         88  REFPHN-END-OF-FILE       VALUE "Y".
010100     01  WK-CUST-EOF                  PIC X(01) VALUE "N".
010200         88  CUST-END-OF-FILE         VALUE "Y".
010300
010400*    -------------------------------------------------------
010500*    LIMITS - THIS SHOP RUNS ONE CHAIN WITH AT MOST 8 SELLING
010600*    LOCATIONS.  THE LOYALTY LIST HAS GROWN STEADILY SINCE THE
010700*    SCHEME LAUNCHED - RAISE WK-MAX-REF-PHONES IF IT OUTGROWS
010800*    THIS FIGURE AGAIN.
010900*    -------------------------------------------------------
011000     01  WK-MAX-LOC-FILES             PIC S9(4) COMP VALUE 8.
011100     01  WK-MAX-REF-PHONES            PIC S9(4) COMP VALUE 5000.
011200
011300     01  WK-LOC-COUNT                 PIC S9(4) COMP VALUE 0.
011400     01  WK-REF-COUNT                 PIC S9(4) COMP VALUE 0.
011500     01  WK-LOC-NDX                   PIC S9(4) COMP VALUE 0.
011600     77  WK-CMP-NDX                   PIC S9(4) COMP VALUE 0.
011700
011800*    -------------------------------------------------------
011900     01  WK-LOC-TABLE.
012000         05  WK-LOC-ENTRY OCCURS 8 TIMES INDEXED BY WK-LOC-IX.
012100             10  WK-LOC-DDNAME        PIC X(08).
012200             10  WK-LOC-DISPNAME      PIC X(40).
012300             10  WK-LOC-DISPNAME-R REDEFINES WK-LOC-DISPNAME
012400                                      PIC X(40).
012500             10  FILLER               PIC X(02).
012600*
012700*    THE REFERENCE LOYALTY-PHONE LIST, ONE ENTRY PER NORMALISED
012800*    NUMBER, WITH ONE LOCATION STATUS SLOT PER SELLING OUTLET
012900*    NESTED INSIDE.
013000*    -------------------------------------------------------
013100     01  WK-REF-TABLE.
013200         05  WK-REF-ENTRY OCCURS 5000 TIMES INDEXED BY WK-REF-IX.
013300             10  REF-PHONE-NORM       PIC X(14).
013400             10  REF-LOC-STATUS OCCURS 8 TIMES
013500                                      PIC X(20).
013600             10  REF-CONSISTENCY      PIC X(06).
013700             10  REF-DIFF-DETAILS     PIC X(200).
013800             10  FILLER               PIC X(04).
013900
014000     01  WK-REF-TABLE-R REDEFINES WK-REF-TABLE.
014100         05  WK-REF-KEY-ENTRY OCCURS 5000 TIMES INDEXED BY WK-KEY-IX.
014200             10  REF-KEY-PHONE        PIC X(14).
014300             10  FILLER               PIC X(370).
014400
014500     01  WK-CUR-PHONE-NORM            PIC X(14).
014600     01  WK-LOYALTY-TYPE              PIC X(20).
014700     01  WK-EXPECTED-STATUS           PIC X(20).
014800
014900     01  WK-HAS-LOYALTY-SW            PIC X(01).
015000     01  WK-HAS-MISSING-SW            PIC X(01).
015100     01  WK-HAS-DIFF-SW               PIC X(01).
015200     01  WK-MISSING-TEXT              PIC X(200).
015300     01  WK-DIFF-TEXT                 PIC X(200).
015400
015500*    -------------------------------------------------------
015600*    PHONE NORMALISATION SCRATCH - TARGET FORM IS EXACTLY
015700*    11 DIGITS STARTING "94", EDITED OUT AS 94-XXX-XXX-XXX.
015800*    -------------------------------------------------------
015900     01  WK-PHONE-RAW                 PIC X(20).
016000     01  WK-PHONE-RAW-LEN             PIC S9(4) COMP VALUE 0.
016100     77  WK-PHONE-SCAN-NDX            PIC S9(4) COMP VALUE 0.
016200     01  WK-PHONE-ONE-CHAR            PIC X(01).
016300     01  WK-PHONE-DIGITS              PIC X(20) VALUE SPACES.
016400     01  WK-PHONE-DIGITS-LEN          PIC S9(4) COMP VALUE 0.
016500     01  WK-PHONE-LOCAL               PIC X(20) VALUE SPACES.
016600     01  WK-PHONE-LOCAL-LEN           PIC S9(4) COMP VALUE 0.
016700     01  WK-PHONE-CAND                PIC X(20) VALUE SPACES.
016800     01  WK-PHONE-CAND-R REDEFINES WK-PHONE-CAND.
016900         05  WK-PHONE-CAND-DIGITS     PIC X(11).
017000         05  FILLER                   PIC X(09).
017100     01  WK-PHONE-CAND-LEN            PIC S9(4) COMP VALUE 0.
017200     01  WK-PHONE-NORM                PIC X(14) VALUE SPACES.
017300
017400*    -------------------------------------------------------
017500*    PRINT LINE - ONE ROW PER REFERENCE LOYALTY PHONE NUMBER.
017600*    -------------------------------------------------------
017700     01  WK-HEADING-LINE.
017800         05  FILLER PIC X(00410) VALUE
017900             "PHONE NUMBER / PER-LOCATION LOYALTY STATUS / CONSISTENCY / DIFFERENCE DETAILS".
018000
018100     01  WK-DETAIL-LINE.
018200         05  D-PHONE                  PIC X(14).
018300         05  FILLER                   PIC X(02) VALUE SPACES.
018400         05  D-LOC-COLS OCCURS 8 TIMES.
018500             10  D-LOC-STATUS         PIC X(20).
018600             10  FILLER               PIC X(02) VALUE SPACES.
018700         05  D-CONSISTENCY            PIC X(06).
018800         05  FILLER                   PIC X(02) VALUE SPACES.
018900         05  D-DIFF-DETAILS           PIC X(200).
019000         05  FILLER                   PIC X(010) VALUE SPACES.
019100*
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500 000-MAINLINE.
019600
019700     PERFORM 100-LOAD-CONTROL-CARD.
019800     PERFORM 200-LOAD-REFERENCE-FILE.
019900     PERFORM 300-PROCESS-ONE-LOCATION-FILE
020000        VARYING WK-LOC-NDX FROM 1 BY 1
020100        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
020200     PERFORM 500-WRITE-REPORT.
020300     STOP RUN.
020400*    -------------------------------------------------------
020500*    THE CONTROL CARD LISTS ONLY LOCATION ROWS FOR THIS JOB -
020600*    ANY ROLE OTHER THAN "L" IS IGNORED (SEE 110 BELOW), SO THE
020700*    SAME CTLCARD DD BUILT FOR SKU-COMPARER AND PRICE-COMPARER
020800*    CAN BE REUSED HERE WITHOUT EDITING.
020900*    -------------------------------------------------------
021000 100-LOAD-CONTROL-CARD.
021100
021200     OPEN INPUT CONTROL-CARD-FILE.
021300     PERFORM 910-READ-CTLCRD-NEXT.
021400     PERFORM 110-STORE-ONE-CTL-ENTRY
021500        UNTIL CTL-END-OF-FILE.
021600     CLOSE CONTROL-CARD-FILE.
021700*    -------------------------------------------------------
021800 110-STORE-ONE-CTL-ENTRY.
021900
022000     IF CTL-ROLE-LOCATION AND WK-LOC-COUNT < WK-MAX-LOC-FILES
022100        ADD 1 TO WK-LOC-COUNT
022200        MOVE CTL-DDNAME   TO WK-LOC-DDNAME (WK-LOC-COUNT)
022300        MOVE CTL-DISPNAME TO WK-LOC-DISPNAME (WK-LOC-COUNT).
022400     PERFORM 910-READ-CTLCRD-NEXT.
022500*    -------------------------------------------------------
022600*    BATCH FLOW 1 - LOAD THE HEAD-OFFICE LOYALTY PHONE LIST.
022700*    THE REFERENCE FILE ALWAYS ARRIVES UNDER THE FIXED DDNAME
022800*    REFPHONE, NEVER THROUGH THE CONTROL CARD.  EVERY NUMBER IS
022900*    NORMALISED ON THE WAY IN - A NUMBER THAT WILL NOT NORMALISE
023000*    IS DROPPED, SINCE IT CAN NEVER BE FOUND IN A LOCATION FILE
023100*    EITHER.
023200*    -------------------------------------------------------
023300 200-LOAD-REFERENCE-FILE.
023400
023500     OPEN INPUT REFERENCE-PHONE-FILE.
023600     PERFORM 920-READ-REFPHN-NEXT.
023700     PERFORM 210-STORE-ONE-REF-ROW
023800        UNTIL REFPHN-END-OF-FILE.
023900     CLOSE REFERENCE-PHONE-FILE.
024000*    -------------------------------------------------------
024100 210-STORE-ONE-REF-ROW.
024200
024300     MOVE REF-PHONE TO WK-PHONE-RAW.
024400     PERFORM 700-NORMALIZE-PHONE-NUMBER THRU 700-EXIT.
024500     IF WK-PHONE-NORM NOT = SPACES
024600        AND WK-REF-COUNT < WK-MAX-REF-PHONES
024700        ADD 1 TO WK-REF-COUNT
024800        MOVE WK-PHONE-NORM      TO REF-PHONE-NORM (WK-REF-COUNT)
024900        MOVE SPACES             TO REF-CONSISTENCY (WK-REF-COUNT)
025000        MOVE SPACES             TO REF-DIFF-DETAILS (WK-REF-COUNT)
025100        PERFORM 211-INIT-ONE-LOC-STATUS
025200           VARYING WK-LOC-NDX FROM 1 BY 1
025300           UNTIL WK-LOC-NDX > WK-MAX-LOC-FILES.
025400     PERFORM 920-READ-REFPHN-NEXT.
025500*    -------------------------------------------------------
025600 211-INIT-ONE-LOC-STATUS.
025700
025800     MOVE "PHONE NOT FOUND" TO REF-LOC-STATUS (WK-REF-COUNT WK-LOC-NDX).
025900*    -------------------------------------------------------
026000*    BATCH FLOW 2 - ONE PASS PER SELLING LOCATION.  A PHONE
026100*    NUMBER SEEN MORE THAN ONCE IN THE SAME OUTLET FILE KEEPS
026200*    THE STATUS FROM THE FIRST RECORD (SEE 310 BELOW).
026300*    -------------------------------------------------------
026400 300-PROCESS-ONE-LOCATION-FILE.
026500
026600     MOVE WK-LOC-DDNAME (WK-LOC-NDX) TO WS-CUST-DDNAME.
026700     MOVE "N" TO WK-CUST-EOF.
026800     OPEN INPUT CUSTOMER-FILE.
026900     PERFORM 930-READ-CUST-NEXT.
027000     PERFORM 310-CONSOLIDATE-ONE-LOC-ROW THRU 310-EXIT
027100        UNTIL CUST-END-OF-FILE.
027200     CLOSE CUSTOMER-FILE.
027300*    -------------------------------------------------------
027400 310-CONSOLIDATE-ONE-LOC-ROW.
027500
027600     IF CUS-PHONE = SPACES
027700        GO TO 310-EXIT.
027800
027900     MOVE CUS-PHONE TO WK-PHONE-RAW.
028000     PERFORM 700-NORMALIZE-PHONE-NUMBER THRU 700-EXIT.
028100     IF WK-PHONE-NORM = SPACES
028200        GO TO 310-EXIT.
028300     MOVE WK-PHONE-NORM TO WK-CUR-PHONE-NORM.
028400
028500     PERFORM 320-FIND-REF-ENTRY.
028600     IF WK-REF-IX = 0
028700        GO TO 310-EXIT.
028800
028900     IF REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) = "PHONE NOT FOUND"
029000        PERFORM 330-DERIVE-LOYALTY-TYPE THRU 330-EXIT
029100        MOVE WK-LOYALTY-TYPE TO REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX).
029200 310-EXIT. EXIT.
029300*    -------------------------------------------------------
029400*    LINEAR SEARCH OF THE REFERENCE TABLE BY NORMALISED PHONE -
029500*    LEAVES WK-REF-IX AT 0 WHEN THE NUMBER IS NOT ON THE
029600*    REFERENCE LIST (THE ROW IS THEN OF NO INTEREST TO THIS
029700*    REPORT).
029800*    -------------------------------------------------------
029900 320-FIND-REF-ENTRY.
030000
030100     MOVE 0 TO WK-REF-IX.
030200     PERFORM 321-SCAN-REF-TABLE
030300        VARYING WK-CMP-NDX FROM 1 BY 1
030400        UNTIL WK-CMP-NDX > WK-REF-COUNT
030500           OR WK-REF-IX NOT = 0.
030600*    -------------------------------------------------------
030700 321-SCAN-REF-TABLE.
030800
030900     IF REF-PHONE-NORM (WK-CMP-NDX) = WK-CUR-PHONE-NORM
031000        MOVE WK-CMP-NDX TO WK-REF-IX.
031100*    -------------------------------------------------------
031200*    LOYALTY TYPE FROM THE FREE-TEXT TAGS COLUMN - G2 OUTRANKS
031300*    THE ORDINARY TIER WHEN A ROW CARRIES BOTH PHRASES.
031400*    -------------------------------------------------------
031500 330-DERIVE-LOYALTY-TYPE.
031600
031700     MOVE CUS-TAGS TO WK-STR-HAYSTACK.
031800     INSPECT WK-STR-HAYSTACK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
031900
032000     MOVE "LOYALTY CUSTOMER G2" TO WK-STR-NEEDLE.
032100     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
032200     IF WK-STR-FOUND-SW = "Y"
032300        MOVE "LOYALTY CUSTOMER G2" TO WK-LOYALTY-TYPE
032400        GO TO 330-EXIT.
032500
032600     MOVE "LOYALTY CUSTOMER" TO WK-STR-NEEDLE.
032700     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
032800     IF WK-STR-FOUND-SW = "Y"
032900        MOVE "LOYALTY CUSTOMER" TO WK-LOYALTY-TYPE
033000        GO TO 330-EXIT.
033100
033200     MOVE "NOT LOYALTY" TO WK-LOYALTY-TYPE.
033300 330-EXIT. EXIT.
033400*    -------------------------------------------------------
033500*    BATCH FLOW 3-4 - CONSISTENCY AND REPORT WRITE, ONE
033600*    REFERENCE PHONE NUMBER AT A TIME, IN REFERENCE-FILE ORDER.
033700*    -------------------------------------------------------
033800 500-WRITE-REPORT.
033900
034000     OPEN OUTPUT LOYALTY-REPORT-FILE.
034100     MOVE WK-HEADING-LINE TO LOYALTY-REPORT-RECORD.
034200     WRITE LOYALTY-REPORT-RECORD.
034300
034400     PERFORM 510-WRITE-ONE-REF-ROW
034500        VARYING WK-REF-IX FROM 1 BY 1
034600        UNTIL WK-REF-IX > WK-REF-COUNT.
034700
034800     CLOSE LOYALTY-REPORT-FILE.
034900*    -------------------------------------------------------
035000 510-WRITE-ONE-REF-ROW.
035100
035200     PERFORM 600-DERIVE-CONSISTENCY THRU 600-EXIT.
035300     PERFORM 720-BUILD-DETAIL-LINE.
035400
035500     MOVE WK-DETAIL-LINE TO LOYALTY-REPORT-RECORD.
035600     WRITE LOYALTY-REPORT-RECORD.
035700*    -------------------------------------------------------
035800*    BUSINESS RULES - LOYALTY-COMPARER CONSISTENCY CALCULATION.
035900*    IGNORE WHEN NO LOCATION SHOWS ANY LOYALTY STATUS AT ALL;
036000*    OTHERWISE BAD WHEN ANY LOCATION IS MISSING THE NUMBER OR
036100*    DISAGREES WITH THE FIRST STATUS FOUND, ELSE GOOD.
036200*    -------------------------------------------------------
036300 600-DERIVE-CONSISTENCY.
036400
036500     MOVE "N" TO WK-HAS-LOYALTY-SW.
036600     PERFORM 610-CHECK-ONE-LOC-FOR-LOYALTY
036700        VARYING WK-LOC-NDX FROM 1 BY 1
036800        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
036900
037000     IF WK-HAS-LOYALTY-SW = "N"
037100        MOVE "IGNORE" TO REF-CONSISTENCY (WK-REF-IX)
037200        MOVE "No loyalty in any location file" TO
037300                                 REF-DIFF-DETAILS (WK-REF-IX)
037400        GO TO 600-EXIT.
037500
037600     MOVE SPACES TO WK-EXPECTED-STATUS.
037700     PERFORM 620-FIND-EXPECTED-STATUS
037800        VARYING WK-LOC-NDX FROM 1 BY 1
037900        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
038000
038100     MOVE "N" TO WK-HAS-MISSING-SW.
038200     MOVE "N" TO WK-HAS-DIFF-SW.
038300     MOVE SPACES TO WK-MISSING-TEXT.
038400     MOVE SPACES TO WK-DIFF-TEXT.
038500     PERFORM 630-CHECK-ONE-LOC-CONSISTENCY
038600        VARYING WK-LOC-NDX FROM 1 BY 1
038700        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
038800
038900     IF WK-HAS-MISSING-SW = "N" AND WK-HAS-DIFF-SW = "N"
039000        MOVE "GOOD" TO REF-CONSISTENCY (WK-REF-IX)
039100        STRING "All locations have same status: " DELIMITED BY SIZE
039200               WK-EXPECTED-STATUS DELIMITED BY SIZE
039300          INTO WK-STR-NEW-TEXT
039400        MOVE WK-STR-NEW-TEXT TO REF-DIFF-DETAILS (WK-REF-IX)
039500        GO TO 600-EXIT.
039600
039700     MOVE "BAD" TO REF-CONSISTENCY (WK-REF-IX).
039800     MOVE SPACES TO WK-STR-TARGET.
039900     IF WK-HAS-MISSING-SW = "Y"
040000        PERFORM 640-APPEND-MISSING-CHUNK.
040100     IF WK-HAS-DIFF-SW = "Y"
040200        PERFORM 645-APPEND-DIFF-CHUNK.
040300     MOVE WK-STR-TARGET TO REF-DIFF-DETAILS (WK-REF-IX).
040400 600-EXIT. EXIT.
040500*    -------------------------------------------------------
040600 610-CHECK-ONE-LOC-FOR-LOYALTY.
040700
040800     IF REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) = "LOYALTY CUSTOMER"
040900        OR REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) = "LOYALTY CUSTOMER G2"
041000        MOVE "Y" TO WK-HAS-LOYALTY-SW.
041100*    -------------------------------------------------------
041200*    THE EXPECTED STATUS IS THE FIRST NON-MISSING STATUS FOUND,
041300*    IN LOCATION-TABLE ORDER.
041400*    -------------------------------------------------------
041500 620-FIND-EXPECTED-STATUS.
041600
041700     IF WK-EXPECTED-STATUS = SPACES
041800        AND REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) NOT = "PHONE NOT FOUND"
041900        MOVE REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) TO WK-EXPECTED-STATUS.
042000*    -------------------------------------------------------
042100 630-CHECK-ONE-LOC-CONSISTENCY.
042200
042300     IF REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) = "PHONE NOT FOUND"
042400        MOVE "Y" TO WK-HAS-MISSING-SW
042500        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
042600        PERFORM FIND-NEEDLE-TRIMMED-LEN
042700        STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
042800               ": PHONE NOT FOUND" DELIMITED BY SIZE
042900          INTO WK-STR-NEW-TEXT
043000        MOVE WK-MISSING-TEXT TO WK-STR-TARGET
043100        MOVE "; " TO WK-STR-SEPARATOR
043200        PERFORM APPEND-NEW-TEXT-TO-TARGET
043300        MOVE WK-STR-TARGET TO WK-MISSING-TEXT
043400     ELSE
043500     IF REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) NOT = WK-EXPECTED-STATUS
043600        MOVE "Y" TO WK-HAS-DIFF-SW
043700        MOVE WK-LOC-DISPNAME (WK-LOC-NDX) TO WK-STR-NEEDLE
043800        PERFORM FIND-NEEDLE-TRIMMED-LEN
043900        STRING WK-STR-NEEDLE (1:WK-STR-NEEDLE-LEN) DELIMITED BY SIZE
044000               " has " DELIMITED BY SIZE
044100               REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX) DELIMITED BY SIZE
044200          INTO WK-STR-NEW-TEXT
044300        MOVE WK-DIFF-TEXT TO WK-STR-TARGET
044400        MOVE "; " TO WK-STR-SEPARATOR
044500        PERFORM APPEND-NEW-TEXT-TO-TARGET
044600        MOVE WK-STR-TARGET TO WK-DIFF-TEXT.
044700*    -------------------------------------------------------
044800 640-APPEND-MISSING-CHUNK.
044900
045000     STRING "Missing in: " DELIMITED BY SIZE
045100            WK-MISSING-TEXT DELIMITED BY SIZE
045200       INTO WK-STR-NEW-TEXT.
045300     MOVE "; " TO WK-STR-SEPARATOR.
045400     PERFORM APPEND-NEW-TEXT-TO-TARGET.
045500*    -------------------------------------------------------
045600 645-APPEND-DIFF-CHUNK.
045700
045800     STRING "Status differences: Expected: " DELIMITED BY SIZE
045900            WK-EXPECTED-STATUS DELIMITED BY SIZE
046000            "; " DELIMITED BY SIZE
046100            WK-DIFF-TEXT DELIMITED BY SIZE
046200       INTO WK-STR-NEW-TEXT.
046300     MOVE "; " TO WK-STR-SEPARATOR.
046400     PERFORM APPEND-NEW-TEXT-TO-TARGET.
046500*    -------------------------------------------------------
046600*    BUSINESS RULES - PHONE NUMBER NORMALISATION.  TARGET FORM
046700*    IS EXACTLY 11 DIGITS STARTING "94".  A NUMBER THAT CANNOT
046800*    BE MADE TO FIT THAT FORM IS TREATED AS INVALID AND
046900*    WK-PHONE-NORM COMES BACK AS SPACES.
047000*    -------------------------------------------------------
047100 700-NORMALIZE-PHONE-NUMBER.
047200
047300     MOVE SPACES TO WK-PHONE-NORM.
047400     MOVE SPACES TO WK-PHONE-DIGITS.
047500     MOVE 0      TO WK-PHONE-DIGITS-LEN.
047600     MOVE 20     TO WK-PHONE-RAW-LEN.
047700     PERFORM 701-SCAN-RAW-BACK-ONE
047800        UNTIL WK-PHONE-RAW-LEN = 0
047900           OR WK-PHONE-RAW (WK-PHONE-RAW-LEN:1) NOT = SPACE.
048000     IF WK-PHONE-RAW-LEN = 0
048100        GO TO 700-EXIT.
048200
048300     IF WK-PHONE-RAW (1:1) = "'"
048400        IF WK-PHONE-RAW-LEN = 1
048500           GO TO 700-EXIT
048600        ELSE
048700           MOVE WK-PHONE-RAW (2:WK-PHONE-RAW-LEN - 1) TO WK-PHONE-RAW
048800           SUBTRACT 1 FROM WK-PHONE-RAW-LEN.
048900
049000     PERFORM 702-EXTRACT-ONE-DIGIT
049100        VARYING WK-PHONE-SCAN-NDX FROM 1 BY 1
049200        UNTIL WK-PHONE-SCAN-NDX > WK-PHONE-RAW-LEN.
049300     IF WK-PHONE-DIGITS-LEN = 0
049400        GO TO 700-EXIT.
049500
049600     IF WK-PHONE-DIGITS-LEN = 11
049700        AND WK-PHONE-DIGITS (1:2) = "94"
049800        MOVE WK-PHONE-DIGITS (1:11) TO WK-PHONE-CAND
049900        MOVE 11 TO WK-PHONE-CAND-LEN
050000        GO TO 704-FORMAT-RESULT.
050100
050200     PERFORM 703-DERIVE-LOCAL-PART.
050300     STRING "94" DELIMITED BY SIZE
050400            WK-PHONE-LOCAL (1:WK-PHONE-LOCAL-LEN) DELIMITED BY SIZE
050500       INTO WK-PHONE-CAND.
050600     COMPUTE WK-PHONE-CAND-LEN = WK-PHONE-LOCAL-LEN + 2.
050700
050800     IF WK-PHONE-CAND-LEN NOT = 11
050900        AND WK-PHONE-DIGITS-LEN = 10
051000        STRING "94" DELIMITED BY SIZE
051100               WK-PHONE-DIGITS (2:9) DELIMITED BY SIZE
051200          INTO WK-PHONE-CAND
051300        MOVE 11 TO WK-PHONE-CAND-LEN.
051400
051500     IF WK-PHONE-CAND-LEN NOT = 11
051600        GO TO 700-EXIT.
051700 704-FORMAT-RESULT.
051800
051900     STRING WK-PHONE-CAND (1:2) DELIMITED BY SIZE
052000            "-"                DELIMITED BY SIZE
052100            WK-PHONE-CAND (3:3) DELIMITED BY SIZE
052200            "-"                DELIMITED BY SIZE
052300            WK-PHONE-CAND (6:3) DELIMITED BY SIZE
052400            "-"                DELIMITED BY SIZE
052500            WK-PHONE-CAND (9:3) DELIMITED BY SIZE
052600       INTO WK-PHONE-NORM.
052700 700-EXIT. EXIT.
052800*    -------------------------------------------------------
052900 701-SCAN-RAW-BACK-ONE.
053000
053100     SUBTRACT 1 FROM WK-PHONE-RAW-LEN.
053200*    -------------------------------------------------------
053300 702-EXTRACT-ONE-DIGIT.
053400
053500     MOVE WK-PHONE-RAW (WK-PHONE-SCAN-NDX:1) TO WK-PHONE-ONE-CHAR.
053600     IF WK-PHONE-ONE-CHAR IS NUMERIC
053700        ADD 1 TO WK-PHONE-DIGITS-LEN
053800        MOVE WK-PHONE-ONE-CHAR TO WK-PHONE-DIGITS (WK-PHONE-DIGITS-LEN:1).
053900*    -------------------------------------------------------
054000*    LOCAL PART - STRIP A LEADING "94" OR A LEADING "0" FROM THE
054100*    DIGITS-ONLY STRING; OTHERWISE THE WHOLE STRING IS THE LOCAL
054200*    PART.
054300*    -------------------------------------------------------
054400 703-DERIVE-LOCAL-PART.
054500
054600     MOVE SPACES TO WK-PHONE-LOCAL.
054700     IF WK-PHONE-DIGITS-LEN > 2
054800        AND WK-PHONE-DIGITS (1:2) = "94"
054900        MOVE WK-PHONE-DIGITS (3:WK-PHONE-DIGITS-LEN - 2) TO WK-PHONE-LOCAL
055000        COMPUTE WK-PHONE-LOCAL-LEN = WK-PHONE-DIGITS-LEN - 2
055100     ELSE
055200     IF WK-PHONE-DIGITS-LEN > 1
055300        AND WK-PHONE-DIGITS (1:1) = "0"
055400        MOVE WK-PHONE-DIGITS (2:WK-PHONE-DIGITS-LEN - 1) TO WK-PHONE-LOCAL
055500        COMPUTE WK-PHONE-LOCAL-LEN = WK-PHONE-DIGITS-LEN - 1
055600     ELSE
055700        MOVE WK-PHONE-DIGITS (1:WK-PHONE-DIGITS-LEN) TO WK-PHONE-LOCAL
055800        MOVE WK-PHONE-DIGITS-LEN TO WK-PHONE-LOCAL-LEN.
055900*    -------------------------------------------------------
056000*    BATCH FLOW 5 / REPORTS - LOYALTY COMPARISON REPORT ROW.
056100*    -------------------------------------------------------
056200 720-BUILD-DETAIL-LINE.
056300
056400     MOVE SPACES TO WK-DETAIL-LINE.
056500     MOVE REF-PHONE-NORM (WK-REF-IX) TO D-PHONE.
056600
056700     PERFORM 730-BUILD-ONE-LOC-COLUMN
056800        VARYING WK-LOC-NDX FROM 1 BY 1
056900        UNTIL WK-LOC-NDX > WK-LOC-COUNT.
057000
057100     MOVE REF-CONSISTENCY (WK-REF-IX)  TO D-CONSISTENCY.
057200     MOVE REF-DIFF-DETAILS (WK-REF-IX) TO D-DIFF-DETAILS.
057300*    -------------------------------------------------------
057400 730-BUILD-ONE-LOC-COLUMN.
057500
057600     MOVE REF-LOC-STATUS (WK-REF-IX WK-LOC-NDX)
057700                              TO D-LOC-STATUS (WK-LOC-NDX).
057800*    -------------------------------------------------------
057900     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 910-READ-CTLCRD-NEXT
058000                                       ==FILE-NAME== BY CONTROL-CARD-FILE
058100                                       ==EOF-FLAG==  BY WK-CTL-EOF.
058200     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 920-READ-REFPHN-NEXT
058300                                       ==FILE-NAME== BY REFERENCE-PHONE-FILE
058400                                       ==EOF-FLAG==  BY WK-REFPHN-EOF.
058500     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 930-READ-CUST-NEXT
058600                                       ==FILE-NAME== BY CUSTOMER-FILE
058700                                       ==EOF-FLAG==  BY WK-CUST-EOF.
058800     COPY "PL-STRTOOL.CBL".
