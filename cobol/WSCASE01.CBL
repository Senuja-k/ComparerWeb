000100******************************************************************
000200*    WSCASE01.CBL
000300*    WORKING-STORAGE - UPPER/LOWER CASE CONVERSION TABLES
000400*
000500*    USED WITH "INSPECT field CONVERTING LOWER-ALPHA TO
000600*    UPPER-ALPHA" THROUGHOUT THIS SUITE SO SKU, VENDOR CODE AND
000700*    OUTLET NAME MATCHING IS NEVER FOOLED BY MIXED-CASE INPUT.
000800******************************************************************
000900     01  LOWER-ALPHA                  PIC X(26)
001000                          VALUE "abcdefghijklmnopqrstuvwxyz".
001100     01  UPPER-ALPHA                  PIC X(26)
001200                          VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
