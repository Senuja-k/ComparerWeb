000100******************************************************************
000200*    IDENTIFICATION DIVISION.
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.  SKU-CLEANER.
000600 AUTHOR.      K FERNANDO.
000700 INSTALLATION. PERERA HOLDINGS PVT LTD - MIS DIVISION.
000800 DATE-WRITTEN. 04/14/91.
000900 DATE-COMPILED.
001000 SECURITY.    INTERNAL USE ONLY - MIS DIVISION.
001100*
001200******************************************************************
001300*    C H A N G E   L O G
001400*
001500*    04/14/91  KF   0091-114  ORIGINAL PROGRAM. STAMPS THE OGF    SKUCLEAN
001600*                              PREFIX REMARK ON A LOCATION ITEM   SKUCLEAN
001700*                              FILE AND STRIPS THE OGF TOKEN OUT  SKUCLEAN
001800*                              OF THE SKU COLUMN BEFORE THE ITEM  SKUCLEAN
001900*                              LIST GOES TO SKU-COMPARER.         SKUCLEAN
002000*    06/02/91  KF   0091-166  FIXED BUG - PROGRAM WAS STRIPPING   SKUCLEAN
002100*                              ONLY A LEADING "OGF-" AND MISSING  SKUCLEAN
002200*                              THE TOKEN WHEN IT APPEARED IN THE  SKUCLEAN
002300*                              MIDDLE OF THE SKU.  NOW SCANS THE  SKUCLEAN
002400*                              WHOLE FIELD.                       SKUCLEAN
002500*    01/09/92  SW   0092-009  ADDED ENTRY POINT SKU-CLEANER-ROW   SKUCLEAN
002600*                              SO PRICE-COMPARER CAN CLEAN A      SKUCLEAN
002700*                              SINGLE SKU IN PLACE WITHOUT AN     SKUCLEAN
002800*                              EXTRA PASS OVER THE PRICE FILE.    SKUCLEAN
002900*    08/30/93  NR   0093-201  ADDED UPSI-0 VERBOSE SWITCH - QA    SKUCLEAN
003000*                              WANTED TO SEE EACH ROW'S REMARK ON SKUCLEAN
003100*                              THE SYSOUT WHILE THEY VALIDATED A  SKUCLEAN
003200*                              NEW LOCATION FEED.                 SKUCLEAN
003300*    02/17/95  AG   0095-041  WK-SKU-BUILD WAS NOT BEING RESET    SKUCLEAN
003400*                              BETWEEN RECORDS - A SHORT SKU      SKUCLEAN
003500*                              FOLLOWING A LONG ONE CARRIED       SKUCLEAN
003600*                              TRAILING GARBAGE.  CORRECTED.      SKUCLEAN
003700*    11/19/96  DS   0096-333  RUN SUMMARY COUNTS ADDED AT         SKUCLEAN
003800*                              REQUEST OF NIGHT OPERATIONS.       SKUCLEAN
003900*    09/02/98  KF   0098-140  YEAR 2000 REVIEW - PROGRAM CARRIES  SKUCLEAN
004000*                              NO CENTURY-SENSITIVE DATE FIELDS.  SKUCLEAN
004100*                              NO CHANGE REQUIRED. SIGNED OFF.    SKUCLEAN
004200*    03/11/99  SW   0099-058  MINOR - UPPERCASED THE "WARNING"    SKUCLEAN
004300*                              REMARK TEXT TO MATCH THE OTHER     SKUCLEAN
004400*                              FOUR PROGRAMS' REMARK WORDING.     SKUCLEAN
004500*    07/06/01  NR   0101-077  RAISED ITEM-OGF-REMARK APPEND       SKUCLEAN
004600*                              SEPARATOR FROM A COMMA TO "; " TO  SKUCLEAN
004700*                              MATCH SKU-COMPARER'S REMARK STYLE. SKUCLEAN
004800*    05/14/04  AG   0104-019  NO FUNCTIONAL CHANGE - RECOMPILED   SKUCLEAN
004900*                              UNDER THE NEW SYSTEM LIBRARY AFTER SKUCLEAN
005000*                              THE MIGRATION OFF THE OLD DASD POOL. SKUCLEAN
005100*    11/03/05  RSK  0105-150  THE 03/11/99 CHANGE ABOVE ACTUALLY   SKUCLEAN
005200*                              LEFT SKU-COMPARER'S OWN "NO OGF     SKUCLEAN
005300*                              PREFIX" REMARK MIXED-CASE - THE     SKUCLEAN
005400*                              PROGRAMS WERE NEVER MATCHED.        SKUCLEAN
005500*                              PUT THE MISSING-PREFIX REMARK BACK  SKUCLEAN
005600*                              TO MIXED CASE TO AGREE WITH IT.     SKUCLEAN
005700*                              ALSO GUARDED 300-STRIP-OGF-TOKEN SO SKUCLEAN
005800*                              IT LEAVES A SKU WITH NO "OGF" IN IT SKUCLEAN
005900*                              ALONE INSTEAD OF TRIMMING STRAY     SKUCLEAN
006000*                              HYPHENS OFF SKUS THAT NEVER HAD ONE.SKUCLEAN
006100*    11/17/05  RSK  0105-158  AUDIT PASS: COMBINED THE TWO         SKUCLEAN
006200*                              SEPARATE PERFORMS OF 200-STAMP-OGF- SKUCLEAN
006300*                              REMARK AND 300-STRIP-OGF-TOKEN (THEYSKUCLEAN
006400*                              ALWAYS RUN BACK TO BACK) INTO ONE    SKUCLEAN
006500*                              "PERFORM 200-STAMP-OGF-REMARK THRU   SKUCLEAN
006600*                              300-STRIP-OGF-TOKEN" RANGE. ALSO     SKUCLEAN
006700*                              MOVED THE SCAN/TRIM POSITION         SKUCLEAN
006800*                              COUNTERS TO THE 77 LEVEL.            SKUCLEAN
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     UPSI-0 ON  STATUS IS WK-VERBOSE-SWITCH-ON
007400             OFF STATUS IS WK-VERBOSE-SWITCH-OFF.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT ITEM-FILE-IN  ASSIGN TO ITEMIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WK-ITEM-IN-STATUS.
008100
008200     SELECT ITEM-FILE-OUT ASSIGN TO ITEMOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WK-ITEM-OUT-STATUS.
008500*
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000     COPY "FDITEM.CBL" REPLACING ITEM-FILE         BY ITEM-FILE-IN
009100                                 ITEM-RECORD       BY ITEM-RECORD-IN
009200                                 ITEM-SKU          BY ITEM-SKU-IN
009300                                 ITEM-BARCODE      BY ITEM-BARCODE-IN
009400                                 ITEM-PRODUCT-NAME BY ITEM-PRODUCT-NAME-IN
009500                                 ITEM-OGF-REMARK   BY ITEM-OGF-REMARK-IN.
009600
009700     COPY "FDITEM.CBL" REPLACING ITEM-FILE         BY ITEM-FILE-OUT
009800                                 ITEM-RECORD       BY ITEM-RECORD-OUT
009900                                 ITEM-SKU          BY ITEM-SKU-OUT
010000                                 ITEM-BARCODE      BY ITEM-BARCODE-OUT
010100                                 ITEM-PRODUCT-NAME BY ITEM-PRODUCT-NAME-OUT
010200                                 ITEM-OGF-REMARK   BY ITEM-OGF-REMARK-OUT.
010300*
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600
010700     COPY "WSCASE01.CBL".
010800     COPY "WSSTRTL.CBL".
010900
011000     01  WK-ITEM-IN-STATUS            PIC X(02).
011100         88  WK-ITEM-IN-OK            VALUE "00".
011200     01  WK-ITEM-OUT-STATUS           PIC X(02).
011300         88  WK-ITEM-OUT-OK           VALUE "00".
011400
011500     01  WK-END-OF-FILE               PIC X(01) VALUE "N".
011600         88  END-OF-FILE              VALUE "Y".
011700
011800     01  WK-PREFIX-FOUND-SW           PIC X(01) VALUE "N".
011900         88  WK-PREFIX-FOUND          VALUE "Y".
012000
012100*    -------------------------------------------------------
012200*    ONE UPPERCASED WORKING COPY OF THE SKU, USED BOTH TO
012300*    TEST FOR THE "OGF-" PREFIX AND TO LOCATE THE OGF TOKEN
012400*    WHEREVER IT SITS IN THE FIELD.
012500*    -------------------------------------------------------
012600     01  WK-UPPER-SKU                 PIC X(20).
012700     01  WK-UPPER-SKU-R REDEFINES WK-UPPER-SKU.
012800         05  WK-PREFIX-CHECK          PIC X(04).
012900         05  FILLER                   PIC X(16).
013000
013100     01  WK-SKU-WORK                  PIC X(20).
013200     01  WK-SKU-WORK-R REDEFINES WK-SKU-WORK.
013300         05  WK-SKU-CHAR OCCURS 20 TIMES
013400                          INDEXED BY WK-SKU-NDX PIC X(01).
013500
013600     01  WK-SKU-BUILD                 PIC X(20).
013700     01  WK-SKU-BUILD-R REDEFINES WK-SKU-BUILD.
013800         05  WK-BUILD-CHAR OCCURS 20 TIMES
013900                          INDEXED BY WK-BUILD-NDX PIC X(01).
014000
014100*    STANDALONE SCAN/TRIM POSITION COUNTERS FOR THE OGF-TOKEN
014200*    STRIP BELOW - NOT PART OF ANY RECORD, SO 77 LEVEL.
014300     77  WK-SRC-POS                   PIC S9(4) COMP.
014400     77  WK-DST-POS                   PIC S9(4) COMP.
014500     77  WK-LEAD-POS                  PIC S9(4) COMP.
014600     77  WK-TRAIL-POS                 PIC S9(4) COMP.
014700
014800     01  WK-RUN-COUNTS.
014900         05  WK-RECORDS-READ          PIC S9(9) COMP VALUE 0.
015000         05  WK-RECORDS-STAMPED       PIC S9(9) COMP VALUE 0.
015100         05  WK-RECORDS-WARNED        PIC S9(9) COMP VALUE 0.
015200         05  WK-RECORDS-STRIPPED      PIC S9(9) COMP VALUE 0.
015300
015400     01  WK-SUMMARY-LINE.
015500         05  FILLER                   PIC X(20)
015600                     VALUE "SKU-CLEANER READ    ".
015700         05  WK-DISP-READ             PIC ZZZ,ZZ9.
015800         05  FILLER                   PIC X(10) VALUE " STAMPED  ".
015900         05  WK-DISP-STAMPED          PIC ZZZ,ZZ9.
016000         05  FILLER                   PIC X(10) VALUE " WARNED   ".
016100         05  WK-DISP-WARNED           PIC ZZZ,ZZ9.
016200         05  FILLER                   PIC X(20) VALUE SPACES.
016300*
016400******************************************************************
016500 LINKAGE SECTION.
016600
016700     01  LK-SKU-IN                    PIC X(20).
016800     01  LK-REMARK-IN                 PIC X(40).
016900     01  LK-SKU-OUT                   PIC X(20).
017000     01  LK-REMARK-OUT                PIC X(40).
017100*
017200******************************************************************
017300*    PROCEDURE DIVISION - STANDALONE JOB STEP MAINLINE
017400*
017500*    RUN AS ITS OWN BATCH JOB STEP AGAINST A LOCATION'S RAW OGF
017600*    ITEM FILE (DD ITEMIN) BEFORE THAT FILE IS FED TO
017700*    SKU-COMPARER (DD ITEMOUT BECOMES SKU-COMPARER'S INPUT).
017800******************************************************************
017900 PROCEDURE DIVISION.
018000
018100 000-MAINLINE.
018200
018300     OPEN INPUT  ITEM-FILE-IN.
018400     OPEN OUTPUT ITEM-FILE-OUT.
018500
018600     PERFORM 900-READ-ITEM-IN-NEXT.
018700     PERFORM 100-CLEAN-ONE-RECORD UNTIL END-OF-FILE.
018800
018900     MOVE WK-RECORDS-READ     TO WK-DISP-READ.
019000     MOVE WK-RECORDS-STAMPED  TO WK-DISP-STAMPED.
019100     MOVE WK-RECORDS-WARNED   TO WK-DISP-WARNED.
019200     DISPLAY WK-SUMMARY-LINE.
019300
019400     CLOSE ITEM-FILE-IN.
019500     CLOSE ITEM-FILE-OUT.
019600
019700     STOP RUN.
019800*    -------------------------------------------------------
019900 100-CLEAN-ONE-RECORD.
020000
020100     ADD 1 TO WK-RECORDS-READ.
020200     MOVE ITEM-BARCODE-IN      TO ITEM-BARCODE-OUT.
020300     MOVE ITEM-PRODUCT-NAME-IN TO ITEM-PRODUCT-NAME-OUT.
020400
020500     IF ITEM-SKU-IN NOT = SPACES
020600        PERFORM 200-STAMP-OGF-REMARK THRU 300-STRIP-OGF-TOKEN
020700        MOVE ITEM-OGF-REMARK-IN TO ITEM-OGF-REMARK-OUT
020800     ELSE
020900        MOVE ITEM-SKU-IN        TO ITEM-SKU-OUT
021000        MOVE ITEM-OGF-REMARK-IN TO ITEM-OGF-REMARK-OUT
021100     END-IF.
021200
021300     IF WK-VERBOSE-SWITCH-ON
021400        DISPLAY "SKU-CLEANER: " ITEM-SKU-IN " -> " ITEM-SKU-OUT
021500                " (" ITEM-OGF-REMARK-OUT ")".
021600
021700     WRITE ITEM-RECORD-OUT.
021800
021900     PERFORM 900-READ-ITEM-IN-NEXT.
022000*    -------------------------------------------------------
022100*    BUSINESS RULE - STAMP A REMARK SAYING WHETHER THE RAW
022200*    SKU CARRIES THE "OGF-" PREFIX THIS FEED IS SUPPOSED TO
022300*    CARRY.  APPENDED TO ANY REMARK ALREADY ON THE RECORD.
022400*    -------------------------------------------------------
022500 200-STAMP-OGF-REMARK.
022600
022700     MOVE ITEM-SKU-IN TO WK-UPPER-SKU.
022800     INSPECT WK-UPPER-SKU CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
022900
023000     MOVE "N" TO WK-PREFIX-FOUND-SW.
023100     IF WK-PREFIX-CHECK = "OGF-"
023200        MOVE "Y" TO WK-PREFIX-FOUND-SW.
023300
023400     MOVE ITEM-OGF-REMARK-IN TO WK-STR-TARGET.
023500     MOVE "; "               TO WK-STR-SEPARATOR.
023600     IF WK-PREFIX-FOUND
023700        MOVE "OGF- prefix found."                     TO WK-STR-NEW-TEXT
023800        ADD 1 TO WK-RECORDS-STAMPED
023900     ELSE
024000        MOVE "WARNING: OGF- prefix missing from SKU."  TO WK-STR-NEW-TEXT
024100        ADD 1 TO WK-RECORDS-WARNED.
024200
024300     PERFORM APPEND-NEW-TEXT-TO-TARGET.
024400     MOVE WK-STR-TARGET TO ITEM-OGF-REMARK-IN.
024500*    -------------------------------------------------------
024600*    BUSINESS RULE - REMOVE EVERY OCCURRENCE OF THE "OGF"
024700*    TOKEN FROM THE SKU (CASE-INSENSITIVE), THEN TRIM
024800*    WHATEVER HYPHENS OR BLANKS ARE LEFT AT EITHER END - BUT ONLY
024900*    WHEN THE SKU ACTUALLY CARRIES "OGF" SOMEWHERE IN IT.  A SKU
025000*    WITH NO "OGF" IN IT IS LEFT EXACTLY AS RECEIVED, HYPHENS AND
025100*    ALL - IT IS NOT PART OF THE OGF FEED AND HAS NOTHING TO STRIP.
025200*    -------------------------------------------------------
025300 300-STRIP-OGF-TOKEN.
025400
025500     MOVE ITEM-SKU-IN TO WK-SKU-WORK.
025600     MOVE WK-SKU-WORK TO WK-UPPER-SKU.
025700     INSPECT WK-UPPER-SKU CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025800
025900     MOVE WK-UPPER-SKU TO WK-STR-HAYSTACK.
026000     MOVE "OGF"        TO WK-STR-NEEDLE.
026100     PERFORM CHECK-HAYSTACK-HAS-NEEDLE.
026200
026300     IF NOT WK-STR-FOUND
026400        MOVE ITEM-SKU-IN TO ITEM-SKU-OUT
026500     ELSE
026600        MOVE SPACES TO WK-SKU-BUILD
026700        MOVE 1 TO WK-SRC-POS
026800        MOVE 1 TO WK-DST-POS
026900        PERFORM 310-STRIP-SCAN-ONE-CHAR UNTIL WK-SRC-POS > 20
027000
027100        PERFORM 320-FIND-LEAD-POS
027200        PERFORM 330-FIND-TRAIL-POS
027300
027400        MOVE SPACES TO ITEM-SKU-OUT
027500        IF WK-LEAD-POS <= WK-TRAIL-POS
027600           MOVE WK-SKU-BUILD (WK-LEAD-POS : WK-TRAIL-POS - WK-LEAD-POS + 1)
027700             TO ITEM-SKU-OUT
027800           ADD 1 TO WK-RECORDS-STRIPPED
027900        END-IF
028000     END-IF.
028100*    -------------------------------------------------------
028200 310-STRIP-SCAN-ONE-CHAR.
028300
028400     IF WK-SRC-POS <= 18 AND WK-UPPER-SKU (WK-SRC-POS : 3) = "OGF"
028500        ADD 3 TO WK-SRC-POS
028600     ELSE
028700        MOVE WK-SKU-WORK (WK-SRC-POS : 1) TO WK-SKU-BUILD (WK-DST-POS : 1)
028800        ADD 1 TO WK-DST-POS
028900        ADD 1 TO WK-SRC-POS.
029000*    -------------------------------------------------------
029100 320-FIND-LEAD-POS.
029200
029300     MOVE 1 TO WK-LEAD-POS.
029400     PERFORM 321-BUMP-LEAD-POS
029500        UNTIL WK-LEAD-POS > 20
029600           OR (WK-BUILD-CHAR (WK-LEAD-POS) NOT = "-"
029700           AND WK-BUILD-CHAR (WK-LEAD-POS) NOT = SPACE).
029800*    -------------------------------------------------------
029900 321-BUMP-LEAD-POS.
030000
030100     ADD 1 TO WK-LEAD-POS.
030200*    -------------------------------------------------------
030300 330-FIND-TRAIL-POS.
030400
030500     MOVE 20 TO WK-TRAIL-POS.
030600     PERFORM 331-BUMP-TRAIL-POS
030700        UNTIL WK-TRAIL-POS < 1
030800           OR (WK-BUILD-CHAR (WK-TRAIL-POS) NOT = "-"
030900           AND WK-BUILD-CHAR (WK-TRAIL-POS) NOT = SPACE).
031000*    -------------------------------------------------------
031100 331-BUMP-TRAIL-POS.
031200
031300     SUBTRACT 1 FROM WK-TRAIL-POS.
031400*    -------------------------------------------------------
031500     COPY "PL-READ-NEXT.CBL" REPLACING ==PARA-NAME== BY 900-READ-ITEM-IN-NEXT
031600                                       ==FILE-NAME== BY ITEM-FILE-IN
031700                                       ==EOF-FLAG==  BY WK-END-OF-FILE.
031800*
031900******************************************************************
032000*    ENTRY POINT FOR price-comparer.cob - CLEANS ONE SKU/REMARK
032100*    PAIR IN PLACE, NO FILE I/O.  price-comparer.cob PASSES
032200*    SPACES FOR LK-REMARK-IN AND IGNORES LK-REMARK-OUT SINCE A
032300*    PRICE RECORD HAS NO REMARK COLUMN OF ITS OWN.
032400******************************************************************
032500 SKU-CLEANER-ROW.
032600
032700     ENTRY "SKU-CLEANER-ROW" USING LK-SKU-IN LK-REMARK-IN
032800                                   LK-SKU-OUT LK-REMARK-OUT.
032900
033000     MOVE LK-SKU-IN         TO ITEM-SKU-IN.
033100     MOVE LK-REMARK-IN      TO ITEM-OGF-REMARK-IN.
033200
033300     IF ITEM-SKU-IN NOT = SPACES
033400        PERFORM 200-STAMP-OGF-REMARK THRU 300-STRIP-OGF-TOKEN
033500     ELSE
033600        MOVE ITEM-SKU-IN TO ITEM-SKU-OUT.
033700
033800     MOVE ITEM-SKU-OUT       TO LK-SKU-OUT.
033900     MOVE ITEM-OGF-REMARK-IN TO LK-REMARK-OUT.
034000
034100     GOBACK.
034200*    -------------------------------------------------------
034300     COPY "PL-STRTOOL.CBL".
