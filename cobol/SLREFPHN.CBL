000100******************************************************************
000200*    SLREFPHN.CBL
000300*    SELECT CLAUSE - LOYALTY REFERENCE PHONE FILE
000400******************************************************************
000500     SELECT REFERENCE-PHONE-FILE ASSIGN TO REFPHONE
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-REFPHN-FILE-STATUS.
